000100      ******************************************************************
000200      *    BOOK........: ENROLL01                                     *
000300      *    APLICACION..: CAPACITACION (CT)                            *
000400      *    DESCRIPCION.: LAYOUT DEL ARCHIVO DE MATRICULAS/SESIONES     *
000500      *                  DE CAPACITACION (ENROLLMENTS). LLAVE          *
000600      *                  ENROLLMENT-ID. EL ARCHIVO SE ORDENA POR       *
000700      *                  CLIENT-ID+START-DATE O POR PROGRAM-ID SEGUN   *
000800      *                  EL PASO QUE LO CONSUME. LRECL = 145.          *
000900      *-----------------------------------------------------------------
001000      *    HISTORIA DE CAMBIOS
001100      *    12/06/1989 EDR  CREACION DEL BOOK PARA MAESTRO CTENR01   CT0005
001200      *    30/01/1994 EDR  SE AGREGAN LOS 5 COMPONENTES DE COSTO    CT0011
001300      *    02/02/1998 JMRZ AJUSTE DE SIGLO EN FECHAS DE SESION      CT0016
001400      *    14/08/2002 LROD SE AGREGA PRESUPUESTO (BUDGETED-REVENUE/ CT0024
001500      *                    BUDGETED-COSTS) PARA CONTROL DE METAS    CT0024
001600      *    09/03/2011 EDR  REDEFINES DE FECHAS PARA CONTROL BREAKS  CT0048
001700      ******************************************************************
001800       01  ENROLL-REC.
001900           05  ENROLLMENT-ID              PIC 9(06).
002000           05  ENR-PROGRAM-ID              PIC 9(06).
002100           05  ENR-CLIENT-ID               PIC 9(06).
002200           05  ENR-START-DATE              PIC X(10).
002300           05  ENR-START-DATE-R    REDEFINES ENR-START-DATE.
002400               10  ENR-START-YYYY          PIC 9(04).
002500               10  FILLER                  PIC X(01).
002600               10  ENR-START-MM            PIC 9(02).
002700               10  FILLER                  PIC X(01).
002800               10  ENR-START-DD            PIC 9(02).
002900           05  ENR-END-DATE                PIC X(10).
003000           05  ENR-END-DATE-R      REDEFINES ENR-END-DATE.
003100               10  ENR-END-YYYY            PIC 9(04).
003200               10  FILLER                  PIC X(01).
003300               10  ENR-END-MM              PIC 9(02).
003400               10  FILLER                  PIC X(01).
003500               10  ENR-END-DD              PIC 9(02).
003600           05  ENR-DELIVERY-MODE           PIC X(10).
003700           05  NUM-PARTICIPANTS            PIC 9(04).
003800           05  ENR-REVENUE                 PIC S9(09)V99.
003900           05  TRAINER-COST                PIC S9(07)V99.
004000           05  LOGISTICS-COST              PIC S9(07)V99.
004100           05  VENUE-COST                  PIC S9(07)V99.
004200           05  UTILITIES-COST              PIC S9(07)V99.
004300           05  MATERIALS-COST              PIC S9(07)V99.
004400           05  BUDGETED-REVENUE            PIC S9(09)V99.
004500           05  BUDGETED-COSTS              PIC S9(09)V99.
004600           05  ENR-STATUS                  PIC X(10).
004700               88  ENR-ES-SCHEDULED             VALUE "Scheduled ".
004800               88  ENR-ES-COMPLETED             VALUE "Completed ".
004900               88  ENR-ES-CANCELLED             VALUE "Cancelled ".
005000           05  FEEDBACK-SCORE              PIC 9V99.
005100           05  FILLER                      PIC X(02).

