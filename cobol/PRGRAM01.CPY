000100      ******************************************************************
000200      *    BOOK........: PRGRAM01                                     *
000300      *    APLICACION..: CAPACITACION (CT)                            *
000400      *    DESCRIPCION.: LAYOUT DEL MAESTRO DE PROGRAMAS DE            *
000500      *                  CAPACITACION (PROGRAMS). LLAVE PROGRAM-ID     *
000600      *                  ASCENDENTE. LRECL = 109.                      *
000700      *-----------------------------------------------------------------
000800      *    HISTORIA DE CAMBIOS
000900      *    31/03/1988 EDR  CREACION DEL BOOK PARA MAESTRO CTPRG01   CT0003
001000      *    08/09/1993 EDR  SE AGREGAN COSTOS DE INSTRUCTOR/MATERIAL CT0009
001100      *    02/02/1998 JMRZ REVISION GENERAL POR CAMBIO DE SIGLO     CT0015
001200      *    25/05/2006 LROD SE AGREGA PROG-DELIVERY-MODE (VIRTUAL)   CT0034
001300      ******************************************************************
001400       01  PROGRAM-REC.
001500           05  PROGRAM-ID                 PIC 9(06).
001600           05  PROGRAM-NAME                PIC X(30).
001700           05  PROGRAM-CATEGORY            PIC X(20).
001800           05  PROG-DELIVERY-MODE          PIC X(10).
001900               88  PROG-ES-IN-PERSON            VALUE "In-Person ".
002000               88  PROG-ES-VIRTUAL              VALUE "Virtual   ".
002100               88  PROG-ES-HYBRID               VALUE "Hybrid    ".
002200           05  PROG-DURATION-HOURS         PIC 9(04).
002300           05  BASE-PRICE                  PIC S9(07)V99.
002400           05  MIN-PARTICIPANTS            PIC 9(04).
002500           05  MAX-PARTICIPANTS            PIC 9(04).
002600           05  TRAINER-COST-SESSION        PIC S9(07)V99.
002700           05  MATERIALS-COST-PARTIC       PIC S9(05)V99.
002800           05  ACTIVE-FLAG                 PIC 9(01).
002900               88  PROGRAMA-ACTIVO               VALUE 1.
003000               88  PROGRAMA-INACTIVO             VALUE 0.
003100           05  FILLER                      PIC X(05).

