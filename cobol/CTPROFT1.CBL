000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             CTPROFT1.
000300 AUTHOR.                                 JUAN MANUEL ROSALES ZEPEDA.
000400 INSTALLATION.                           CAPACITACION - DEPTO SISTEMAS.
000500 DATE-WRITTEN.                           23/02/1995.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PROGRAMA....: CTPROFT1                                     *
001000*    PROGRAMADOR.: JUAN MANUEL ROSALES ZEPEDA (JMRZ)             *
001100*    APLICACION..: CAPACITACION (CT)                            *
001200*    TIPO........: BATCH                                        *
001300*    DESCRIPCION.: CALCULA LA RENTABILIDAD GLOBAL DE LA OPERACION*
001400*                  DE CAPACITACION: DESGLOSE DE LOS 5            *
001500*                  COMPONENTES DE COSTO, RENTABILIDAD POR         *
001600*                  PROGRAMA/CATEGORIA/MODALIDAD/CLIENTE/          *
001700*                  INDUSTRIA/REGION/TAMANO, TENDENCIA MENSUAL Y   *
001800*                  CUMPLIMIENTO DE PRESUPUESTO. IMPRIME EL        *
001900*                  REPORTE 6.                                    *
002000*    ARCHIVOS....: CLIENTS, PROGRAMS, ENROLLMENTS (ENTRADA);      *
002100*                  RPTFILE (EXTENSION)                            *
002200*    ACCION(ES)..: A=ACUMULAR  C=CALCULAR  I=IMPRIMIR            *
002300*    PROGRAMA(S).: NO APLICA                                      *
002400******************************************************************
002500*    HISTORIA DE CAMBIOS
002600*    23/02/1995 JMRZ  VERSION INICIAL - SOLO TOTALES GLOBALES    CT0600
002700*    11/11/1996 JMRZ  SE AGREGA RENTABILIDAD POR PROGRAMA         CT0601
002800*    02/02/1998 JMRZ  REVISION DE FECHAS POR CAMBIO DE SIGLO       CT0602
002900*    14/08/2002 LROD  SE AGREGA CUMPLIMIENTO DE PRESUPUESTO       CT0603
003000*    09/03/2011 EDR   SE AGREGA TENDENCIA MENSUAL DE RENTABILIDAD  CT0604
003100*    22/01/2015 EDR   CR-44871: AGREGA TOP 10 PROGRAMA Y CLIENTE   CT0605
003200*    30/06/2020 MRZ   CR-51203: RENTAB. POR INDUSTRIA/REGION/TAM  CT0606
003300*                      Y TAMANO DE CLIENTE                        CT0606
003400*    09/11/2022 LROD  CR-61204: PROGRAMA Y CLIENTE SOLO MOSTRABAN CT0607
003500*                      TOP 10 POR UTILIDAD; SE AGREGA DESGLOSE    CT0607
003600*                      COMPLETO (CUENTA/INGRESO/COSTO/UTILIDAD/   CT0607
003700*                      MARGEN) DE TODOS LOS PROGRAMAS Y CLIENTES, CT0607
003800*                      IGUAL QUE CATEGORIA/MODALIDAD/INDUSTRIA/   CT0607
003900*                      REGION/TAMANO. SE CONSERVA EL TOP 10.      CT0607
004000*    03/04/2023 MRZ   CR-63310: CLIENTS, PROGRAMS Y ENROLLMENTS   CT0608
004100*                     AHORA SE LEEN YA VALIDADOS DESDE LA SALIDA  CT0608
004200*                     DE CTVALID1, NO DE LOS ARCHIVOS CRUDOS      CT0608
004300*    03/04/2023 MRZ   CR-63310: SE AGRUPA LA ACUMULACION POR       CT0609
004400*                     MATRICULA EN UN SOLO PERFORM THRU            CT0609
004500*    04/04/2023 MRZ   CR-63310: SE CORRIGE CT0609 -- EL THRU        CT0610
004600*                     0220/0280 CAIA FISICAMENTE SOBRE 0271/0272/   CT0610
004700*                     0273 DESPUES DE QUE 0270 YA LOS INVOCABA POR  CT0610
004800*                     PERFORM, DUPLICANDO LOS ACUMULADORES DE       CT0610
004900*                     INDUSTRIA/REGION/TAMANO EN CADA MATRICULA;    CT0610
005000*                     SE RESTAURAN SIETE PERFORM INDIVIDUALES. SE   CT0610
005100*                     AGREGA PERFORM THRU SEGURO (SIN SUB-          CT0610
005200*                     LLAMADAS INTERNAS EN EL RANGO) SOBRE EL       CT0610
005300*                     DESGLOSE DE COSTOS                            CT0610
005400******************************************************************
005500 ENVIRONMENT                             DIVISION.
005600 CONFIGURATION                           SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT                            SECTION.
006000 FILE-CONTROL.
006100*    CR-63310: LOS TRES MAESTROS SE LEEN YA VALIDADOS, DESDE LAS    CT0608
006200*    SALIDAS DE CTVALID1 (ACPTCLI/ACPTPRG/ACPTENR).                 CT0608
006300     SELECT CLIENTS ASSIGN TO "ACPTCLI"
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS FS-CLIENTS.
006600     SELECT PROGRAMS ASSIGN TO "ACPTPRG"
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS FS-PROGRAMS.
006900     SELECT ENROLLMENTS ASSIGN TO "ACPTENR"
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS FS-ENROLLMENTS.
007200     SELECT RPTFILE ASSIGN TO "RPTFILE"
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FS-RPTFILE.
007500 DATA                                    DIVISION.
007600 FILE                                    SECTION.
007700 FD  CLIENTS.
007800     COPY CLIENT01.
007900 FD  PROGRAMS.
008000     COPY PRGRAM01.
008100 FD  ENROLLMENTS.
008200     COPY ENROLL01.
008300 FD  RPTFILE.
008400 01  RPT-LINE                            PIC X(132).
008500 WORKING-STORAGE                         SECTION.
008600 01  FS-CLIENTS                          PIC X(02) VALUE SPACES.
008700 01  FS-PROGRAMS                         PIC X(02) VALUE SPACES.
008800 01  FS-ENROLLMENTS                      PIC X(02) VALUE SPACES.
008900 01  FS-RPTFILE                          PIC X(02) VALUE SPACES.
009000 01  WKS-FLAGS.
009100     05  WKS-FIN-CLIENTES                PIC X(01) VALUE "N".
009200         88  FIN-CLIENTES                          VALUE "S".
009300     05  WKS-FIN-PROGRAMAS               PIC X(01) VALUE "N".
009400         88  FIN-PROGRAMAS                         VALUE "S".
009500     05  WKS-FIN-MATRICULAS              PIC X(01) VALUE "N".
009600         88  FIN-MATRICULAS                        VALUE "S".
009700     05  FILLER                          PIC X(01) VALUE SPACES.
009800*-----------------------------------------------------------------*
009900*        TABLAS MAESTRAS EN MEMORIA (BUSQUEDA BINARIA)             *
010000*-----------------------------------------------------------------*
010100 01  WKS-TAB-CLI-LEN                     PIC 9(05) COMP-3 VALUE 0.
010200 01  WKS-TAB-CLIENTES.
010300     05  WKS-TC OCCURS 0 TO 20000 TIMES
010400             DEPENDING ON WKS-TAB-CLI-LEN
010500             ASCENDING KEY IS WKS-TC-ID
010600             INDEXED BY WKS-CLI-IDX.
010700         10  WKS-TC-ID                   PIC 9(06).
010800         10  WKS-TC-NOMBRE               PIC X(30).
010900         10  WKS-TC-INDUSTRIA            PIC X(20).
011000         10  WKS-TC-TAMANO               PIC X(10).
011100         10  WKS-TC-REGION               PIC X(15).
011200         10  FILLER                  PIC X(01).
011300 01  WKS-TAB-PRG-LEN                     PIC 9(05) COMP-3 VALUE 0.
011400 01  WKS-TAB-PROGRAMAS.
011500     05  WKS-TP OCCURS 0 TO 20000 TIMES
011600             DEPENDING ON WKS-TAB-PRG-LEN
011700             ASCENDING KEY IS WKS-TP-ID
011800             INDEXED BY WKS-PRG-IDX.
011900         10  WKS-TP-ID                   PIC 9(06).
012000         10  WKS-TP-NOMBRE               PIC X(30).
012100         10  WKS-TP-CATEGORIA            PIC X(20).
012200         10  WKS-TP-MODALIDAD            PIC X(10).
012300         10  FILLER                  PIC X(01).
012400*-----------------------------------------------------------------*
012500*        TOTALES GLOBALES                                         *
012600*-----------------------------------------------------------------*
012700 01  WKS-GR-CUENTA                       PIC 9(07) COMP-3 VALUE 0.
012800 01  WKS-GR-INGRESO                      PIC S9(11)V99 VALUE 0.
012900 01  WKS-GR-DESGLOSE-COSTOS.
013000     05  WKS-GR-COSTO-TRAINER             PIC S9(11)V99 VALUE 0.
013100     05  WKS-GR-COSTO-LOGISTICA           PIC S9(11)V99 VALUE 0.
013200     05  WKS-GR-COSTO-SEDE                PIC S9(11)V99 VALUE 0.
013300     05  WKS-GR-COSTO-SERVICIOS           PIC S9(11)V99 VALUE 0.
013400     05  WKS-GR-COSTO-MATERIALES          PIC S9(11)V99 VALUE 0.
013500 01  WKS-GR-DESGLOSE-TBL REDEFINES WKS-GR-DESGLOSE-COSTOS.
013600     05  WKS-GR-DESGLOSE-ENT              PIC S9(11)V99
013700                                           OCCURS 5 TIMES.
013800 01  WKS-GR-COSTO-TOTAL                  PIC S9(11)V99 VALUE 0.
013900 01  WKS-GR-UTILIDAD                     PIC S9(11)V99 VALUE 0.
014000 01  WKS-GR-MARGEN                       PIC S9(05)V99 VALUE 0.
014100 01  WKS-GR-PRESUP-INGRESO               PIC S9(11)V99 VALUE 0.
014200 01  WKS-GR-PRESUP-COSTO                 PIC S9(11)V99 VALUE 0.
014300 01  WKS-GR-PCT-TRAINER                  PIC S9(03)V99 VALUE 0.
014400 01  WKS-GR-PCT-LOGISTICA                PIC S9(03)V99 VALUE 0.
014500 01  WKS-GR-PCT-SEDE                     PIC S9(03)V99 VALUE 0.
014600 01  WKS-GR-PCT-SERVICIOS                PIC S9(03)V99 VALUE 0.
014700 01  WKS-GR-PCT-MATERIALES               PIC S9(03)V99 VALUE 0.
014800 01  WKS-GR-ACHV-INGRESO                 PIC S9(05)V99 VALUE 0.
014900 01  WKS-GR-ACHV-COSTO                   PIC S9(05)V99 VALUE 0.
015000 01  WKS-GR-ACHV-UTILIDAD                PIC S9(05)V99 VALUE 0.
015100*-----------------------------------------------------------------*
015200*        TABLA DE RENTABILIDAD POR PROGRAMA (LLAVE = PROGRAMA)    *
015300*-----------------------------------------------------------------*
015400 01  WKS-TAB-PRG-REN.
015500     05  WKS-PR-ENT OCCURS 20000 TIMES INDEXED BY WKS-PR-IDX.
015600         10  WKS-PR-CUENTA               PIC 9(07) COMP-3 VALUE 0.
015700         10  WKS-PR-INGRESO              PIC S9(11)V99 VALUE 0.
015800         10  WKS-PR-COSTO                PIC S9(11)V99 VALUE 0.
015900         10  WKS-PR-UTILIDAD             PIC S9(11)V99 VALUE 0.
016000         10  FILLER                  PIC X(01).
016100*-----------------------------------------------------------------*
016200*        TABLA DE RENTABILIDAD POR CLIENTE (LLAVE = CLIENTE)      *
016300*-----------------------------------------------------------------*
016400 01  WKS-TAB-CLI-REN.
016500     05  WKS-CR-ENT OCCURS 20000 TIMES INDEXED BY WKS-CR-IDX.
016600         10  WKS-CR-CUENTA               PIC 9(07) COMP-3 VALUE 0.
016700         10  WKS-CR-INGRESO              PIC S9(11)V99 VALUE 0.
016800         10  WKS-CR-COSTO                PIC S9(11)V99 VALUE 0.
016900         10  WKS-CR-UTILIDAD             PIC S9(11)V99 VALUE 0.
017000         10  FILLER                  PIC X(01).
017100*-----------------------------------------------------------------*
017200*        TABLAS DE AGRUPACION DINAMICA (BUSQUEDA LINEAL)          *
017300*        CATEGORIA / MODALIDAD / INDUSTRIA / REGION / TAMANO /    *
017400*        MES (YYYY-MM)                                            *
017500*-----------------------------------------------------------------*
017600 01  WKS-TAB-CATEGORIA-LEN                PIC 9(02) COMP-3 VALUE 0.
017700 01  WKS-TAB-CATEGORIA.
017800     05  WKS-CAT-ENT OCCURS 20 TIMES INDEXED BY WKS-CAT-IDX.
017900         10  WKS-CAT-NOMBRE               PIC X(20).
018000         10  WKS-CAT-CUENTA               PIC 9(07) COMP-3 VALUE 0.
018100         10  WKS-CAT-INGRESO              PIC S9(11)V99 VALUE 0.
018200         10  WKS-CAT-COSTO                PIC S9(11)V99 VALUE 0.
018300         10  FILLER                  PIC X(01).
018400 01  WKS-TAB-MODALIDAD-LEN                PIC 9(02) COMP-3 VALUE 0.
018500 01  WKS-TAB-MODALIDAD.
018600     05  WKS-MOD-ENT OCCURS 10 TIMES INDEXED BY WKS-MOD-IDX.
018700         10  WKS-MOD-NOMBRE               PIC X(10).
018800         10  WKS-MOD-CUENTA               PIC 9(07) COMP-3 VALUE 0.
018900         10  WKS-MOD-INGRESO              PIC S9(11)V99 VALUE 0.
019000         10  WKS-MOD-COSTO                PIC S9(11)V99 VALUE 0.
019100         10  FILLER                  PIC X(01).
019200 01  WKS-TAB-INDUSTRIA-LEN                PIC 9(02) COMP-3 VALUE 0.
019300 01  WKS-TAB-INDUSTRIA.
019400     05  WKS-IND-ENT OCCURS 30 TIMES INDEXED BY WKS-IND-IDX.
019500         10  WKS-IND-NOMBRE                PIC X(20).
019600         10  WKS-IND-CUENTA                PIC 9(07) COMP-3 VALUE 0.
019700         10  WKS-IND-INGRESO               PIC S9(11)V99 VALUE 0.
019800         10  WKS-IND-COSTO                 PIC S9(11)V99 VALUE 0.
019900         10  FILLER                  PIC X(01).
020000 01  WKS-TAB-REGION-LEN                   PIC 9(02) COMP-3 VALUE 0.
020100 01  WKS-TAB-REGION.
020200     05  WKS-REG-ENT OCCURS 20 TIMES INDEXED BY WKS-REG-IDX.
020300         10  WKS-REG-NOMBRE                PIC X(15).
020400         10  WKS-REG-CUENTA                PIC 9(07) COMP-3 VALUE 0.
020500         10  WKS-REG-INGRESO               PIC S9(11)V99 VALUE 0.
020600         10  WKS-REG-COSTO                 PIC S9(11)V99 VALUE 0.
020700         10  FILLER                  PIC X(01).
020800 01  WKS-TAB-TAMANO.
020900     05  WKS-TAM-ENT OCCURS 5 TIMES.
021000         10  WKS-TAM-CUENTA                PIC 9(07) COMP-3 VALUE 0.
021100         10  WKS-TAM-INGRESO               PIC S9(11)V99 VALUE 0.
021200         10  WKS-TAM-COSTO                 PIC S9(11)V99 VALUE 0.
021300         10  FILLER                  PIC X(01).
021400 01  WKS-TAB-MES-LEN                      PIC 9(03) COMP-3 VALUE 0.
021500 01  WKS-TAB-MES.
021600     05  WKS-MES-ENT OCCURS 600 TIMES INDEXED BY WKS-MES-IDX.
021700         10  WKS-MES-LLAVE                 PIC X(07).
021800         10  WKS-MES-LLAVE-R REDEFINES WKS-MES-LLAVE.
021900             15  WKS-MES-LL-ANIO            PIC X(04).
022000             15  WKS-MES-LL-GUION           PIC X(01).
022100             15  WKS-MES-LL-MES             PIC X(02).
022200         10  WKS-MES-CUENTA                PIC 9(07) COMP-3 VALUE 0.
022300         10  WKS-MES-INGRESO               PIC S9(11)V99 VALUE 0.
022400         10  WKS-MES-COSTO                 PIC S9(11)V99 VALUE 0.
022500         10  FILLER                  PIC X(01).
022600*-----------------------------------------------------------------*
022700*        TOP 10 PROGRAMAS Y CLIENTES POR UTILIDAD                 *
022800*-----------------------------------------------------------------*
022900 01  WKS-TOP10-PRG-LEN                    PIC 9(02) COMP-3 VALUE 0.
023000 01  WKS-TOP10-PROGRAMAS.
023100     05  WKS-T10P-ENT OCCURS 10 TIMES.
023200         10  WKS-T10P-NOMBRE              PIC X(30).
023300         10  WKS-T10P-UTILIDAD            PIC S9(11)V99.
023400         10  FILLER                  PIC X(01).
023500 01  WKS-TOP10-CLI-LEN                    PIC 9(02) COMP-3 VALUE 0.
023600 01  WKS-TOP10-CLIENTES.
023700     05  WKS-T10C-ENT OCCURS 10 TIMES.
023800         10  WKS-T10C-NOMBRE              PIC X(30).
023900         10  WKS-T10C-UTILIDAD            PIC S9(11)V99.
024000         10  FILLER                  PIC X(01).
024100 01  WKS-T10-I                            PIC 9(02) COMP-3.
024200*-----------------------------------------------------------------*
024300 01  WKS-MES-KEY                          PIC X(07).
024400 01  WKS-EST-COSTO                        PIC S9(11)V99.
024500 01  WKS-EST-UTILIDAD                     PIC S9(11)V99.
024600 01  WKS-EST-MARGEN                       PIC S9(05)V99.
024700 01  WKS-I                                PIC 9(03) COMP-3.
024800 01  WKS-RUN-DATE                         PIC 9(08).
024900 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
025000     05  WKS-RUN-AAAA                     PIC 9(04).
025100     05  WKS-RUN-MM                       PIC 9(02).
025200     05  WKS-RUN-DD                       PIC 9(02).
025300 01  WKS-PAGINA-CTR                       PIC 9(03) COMP-3 VALUE 0.
025400*-----------------------------------------------------------------*
025500*        AREAS DE IMPRESION DEL REPORTE 6                         *
025600*-----------------------------------------------------------------*
025700 01  WKS-TITULO-1.
025800     05  FILLER                 PIC X(40) VALUE SPACES.
025900     05  FILLER                 PIC X(38) VALUE
026000         "CAPACITACION  -  LOTE NOCTURNO".
026100     05  FILLER                 PIC X(44) VALUE SPACES.
026200     05  FILLER                 PIC X(06) VALUE "PAG.: ".
026300     05  WKS-TIT-PAGINA         PIC ZZ9.
026400 01  WKS-TITULO-2.
026500     05  FILLER                 PIC X(42) VALUE SPACES.
026600     05  FILLER                 PIC X(36) VALUE
026700         "REPORTE 6 - ANALISIS DE RENTABILIDAD".
026800     05  FILLER                 PIC X(54) VALUE SPACES.
026900 01  WKS-LINEA-METRICA.
027000     05  FILLER                 PIC X(17) VALUE SPACES.
027100     05  WKS-LM-ETIQUETA        PIC X(45).
027200     05  WKS-LM-VALOR           PIC ZZZ,ZZZ,ZZ9.99.
027300     05  FILLER                 PIC X(62) VALUE SPACES.
027400 01  WKS-LINEA-COSTO.
027500     05  FILLER                 PIC X(17) VALUE SPACES.
027600     05  WKS-LC-ETIQUETA        PIC X(25).
027700     05  WKS-LC-MONTO           PIC ZZZ,ZZZ,ZZ9.99.
027800     05  FILLER                 PIC X(03) VALUE SPACES.
027900     05  WKS-LC-PCT             PIC ZZ9.99.
028000     05  FILLER                 PIC X(01) VALUE "%".
028100     05  FILLER                 PIC X(65) VALUE SPACES.
028200 01  WKS-LINEA-GRUPO.
028300     05  FILLER                 PIC X(05) VALUE SPACES.
028400     05  WKS-LG-NOMBRE          PIC X(22).
028500     05  WKS-LG-CUENTA          PIC ZZZ,ZZ9.
028600     05  FILLER                 PIC X(01) VALUE SPACES.
028700     05  WKS-LG-INGRESO         PIC ZZZ,ZZZ,ZZ9.99.
028800     05  FILLER                 PIC X(01) VALUE SPACES.
028900     05  WKS-LG-COSTO           PIC ZZZ,ZZZ,ZZ9.99.
029000     05  FILLER                 PIC X(01) VALUE SPACES.
029100     05  WKS-LG-UTILIDAD        PIC ZZZ,ZZZ,ZZ9.99.
029200     05  FILLER                 PIC X(01) VALUE SPACES.
029300     05  WKS-LG-MARGEN          PIC ZZ9.99.
029400     05  FILLER                 PIC X(29) VALUE SPACES.
029500 01  WKS-LINEA-TOP10.
029600     05  FILLER                 PIC X(17) VALUE SPACES.
029700     05  WKS-LT10-RANGO         PIC Z9.
029800     05  FILLER                 PIC X(02) VALUE SPACES.
029900     05  WKS-LT10-NOMBRE        PIC X(30).
030000     05  FILLER                 PIC X(03) VALUE SPACES.
030100     05  WKS-LT10-UTILIDAD      PIC ZZZ,ZZZ,ZZ9.99.
030200     05  FILLER                 PIC X(67) VALUE SPACES.
030300 01  WKS-LINEA-PRESUPUESTO.
030400     05  FILLER                 PIC X(17) VALUE SPACES.
030500     05  WKS-LP-ETIQUETA        PIC X(25).
030600     05  WKS-LP-ACTUAL          PIC ZZZ,ZZZ,ZZ9.99.
030700     05  FILLER                 PIC X(02) VALUE SPACES.
030800     05  WKS-LP-PRESUP          PIC ZZZ,ZZZ,ZZ9.99.
030900     05  FILLER                 PIC X(02) VALUE SPACES.
031000     05  WKS-LP-ACHV            PIC ZZ9.99.
031100     05  FILLER                 PIC X(01) VALUE "%".
031200     05  FILLER                 PIC X(54) VALUE SPACES.
031300 PROCEDURE                               DIVISION.
031400 0000-PRINCIPAL                          SECTION.
031500     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD.
031600     PERFORM 0100-ABRIR-Y-CARGAR.
031700     OPEN INPUT ENROLLMENTS.
031800     PERFORM 0210-LEER-MATRICULA
031900        UNTIL FIN-MATRICULAS.
032000     CLOSE ENROLLMENTS.
032100     PERFORM 0400-CALC-DESGLOSE-COSTOS                             CT0610
032200        THRU 0401-CALC-DESGLOSE-COSTOS-PCT-E.                      CT0610
032300     PERFORM 0320-RANQUEAR-TOP10-PROGRAMA
032400        VARYING WKS-PRG-IDX FROM 1 BY 1
032500        UNTIL WKS-PRG-IDX > WKS-TAB-PRG-LEN.
032600     PERFORM 0330-RANQUEAR-TOP10-CLIENTE
032700        VARYING WKS-CLI-IDX FROM 1 BY 1
032800        UNTIL WKS-CLI-IDX > WKS-TAB-CLI-LEN.
032900     PERFORM 0500-CALC-PRESUPUESTO.
033000     OPEN EXTEND RPTFILE.
033100     PERFORM 0700-IMPRIME-RENTABILIDAD.
033200     CLOSE RPTFILE.
033300     STOP RUN.
033400 0000-PRINCIPAL-E.  EXIT.
033500*-----------------------------------------------------------------*
033600*          C A R G A   D E   T A B L A S   M A E S T R A S        *
033700*-----------------------------------------------------------------*
033800 0100-ABRIR-Y-CARGAR                     SECTION.
033900     OPEN INPUT CLIENTS.
034000     PERFORM 0110-LEER-CLIENTE
034100        UNTIL FIN-CLIENTES.
034200     CLOSE CLIENTS.
034300     OPEN INPUT PROGRAMS.
034400     PERFORM 0120-LEER-PROGRAMA
034500        UNTIL FIN-PROGRAMAS.
034600     CLOSE PROGRAMS.
034700 0100-ABRIR-Y-CARGAR-E.  EXIT.
034800*-----------------------------------------------------------------*
034900 0110-LEER-CLIENTE                       SECTION.
035000     READ CLIENTS
035100        AT END
035200           SET FIN-CLIENTES TO TRUE
035300        NOT AT END
035400           ADD 1 TO WKS-TAB-CLI-LEN
035500           MOVE CLIENT-ID      TO WKS-TC-ID (WKS-TAB-CLI-LEN)
035600           MOVE CLIENT-NAME    TO WKS-TC-NOMBRE (WKS-TAB-CLI-LEN)
035700           MOVE CLIENT-INDUSTRY TO WKS-TC-INDUSTRIA (WKS-TAB-CLI-LEN)
035800           MOVE CLIENT-SIZE    TO WKS-TC-TAMANO (WKS-TAB-CLI-LEN)
035900           MOVE CLIENT-REGION  TO WKS-TC-REGION (WKS-TAB-CLI-LEN)
036000     END-READ.
036100 0110-LEER-CLIENTE-E.  EXIT.
036200*-----------------------------------------------------------------*
036300 0120-LEER-PROGRAMA                      SECTION.
036400     READ PROGRAMS
036500        AT END
036600           SET FIN-PROGRAMAS TO TRUE
036700        NOT AT END
036800           ADD 1 TO WKS-TAB-PRG-LEN
036900           MOVE PROGRAM-ID       TO WKS-TP-ID (WKS-TAB-PRG-LEN)
037000           MOVE PROGRAM-NAME     TO WKS-TP-NOMBRE (WKS-TAB-PRG-LEN)
037100           MOVE PROGRAM-CATEGORY TO WKS-TP-CATEGORIA (WKS-TAB-PRG-LEN)
037200           MOVE PROG-DELIVERY-MODE
037300                                 TO WKS-TP-MODALIDAD (WKS-TAB-PRG-LEN)
037400     END-READ.
037500 0120-LEER-PROGRAMA-E.  EXIT.
037600*-----------------------------------------------------------------*
037700*          L E C T U R A   Y   A C U M U L A C I O N               *
037800*-----------------------------------------------------------------*
037900 0210-LEER-MATRICULA                     SECTION.
038000     READ ENROLLMENTS
038100        AT END
038200           SET FIN-MATRICULAS TO TRUE                             CT0609
038300           GO TO 0210-LEER-MATRICULA-E                            CT0609
038400        NOT AT END
038500*          CR-63310: EL PERFORM THRU DE CT0609 CAIA SOBRE         CT0610
038600*          0271/0272/0273 UNA SEGUNDA VEZ; SE VUELVE A PERFORM    CT0610
038700*          INDIVIDUALES POR SECCION (CT0610)                      CT0610
038800           PERFORM 0220-ACUM-GLOBAL                                CT0610
038900           PERFORM 0230-ACUM-PROGRAMA                              CT0610
039000           PERFORM 0240-ACUM-CLIENTE                                CT0610
039100           PERFORM 0250-ACUM-CATEGORIA                              CT0610
039200           PERFORM 0260-ACUM-MODALIDAD                              CT0610
039300           PERFORM 0270-ACUM-INDUSTRIA-REGION-TAMANO                CT0610
039400           PERFORM 0280-ACUM-MES                                    CT0610
039500     END-READ.
039600 0210-LEER-MATRICULA-E.  EXIT.
039700*-----------------------------------------------------------------*
039800 0220-ACUM-GLOBAL                        SECTION.
039900     ADD 1                TO WKS-GR-CUENTA.
040000     ADD ENR-REVENUE       TO WKS-GR-INGRESO.
040100     ADD TRAINER-COST       TO WKS-GR-COSTO-TRAINER.
040200     ADD LOGISTICS-COST     TO WKS-GR-COSTO-LOGISTICA.
040300     ADD VENUE-COST         TO WKS-GR-COSTO-SEDE.
040400     ADD UTILITIES-COST     TO WKS-GR-COSTO-SERVICIOS.
040500     ADD MATERIALS-COST     TO WKS-GR-COSTO-MATERIALES.
040600     ADD BUDGETED-REVENUE   TO WKS-GR-PRESUP-INGRESO.
040700     ADD BUDGETED-COSTS     TO WKS-GR-PRESUP-COSTO.
040800 0220-ACUM-GLOBAL-E.  EXIT.
040900*-----------------------------------------------------------------*
041000 0230-ACUM-PROGRAMA                      SECTION.
041100     SET WKS-PRG-IDX TO 1.
041200     SEARCH ALL WKS-TP
041300        AT END
041400           CONTINUE
041500        WHEN WKS-TP-ID (WKS-PRG-IDX) = ENR-PROGRAM-ID
041600           ADD 1 TO WKS-PR-CUENTA (WKS-PRG-IDX)
041700           ADD ENR-REVENUE TO WKS-PR-INGRESO (WKS-PRG-IDX)
041800           COMPUTE WKS-PR-COSTO (WKS-PRG-IDX) =
041900              WKS-PR-COSTO (WKS-PRG-IDX) + TRAINER-COST +
042000              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
042100              MATERIALS-COST
042200     END-SEARCH.
042300 0230-ACUM-PROGRAMA-E.  EXIT.
042400*-----------------------------------------------------------------*
042500 0240-ACUM-CLIENTE                       SECTION.
042600     SET WKS-CLI-IDX TO 1.
042700     SEARCH ALL WKS-TC
042800        AT END
042900           CONTINUE
043000        WHEN WKS-TC-ID (WKS-CLI-IDX) = ENR-CLIENT-ID
043100           ADD 1 TO WKS-CR-CUENTA (WKS-CLI-IDX)
043200           ADD ENR-REVENUE TO WKS-CR-INGRESO (WKS-CLI-IDX)
043300           COMPUTE WKS-CR-COSTO (WKS-CLI-IDX) =
043400              WKS-CR-COSTO (WKS-CLI-IDX) + TRAINER-COST +
043500              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
043600              MATERIALS-COST
043700     END-SEARCH.
043800 0240-ACUM-CLIENTE-E.  EXIT.
043900*-----------------------------------------------------------------*
044000 0250-ACUM-CATEGORIA                     SECTION.
044100     SET WKS-PRG-IDX TO 1.
044200     SEARCH ALL WKS-TP
044300        AT END
044400           CONTINUE
044500        WHEN WKS-TP-ID (WKS-PRG-IDX) = ENR-PROGRAM-ID
044600           SET WKS-CAT-IDX TO 1
044700           SEARCH WKS-CAT-ENT
044800              AT END
044900                 ADD 1 TO WKS-TAB-CATEGORIA-LEN
045000                 SET WKS-CAT-IDX TO WKS-TAB-CATEGORIA-LEN
045100                 MOVE WKS-TP-CATEGORIA (WKS-PRG-IDX)
045200                      TO WKS-CAT-NOMBRE (WKS-CAT-IDX)
045300                 ADD 1 TO WKS-CAT-CUENTA (WKS-CAT-IDX)
045400                 ADD ENR-REVENUE TO WKS-CAT-INGRESO (WKS-CAT-IDX)
045500                 COMPUTE WKS-CAT-COSTO (WKS-CAT-IDX) =
045600                    WKS-CAT-COSTO (WKS-CAT-IDX) + TRAINER-COST +
045700                    LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
045800                    MATERIALS-COST
045900              WHEN WKS-CAT-NOMBRE (WKS-CAT-IDX) =
046000                   WKS-TP-CATEGORIA (WKS-PRG-IDX)
046100                 ADD 1 TO WKS-CAT-CUENTA (WKS-CAT-IDX)
046200                 ADD ENR-REVENUE TO WKS-CAT-INGRESO (WKS-CAT-IDX)
046300                 COMPUTE WKS-CAT-COSTO (WKS-CAT-IDX) =
046400                    WKS-CAT-COSTO (WKS-CAT-IDX) + TRAINER-COST +
046500                    LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
046600                    MATERIALS-COST
046700           END-SEARCH
046800     END-SEARCH.
046900 0250-ACUM-CATEGORIA-E.  EXIT.
047000*-----------------------------------------------------------------*
047100 0260-ACUM-MODALIDAD                     SECTION.
047200     SET WKS-MOD-IDX TO 1.
047300     SEARCH WKS-MOD-ENT
047400        AT END
047500           ADD 1 TO WKS-TAB-MODALIDAD-LEN
047600           SET WKS-MOD-IDX TO WKS-TAB-MODALIDAD-LEN
047700           MOVE ENR-DELIVERY-MODE TO WKS-MOD-NOMBRE (WKS-MOD-IDX)
047800           ADD 1 TO WKS-MOD-CUENTA (WKS-MOD-IDX)
047900           ADD ENR-REVENUE TO WKS-MOD-INGRESO (WKS-MOD-IDX)
048000           COMPUTE WKS-MOD-COSTO (WKS-MOD-IDX) =
048100              WKS-MOD-COSTO (WKS-MOD-IDX) + TRAINER-COST +
048200              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
048300              MATERIALS-COST
048400        WHEN WKS-MOD-NOMBRE (WKS-MOD-IDX) = ENR-DELIVERY-MODE
048500           ADD 1 TO WKS-MOD-CUENTA (WKS-MOD-IDX)
048600           ADD ENR-REVENUE TO WKS-MOD-INGRESO (WKS-MOD-IDX)
048700           COMPUTE WKS-MOD-COSTO (WKS-MOD-IDX) =
048800              WKS-MOD-COSTO (WKS-MOD-IDX) + TRAINER-COST +
048900              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
049000              MATERIALS-COST
049100     END-SEARCH.
049200 0260-ACUM-MODALIDAD-E.  EXIT.
049300*-----------------------------------------------------------------*
049400 0270-ACUM-INDUSTRIA-REGION-TAMANO       SECTION.
049500     SET WKS-CLI-IDX TO 1.
049600     SEARCH ALL WKS-TC
049700        AT END
049800           CONTINUE
049900        WHEN WKS-TC-ID (WKS-CLI-IDX) = ENR-CLIENT-ID
050000           PERFORM 0271-ACUM-INDUSTRIA
050100           PERFORM 0272-ACUM-REGION
050200           PERFORM 0273-ACUM-TAMANO
050300     END-SEARCH.
050400 0270-ACUM-INDUSTRIA-REGION-TAMANO-E.  EXIT.
050500*-----------------------------------------------------------------*
050600 0271-ACUM-INDUSTRIA                     SECTION.
050700     SET WKS-IND-IDX TO 1.
050800     SEARCH WKS-IND-ENT
050900        AT END
051000           ADD 1 TO WKS-TAB-INDUSTRIA-LEN
051100           SET WKS-IND-IDX TO WKS-TAB-INDUSTRIA-LEN
051200           MOVE WKS-TC-INDUSTRIA (WKS-CLI-IDX)
051300                TO WKS-IND-NOMBRE (WKS-IND-IDX)
051400           ADD 1 TO WKS-IND-CUENTA (WKS-IND-IDX)
051500           ADD ENR-REVENUE TO WKS-IND-INGRESO (WKS-IND-IDX)
051600           COMPUTE WKS-IND-COSTO (WKS-IND-IDX) =
051700              WKS-IND-COSTO (WKS-IND-IDX) + TRAINER-COST +
051800              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
051900              MATERIALS-COST
052000        WHEN WKS-IND-NOMBRE (WKS-IND-IDX) = WKS-TC-INDUSTRIA (WKS-CLI-IDX)
052100           ADD 1 TO WKS-IND-CUENTA (WKS-IND-IDX)
052200           ADD ENR-REVENUE TO WKS-IND-INGRESO (WKS-IND-IDX)
052300           COMPUTE WKS-IND-COSTO (WKS-IND-IDX) =
052400              WKS-IND-COSTO (WKS-IND-IDX) + TRAINER-COST +
052500              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
052600              MATERIALS-COST
052700     END-SEARCH.
052800 0271-ACUM-INDUSTRIA-E.  EXIT.
052900*-----------------------------------------------------------------*
053000 0272-ACUM-REGION                        SECTION.
053100     SET WKS-REG-IDX TO 1.
053200     SEARCH WKS-REG-ENT
053300        AT END
053400           ADD 1 TO WKS-TAB-REGION-LEN
053500           SET WKS-REG-IDX TO WKS-TAB-REGION-LEN
053600           MOVE WKS-TC-REGION (WKS-CLI-IDX)
053700                TO WKS-REG-NOMBRE (WKS-REG-IDX)
053800           ADD 1 TO WKS-REG-CUENTA (WKS-REG-IDX)
053900           ADD ENR-REVENUE TO WKS-REG-INGRESO (WKS-REG-IDX)
054000           COMPUTE WKS-REG-COSTO (WKS-REG-IDX) =
054100              WKS-REG-COSTO (WKS-REG-IDX) + TRAINER-COST +
054200              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
054300              MATERIALS-COST
054400        WHEN WKS-REG-NOMBRE (WKS-REG-IDX) = WKS-TC-REGION (WKS-CLI-IDX)
054500           ADD 1 TO WKS-REG-CUENTA (WKS-REG-IDX)
054600           ADD ENR-REVENUE TO WKS-REG-INGRESO (WKS-REG-IDX)
054700           COMPUTE WKS-REG-COSTO (WKS-REG-IDX) =
054800              WKS-REG-COSTO (WKS-REG-IDX) + TRAINER-COST +
054900              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
055000              MATERIALS-COST
055100     END-SEARCH.
055200 0272-ACUM-REGION-E.  EXIT.
055300*-----------------------------------------------------------------*
055400 0273-ACUM-TAMANO                        SECTION.
055500     EVALUATE WKS-TC-TAMANO (WKS-CLI-IDX)
055600        WHEN "Small"      MOVE 1 TO WKS-I
055700        WHEN "Medium"     MOVE 2 TO WKS-I
055800        WHEN "Large"      MOVE 3 TO WKS-I
055900        WHEN "Enterprise" MOVE 4 TO WKS-I
056000        WHEN OTHER        MOVE 5 TO WKS-I
056100     END-EVALUATE.
056200     ADD 1 TO WKS-TAM-CUENTA (WKS-I).
056300     ADD ENR-REVENUE TO WKS-TAM-INGRESO (WKS-I).
056400     COMPUTE WKS-TAM-COSTO (WKS-I) =
056500        WKS-TAM-COSTO (WKS-I) + TRAINER-COST +
056600        LOGISTICS-COST + VENUE-COST + UTILITIES-COST + MATERIALS-COST.
056700 0273-ACUM-TAMANO-E.  EXIT.
056800*-----------------------------------------------------------------*
056900 0280-ACUM-MES                           SECTION.
057000     STRING ENR-START-YYYY DELIMITED BY SIZE
057100            "-"            DELIMITED BY SIZE
057200            ENR-START-MM   DELIMITED BY SIZE
057300            INTO WKS-MES-KEY.
057400     SET WKS-MES-IDX TO 1.
057500     SEARCH WKS-MES-ENT
057600        AT END
057700           ADD 1 TO WKS-TAB-MES-LEN
057800           SET WKS-MES-IDX TO WKS-TAB-MES-LEN
057900           MOVE WKS-MES-KEY TO WKS-MES-LLAVE (WKS-MES-IDX)
058000           ADD 1 TO WKS-MES-CUENTA (WKS-MES-IDX)
058100           ADD ENR-REVENUE TO WKS-MES-INGRESO (WKS-MES-IDX)
058200           COMPUTE WKS-MES-COSTO (WKS-MES-IDX) =
058300              WKS-MES-COSTO (WKS-MES-IDX) + TRAINER-COST +
058400              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
058500              MATERIALS-COST
058600        WHEN WKS-MES-LLAVE (WKS-MES-IDX) = WKS-MES-KEY
058700           ADD 1 TO WKS-MES-CUENTA (WKS-MES-IDX)
058800           ADD ENR-REVENUE TO WKS-MES-INGRESO (WKS-MES-IDX)
058900           COMPUTE WKS-MES-COSTO (WKS-MES-IDX) =
059000              WKS-MES-COSTO (WKS-MES-IDX) + TRAINER-COST +
059100              LOGISTICS-COST + VENUE-COST + UTILITIES-COST +
059200              MATERIALS-COST
059300     END-SEARCH.
059400 0280-ACUM-MES-E.  EXIT.
059500*-----------------------------------------------------------------*
059600*          D E S G L O S E   D E   C O S T O S  (%)                *
059700*-----------------------------------------------------------------*
059800 0400-CALC-DESGLOSE-COSTOS               SECTION.
059900     COMPUTE WKS-GR-COSTO-TOTAL =
060000        WKS-GR-COSTO-TRAINER + WKS-GR-COSTO-LOGISTICA +
060100        WKS-GR-COSTO-SEDE + WKS-GR-COSTO-SERVICIOS +
060200        WKS-GR-COSTO-MATERIALES.
060300     COMPUTE WKS-GR-UTILIDAD = WKS-GR-INGRESO - WKS-GR-COSTO-TOTAL.
060400     IF WKS-GR-INGRESO > 0
060500        COMPUTE WKS-GR-MARGEN ROUNDED =
060600           (WKS-GR-UTILIDAD / WKS-GR-INGRESO) * 100
060700     ELSE
060800        MOVE 0 TO WKS-GR-MARGEN
060900     END-IF.
061000 0400-CALC-DESGLOSE-COSTOS-E.  EXIT.
061100*-----------------------------------------------------------------*CT0610
061200*    CR-63310: DESGLOSE DE COSTOS POR COMPONENTE, SEPARADO DE      CT0610
061300*    0400 PARA PODER INVOCARSE JUNTO POR PERFORM THRU; SIN         CT0610
061400*    SUB-LLAMADAS EN EL RANGO, LA CAIDA FISICA ES SEGURA.          CT0610
061500 0401-CALC-DESGLOSE-COSTOS-PCT          SECTION.                  CT0610
061600     IF WKS-GR-COSTO-TOTAL > 0                                     CT0610
061700        COMPUTE WKS-GR-PCT-TRAINER ROUNDED =                       CT0610
061800           (WKS-GR-COSTO-TRAINER / WKS-GR-COSTO-TOTAL) * 100        CT0610
061900        COMPUTE WKS-GR-PCT-LOGISTICA ROUNDED =                     CT0610
062000           (WKS-GR-COSTO-LOGISTICA / WKS-GR-COSTO-TOTAL) * 100      CT0610
062100        COMPUTE WKS-GR-PCT-SEDE ROUNDED =                          CT0610
062200           (WKS-GR-COSTO-SEDE / WKS-GR-COSTO-TOTAL) * 100           CT0610
062300        COMPUTE WKS-GR-PCT-SERVICIOS ROUNDED =                     CT0610
062400           (WKS-GR-COSTO-SERVICIOS / WKS-GR-COSTO-TOTAL) * 100      CT0610
062500        COMPUTE WKS-GR-PCT-MATERIALES ROUNDED =                    CT0610
062600           (WKS-GR-COSTO-MATERIALES / WKS-GR-COSTO-TOTAL) * 100     CT0610
062700     ELSE                                                           CT0610
062800        MOVE 0 TO WKS-GR-PCT-TRAINER                               CT0610
062900        MOVE 0 TO WKS-GR-PCT-LOGISTICA                             CT0610
063000        MOVE 0 TO WKS-GR-PCT-SEDE                                  CT0610
063100        MOVE 0 TO WKS-GR-PCT-SERVICIOS                             CT0610
063200        MOVE 0 TO WKS-GR-PCT-MATERIALES                            CT0610
063300     END-IF.                                                        CT0610
063400 0401-CALC-DESGLOSE-COSTOS-PCT-E.  EXIT.                            CT0610
063500*-----------------------------------------------------------------*
063600*          T O P   1 0   P R O G R A M A S / C L I E N T E S       *
063700*-----------------------------------------------------------------*
063800 0320-RANQUEAR-TOP10-PROGRAMA            SECTION.
063900     COMPUTE WKS-EST-UTILIDAD =
064000        WKS-PR-INGRESO (WKS-PRG-IDX) - WKS-PR-COSTO (WKS-PRG-IDX).
064100     IF WKS-TOP10-PRG-LEN < 10
064200        ADD 1 TO WKS-TOP10-PRG-LEN
064300        MOVE WKS-TP-NOMBRE (WKS-PRG-IDX)
064400             TO WKS-T10P-NOMBRE (WKS-TOP10-PRG-LEN)
064500        MOVE WKS-EST-UTILIDAD TO WKS-T10P-UTILIDAD (WKS-TOP10-PRG-LEN)
064600        PERFORM 0321-REORDENAR-TOP10-PROGRAMA
064700     ELSE
064800        IF WKS-EST-UTILIDAD > WKS-T10P-UTILIDAD (10)
064900           MOVE WKS-TP-NOMBRE (WKS-PRG-IDX) TO WKS-T10P-NOMBRE (10)
065000           MOVE WKS-EST-UTILIDAD TO WKS-T10P-UTILIDAD (10)
065100           PERFORM 0321-REORDENAR-TOP10-PROGRAMA
065200        END-IF
065300     END-IF.
065400 0320-RANQUEAR-TOP10-PROGRAMA-E.  EXIT.
065500*-----------------------------------------------------------------*
065600 0321-REORDENAR-TOP10-PROGRAMA           SECTION.
065700     MOVE WKS-TOP10-PRG-LEN TO WKS-T10-I.
065800     PERFORM 0322-BURBUJA-TOP10-PROGRAMA
065900        UNTIL WKS-T10-I = 1.
066000 0321-REORDENAR-TOP10-PROGRAMA-E.  EXIT.
066100*-----------------------------------------------------------------*
066200 0322-BURBUJA-TOP10-PROGRAMA             SECTION.
066300     IF WKS-T10P-UTILIDAD (WKS-T10-I) >
066400        WKS-T10P-UTILIDAD (WKS-T10-I - 1)
066500        MOVE WKS-T10P-ENT (WKS-T10-I) TO WKS-T10P-ENT (11)
066600        MOVE WKS-T10P-ENT (WKS-T10-I - 1) TO WKS-T10P-ENT (WKS-T10-I)
066700        MOVE WKS-T10P-ENT (11) TO WKS-T10P-ENT (WKS-T10-I - 1)
066800     END-IF.
066900     SUBTRACT 1 FROM WKS-T10-I.
067000 0322-BURBUJA-TOP10-PROGRAMA-E.  EXIT.
067100*-----------------------------------------------------------------*
067200 0330-RANQUEAR-TOP10-CLIENTE             SECTION.
067300     COMPUTE WKS-EST-UTILIDAD =
067400        WKS-CR-INGRESO (WKS-CLI-IDX) - WKS-CR-COSTO (WKS-CLI-IDX).
067500     IF WKS-TOP10-CLI-LEN < 10
067600        ADD 1 TO WKS-TOP10-CLI-LEN
067700        MOVE WKS-TC-NOMBRE (WKS-CLI-IDX)
067800             TO WKS-T10C-NOMBRE (WKS-TOP10-CLI-LEN)
067900        MOVE WKS-EST-UTILIDAD TO WKS-T10C-UTILIDAD (WKS-TOP10-CLI-LEN)
068000        PERFORM 0331-REORDENAR-TOP10-CLIENTE
068100     ELSE
068200        IF WKS-EST-UTILIDAD > WKS-T10C-UTILIDAD (10)
068300           MOVE WKS-TC-NOMBRE (WKS-CLI-IDX) TO WKS-T10C-NOMBRE (10)
068400           MOVE WKS-EST-UTILIDAD TO WKS-T10C-UTILIDAD (10)
068500           PERFORM 0331-REORDENAR-TOP10-CLIENTE
068600        END-IF
068700     END-IF.
068800 0330-RANQUEAR-TOP10-CLIENTE-E.  EXIT.
068900*-----------------------------------------------------------------*
069000 0331-REORDENAR-TOP10-CLIENTE            SECTION.
069100     MOVE WKS-TOP10-CLI-LEN TO WKS-T10-I.
069200     PERFORM 0332-BURBUJA-TOP10-CLIENTE
069300        UNTIL WKS-T10-I = 1.
069400 0331-REORDENAR-TOP10-CLIENTE-E.  EXIT.
069500*-----------------------------------------------------------------*
069600 0332-BURBUJA-TOP10-CLIENTE              SECTION.
069700     IF WKS-T10C-UTILIDAD (WKS-T10-I) >
069800        WKS-T10C-UTILIDAD (WKS-T10-I - 1)
069900        MOVE WKS-T10C-ENT (WKS-T10-I) TO WKS-T10C-ENT (11)
070000        MOVE WKS-T10C-ENT (WKS-T10-I - 1) TO WKS-T10C-ENT (WKS-T10-I)
070100        MOVE WKS-T10C-ENT (11) TO WKS-T10C-ENT (WKS-T10-I - 1)
070200     END-IF.
070300     SUBTRACT 1 FROM WKS-T10-I.
070400 0332-BURBUJA-TOP10-CLIENTE-E.  EXIT.
070500*-----------------------------------------------------------------*
070600*          C U M P L I M I E N T O   D E   P R E S U P U E S T O   *
070700*-----------------------------------------------------------------*
070800 0500-CALC-PRESUPUESTO                   SECTION.
070900     IF WKS-GR-PRESUP-INGRESO > 0
071000        COMPUTE WKS-GR-ACHV-INGRESO ROUNDED =
071100           (WKS-GR-INGRESO / WKS-GR-PRESUP-INGRESO) * 100
071200     ELSE
071300        MOVE 0 TO WKS-GR-ACHV-INGRESO
071400     END-IF.
071500     IF WKS-GR-PRESUP-COSTO > 0
071600        COMPUTE WKS-GR-ACHV-COSTO ROUNDED =
071700           (WKS-GR-COSTO-TOTAL / WKS-GR-PRESUP-COSTO) * 100
071800     ELSE
071900        MOVE 0 TO WKS-GR-ACHV-COSTO
072000     END-IF.
072100     COMPUTE WKS-EST-UTILIDAD =
072200        WKS-GR-PRESUP-INGRESO - WKS-GR-PRESUP-COSTO.
072300     IF WKS-EST-UTILIDAD > 0
072400        COMPUTE WKS-GR-ACHV-UTILIDAD ROUNDED =
072500           (WKS-GR-UTILIDAD / WKS-EST-UTILIDAD) * 100
072600     ELSE
072700        MOVE 0 TO WKS-GR-ACHV-UTILIDAD
072800     END-IF.
072900 0500-CALC-PRESUPUESTO-E.  EXIT.
073000*-----------------------------------------------------------------*
073100*          R E P O R T E   6  -  R E N T A B I L I D A D           *
073200*-----------------------------------------------------------------*
073300 0700-IMPRIME-RENTABILIDAD               SECTION.
073400     PERFORM 0710-IMPRIME-ENCABEZADO.
073500     MOVE "INGRESO TOTAL................................."
073600          TO WKS-LM-ETIQUETA.
073700     MOVE WKS-GR-INGRESO TO WKS-LM-VALOR.
073800     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
073900     MOVE "COSTO TOTAL...................................."
074000          TO WKS-LM-ETIQUETA.
074100     MOVE WKS-GR-COSTO-TOTAL TO WKS-LM-VALOR.
074200     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
074300     MOVE "UTILIDAD TOTAL................................."
074400          TO WKS-LM-ETIQUETA.
074500     MOVE WKS-GR-UTILIDAD TO WKS-LM-VALOR.
074600     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
074700     MOVE "MARGEN TOTAL (%)..............................."
074800          TO WKS-LM-ETIQUETA.
074900     MOVE WKS-GR-MARGEN TO WKS-LM-VALOR.
075000     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
075100     MOVE SPACES TO RPT-LINE.
075200     WRITE RPT-LINE AFTER ADVANCING 1.
075300     MOVE "COSTO TRAINER"     TO WKS-LC-ETIQUETA.
075400     MOVE WKS-GR-COSTO-TRAINER TO WKS-LC-MONTO.
075500     MOVE WKS-GR-PCT-TRAINER TO WKS-LC-PCT.
075600     WRITE RPT-LINE FROM WKS-LINEA-COSTO.
075700     MOVE "COSTO LOGISTICA"   TO WKS-LC-ETIQUETA.
075800     MOVE WKS-GR-COSTO-LOGISTICA TO WKS-LC-MONTO.
075900     MOVE WKS-GR-PCT-LOGISTICA TO WKS-LC-PCT.
076000     WRITE RPT-LINE FROM WKS-LINEA-COSTO.
076100     MOVE "COSTO SEDE"        TO WKS-LC-ETIQUETA.
076200     MOVE WKS-GR-COSTO-SEDE TO WKS-LC-MONTO.
076300     MOVE WKS-GR-PCT-SEDE TO WKS-LC-PCT.
076400     WRITE RPT-LINE FROM WKS-LINEA-COSTO.
076500     MOVE "COSTO SERVICIOS"   TO WKS-LC-ETIQUETA.
076600     MOVE WKS-GR-COSTO-SERVICIOS TO WKS-LC-MONTO.
076700     MOVE WKS-GR-PCT-SERVICIOS TO WKS-LC-PCT.
076800     WRITE RPT-LINE FROM WKS-LINEA-COSTO.
076900     MOVE "COSTO MATERIALES"  TO WKS-LC-ETIQUETA.
077000     MOVE WKS-GR-COSTO-MATERIALES TO WKS-LC-MONTO.
077100     MOVE WKS-GR-PCT-MATERIALES TO WKS-LC-PCT.
077200     WRITE RPT-LINE FROM WKS-LINEA-COSTO.
077300     MOVE SPACES TO RPT-LINE.
077400     WRITE RPT-LINE AFTER ADVANCING 1.
077500     PERFORM 0720-IMPRIME-POR-CATEGORIA
077600        VARYING WKS-CAT-IDX FROM 1 BY 1
077700        UNTIL WKS-CAT-IDX > WKS-TAB-CATEGORIA-LEN.
077800     PERFORM 0730-IMPRIME-POR-MODALIDAD
077900        VARYING WKS-MOD-IDX FROM 1 BY 1
078000        UNTIL WKS-MOD-IDX > WKS-TAB-MODALIDAD-LEN.
078100     PERFORM 0730-IMPRIME-POR-INDUSTRIA
078200        VARYING WKS-IND-IDX FROM 1 BY 1
078300        UNTIL WKS-IND-IDX > WKS-TAB-INDUSTRIA-LEN.
078400     PERFORM 0730-IMPRIME-POR-REGION
078500        VARYING WKS-REG-IDX FROM 1 BY 1
078600        UNTIL WKS-REG-IDX > WKS-TAB-REGION-LEN.
078700     PERFORM 0730-IMPRIME-POR-TAMANO
078800        VARYING WKS-I FROM 1 BY 1
078900        UNTIL WKS-I > 5.
079000     PERFORM 0730-IMPRIME-POR-MES
079100        VARYING WKS-MES-IDX FROM 1 BY 1
079200        UNTIL WKS-MES-IDX > WKS-TAB-MES-LEN.
079300     PERFORM 0735-IMPRIME-POR-PROGRAMA
079400        VARYING WKS-PRG-IDX FROM 1 BY 1
079500        UNTIL WKS-PRG-IDX > WKS-TAB-PRG-LEN.
079600     PERFORM 0736-IMPRIME-POR-CLIENTE
079700        VARYING WKS-CLI-IDX FROM 1 BY 1
079800        UNTIL WKS-CLI-IDX > WKS-TAB-CLI-LEN.
079900     PERFORM 0740-IMPRIME-TOP10-PROGRAMA
080000        VARYING WKS-T10-I FROM 1 BY 1
080100        UNTIL WKS-T10-I > WKS-TOP10-PRG-LEN.
080200     PERFORM 0750-IMPRIME-TOP10-CLIENTE
080300        VARYING WKS-T10-I FROM 1 BY 1
080400        UNTIL WKS-T10-I > WKS-TOP10-CLI-LEN.
080500     MOVE SPACES TO RPT-LINE.
080600     WRITE RPT-LINE AFTER ADVANCING 1.
080700     MOVE "PRESUPUESTO - INGRESO" TO WKS-LP-ETIQUETA.
080800     MOVE WKS-GR-INGRESO TO WKS-LP-ACTUAL.
080900     MOVE WKS-GR-PRESUP-INGRESO TO WKS-LP-PRESUP.
081000     MOVE WKS-GR-ACHV-INGRESO TO WKS-LP-ACHV.
081100     WRITE RPT-LINE FROM WKS-LINEA-PRESUPUESTO.
081200     MOVE "PRESUPUESTO - COSTOS"  TO WKS-LP-ETIQUETA.
081300     MOVE WKS-GR-COSTO-TOTAL TO WKS-LP-ACTUAL.
081400     MOVE WKS-GR-PRESUP-COSTO TO WKS-LP-PRESUP.
081500     MOVE WKS-GR-ACHV-COSTO TO WKS-LP-ACHV.
081600     WRITE RPT-LINE FROM WKS-LINEA-PRESUPUESTO.
081700     MOVE "PRESUPUESTO - UTILIDAD" TO WKS-LP-ETIQUETA.
081800     MOVE WKS-GR-UTILIDAD TO WKS-LP-ACTUAL.
081900     COMPUTE WKS-LP-PRESUP =
082000        WKS-GR-PRESUP-INGRESO - WKS-GR-PRESUP-COSTO.
082100     MOVE WKS-GR-ACHV-UTILIDAD TO WKS-LP-ACHV.
082200     WRITE RPT-LINE FROM WKS-LINEA-PRESUPUESTO.
082300 0700-IMPRIME-RENTABILIDAD-E.  EXIT.
082400*-----------------------------------------------------------------*
082500 0710-IMPRIME-ENCABEZADO                 SECTION.
082600     ADD 1 TO WKS-PAGINA-CTR.
082700     MOVE WKS-PAGINA-CTR TO WKS-TIT-PAGINA.
082800     WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING PAGE.
082900     WRITE RPT-LINE FROM WKS-TITULO-2 AFTER ADVANCING 1.
083000     MOVE SPACES TO RPT-LINE.
083100     WRITE RPT-LINE AFTER ADVANCING 1.
083200 0710-IMPRIME-ENCABEZADO-E.  EXIT.
083300*-----------------------------------------------------------------*
083400 0720-IMPRIME-POR-CATEGORIA              SECTION.
083500     PERFORM 0760-CALC-UTILIDAD-GRUPO.
083600     MOVE WKS-CAT-NOMBRE (WKS-CAT-IDX)  TO WKS-LG-NOMBRE.
083700     MOVE WKS-CAT-CUENTA (WKS-CAT-IDX)  TO WKS-LG-CUENTA.
083800     MOVE WKS-CAT-INGRESO (WKS-CAT-IDX) TO WKS-LG-INGRESO.
083900     MOVE WKS-CAT-COSTO (WKS-CAT-IDX)   TO WKS-LG-COSTO.
084000     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
084100     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
084200     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
084300 0720-IMPRIME-POR-CATEGORIA-E.  EXIT.
084400*-----------------------------------------------------------------*
084500 0730-IMPRIME-POR-MODALIDAD              SECTION.
084600     COMPUTE WKS-EST-UTILIDAD =
084700        WKS-MOD-INGRESO (WKS-MOD-IDX) - WKS-MOD-COSTO (WKS-MOD-IDX).
084800     IF WKS-MOD-INGRESO (WKS-MOD-IDX) > 0
084900        COMPUTE WKS-EST-MARGEN ROUNDED =
085000           (WKS-EST-UTILIDAD / WKS-MOD-INGRESO (WKS-MOD-IDX)) * 100
085100     ELSE
085200        MOVE 0 TO WKS-EST-MARGEN
085300     END-IF.
085400     MOVE WKS-MOD-NOMBRE (WKS-MOD-IDX)  TO WKS-LG-NOMBRE.
085500     MOVE WKS-MOD-CUENTA (WKS-MOD-IDX)  TO WKS-LG-CUENTA.
085600     MOVE WKS-MOD-INGRESO (WKS-MOD-IDX) TO WKS-LG-INGRESO.
085700     MOVE WKS-MOD-COSTO (WKS-MOD-IDX)   TO WKS-LG-COSTO.
085800     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
085900     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
086000     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
086100 0730-IMPRIME-POR-MODALIDAD-E.  EXIT.
086200*-----------------------------------------------------------------*
086300 0730-IMPRIME-POR-INDUSTRIA              SECTION.
086400     COMPUTE WKS-EST-UTILIDAD =
086500        WKS-IND-INGRESO (WKS-IND-IDX) - WKS-IND-COSTO (WKS-IND-IDX).
086600     IF WKS-IND-INGRESO (WKS-IND-IDX) > 0
086700        COMPUTE WKS-EST-MARGEN ROUNDED =
086800           (WKS-EST-UTILIDAD / WKS-IND-INGRESO (WKS-IND-IDX)) * 100
086900     ELSE
087000        MOVE 0 TO WKS-EST-MARGEN
087100     END-IF.
087200     MOVE WKS-IND-NOMBRE (WKS-IND-IDX)  TO WKS-LG-NOMBRE.
087300     MOVE WKS-IND-CUENTA (WKS-IND-IDX)  TO WKS-LG-CUENTA.
087400     MOVE WKS-IND-INGRESO (WKS-IND-IDX) TO WKS-LG-INGRESO.
087500     MOVE WKS-IND-COSTO (WKS-IND-IDX)   TO WKS-LG-COSTO.
087600     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
087700     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
087800     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
087900 0730-IMPRIME-POR-INDUSTRIA-E.  EXIT.
088000*-----------------------------------------------------------------*
088100 0730-IMPRIME-POR-REGION                 SECTION.
088200     COMPUTE WKS-EST-UTILIDAD =
088300        WKS-REG-INGRESO (WKS-REG-IDX) - WKS-REG-COSTO (WKS-REG-IDX).
088400     IF WKS-REG-INGRESO (WKS-REG-IDX) > 0
088500        COMPUTE WKS-EST-MARGEN ROUNDED =
088600           (WKS-EST-UTILIDAD / WKS-REG-INGRESO (WKS-REG-IDX)) * 100
088700     ELSE
088800        MOVE 0 TO WKS-EST-MARGEN
088900     END-IF.
089000     MOVE WKS-REG-NOMBRE (WKS-REG-IDX)  TO WKS-LG-NOMBRE.
089100     MOVE WKS-REG-CUENTA (WKS-REG-IDX)  TO WKS-LG-CUENTA.
089200     MOVE WKS-REG-INGRESO (WKS-REG-IDX) TO WKS-LG-INGRESO.
089300     MOVE WKS-REG-COSTO (WKS-REG-IDX)   TO WKS-LG-COSTO.
089400     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
089500     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
089600     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
089700 0730-IMPRIME-POR-REGION-E.  EXIT.
089800*-----------------------------------------------------------------*
089900 0730-IMPRIME-POR-TAMANO                 SECTION.
090000     COMPUTE WKS-EST-UTILIDAD =
090100        WKS-TAM-INGRESO (WKS-I) - WKS-TAM-COSTO (WKS-I).
090200     IF WKS-TAM-INGRESO (WKS-I) > 0
090300        COMPUTE WKS-EST-MARGEN ROUNDED =
090400           (WKS-EST-UTILIDAD / WKS-TAM-INGRESO (WKS-I)) * 100
090500     ELSE
090600        MOVE 0 TO WKS-EST-MARGEN
090700     END-IF.
090800     EVALUATE WKS-I
090900        WHEN 1  MOVE "Small"      TO WKS-LG-NOMBRE
091000        WHEN 2  MOVE "Medium"     TO WKS-LG-NOMBRE
091100        WHEN 3  MOVE "Large"      TO WKS-LG-NOMBRE
091200        WHEN 4  MOVE "Enterprise" TO WKS-LG-NOMBRE
091300        WHEN OTHER MOVE "Other"   TO WKS-LG-NOMBRE
091400     END-EVALUATE.
091500     MOVE WKS-TAM-CUENTA (WKS-I)  TO WKS-LG-CUENTA.
091600     MOVE WKS-TAM-INGRESO (WKS-I) TO WKS-LG-INGRESO.
091700     MOVE WKS-TAM-COSTO (WKS-I)   TO WKS-LG-COSTO.
091800     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
091900     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
092000     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
092100 0730-IMPRIME-POR-TAMANO-E.  EXIT.
092200*-----------------------------------------------------------------*
092300 0730-IMPRIME-POR-MES                    SECTION.
092400     COMPUTE WKS-EST-UTILIDAD =
092500        WKS-MES-INGRESO (WKS-MES-IDX) - WKS-MES-COSTO (WKS-MES-IDX).
092600     IF WKS-MES-INGRESO (WKS-MES-IDX) > 0
092700        COMPUTE WKS-EST-MARGEN ROUNDED =
092800           (WKS-EST-UTILIDAD / WKS-MES-INGRESO (WKS-MES-IDX)) * 100
092900     ELSE
093000        MOVE 0 TO WKS-EST-MARGEN
093100     END-IF.
093200     MOVE WKS-MES-LLAVE (WKS-MES-IDX)   TO WKS-LG-NOMBRE.
093300     MOVE WKS-MES-CUENTA (WKS-MES-IDX)  TO WKS-LG-CUENTA.
093400     MOVE WKS-MES-INGRESO (WKS-MES-IDX) TO WKS-LG-INGRESO.
093500     MOVE WKS-MES-COSTO (WKS-MES-IDX)   TO WKS-LG-COSTO.
093600     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
093700     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
093800     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
093900 0730-IMPRIME-POR-MES-E.  EXIT.
094000*-----------------------------------------------------------------*
094100*   CR-61204: DESGLOSE COMPLETO POR PROGRAMA Y POR CLIENTE, IGUAL *
094200*   QUE 0720/0730 LO HACEN PARA CATEGORIA/MODALIDAD/INDUSTRIA/    *
094300*   REGION/TAMANO/MES. EL TOP 10 (0740/0750) SE CONSERVA APARTE.  *
094400*-----------------------------------------------------------------*
094500 0735-IMPRIME-POR-PROGRAMA               SECTION.
094600     COMPUTE WKS-EST-UTILIDAD =
094700        WKS-PR-INGRESO (WKS-PRG-IDX) - WKS-PR-COSTO (WKS-PRG-IDX).
094800     IF WKS-PR-INGRESO (WKS-PRG-IDX) > 0
094900        COMPUTE WKS-EST-MARGEN ROUNDED =
095000           (WKS-EST-UTILIDAD / WKS-PR-INGRESO (WKS-PRG-IDX)) * 100
095100     ELSE
095200        MOVE 0 TO WKS-EST-MARGEN
095300     END-IF.
095400     MOVE WKS-TP-NOMBRE (WKS-PRG-IDX)   TO WKS-LG-NOMBRE.
095500     MOVE WKS-PR-CUENTA (WKS-PRG-IDX)   TO WKS-LG-CUENTA.
095600     MOVE WKS-PR-INGRESO (WKS-PRG-IDX)  TO WKS-LG-INGRESO.
095700     MOVE WKS-PR-COSTO (WKS-PRG-IDX)    TO WKS-LG-COSTO.
095800     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
095900     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
096000     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
096100 0735-IMPRIME-POR-PROGRAMA-E.  EXIT.
096200*-----------------------------------------------------------------*
096300 0736-IMPRIME-POR-CLIENTE                SECTION.
096400     COMPUTE WKS-EST-UTILIDAD =
096500        WKS-CR-INGRESO (WKS-CLI-IDX) - WKS-CR-COSTO (WKS-CLI-IDX).
096600     IF WKS-CR-INGRESO (WKS-CLI-IDX) > 0
096700        COMPUTE WKS-EST-MARGEN ROUNDED =
096800           (WKS-EST-UTILIDAD / WKS-CR-INGRESO (WKS-CLI-IDX)) * 100
096900     ELSE
097000        MOVE 0 TO WKS-EST-MARGEN
097100     END-IF.
097200     MOVE WKS-TC-NOMBRE (WKS-CLI-IDX)   TO WKS-LG-NOMBRE.
097300     MOVE WKS-CR-CUENTA (WKS-CLI-IDX)   TO WKS-LG-CUENTA.
097400     MOVE WKS-CR-INGRESO (WKS-CLI-IDX)  TO WKS-LG-INGRESO.
097500     MOVE WKS-CR-COSTO (WKS-CLI-IDX)    TO WKS-LG-COSTO.
097600     MOVE WKS-EST-UTILIDAD TO WKS-LG-UTILIDAD.
097700     MOVE WKS-EST-MARGEN TO WKS-LG-MARGEN.
097800     WRITE RPT-LINE FROM WKS-LINEA-GRUPO.
097900 0736-IMPRIME-POR-CLIENTE-E.  EXIT.
098000*-----------------------------------------------------------------*
098100 0740-IMPRIME-TOP10-PROGRAMA             SECTION.
098200     MOVE WKS-T10-I TO WKS-LT10-RANGO.
098300     MOVE WKS-T10P-NOMBRE (WKS-T10-I)   TO WKS-LT10-NOMBRE.
098400     MOVE WKS-T10P-UTILIDAD (WKS-T10-I) TO WKS-LT10-UTILIDAD.
098500     WRITE RPT-LINE FROM WKS-LINEA-TOP10.
098600 0740-IMPRIME-TOP10-PROGRAMA-E.  EXIT.
098700*-----------------------------------------------------------------*
098800 0750-IMPRIME-TOP10-CLIENTE              SECTION.
098900     MOVE WKS-T10-I TO WKS-LT10-RANGO.
099000     MOVE WKS-T10C-NOMBRE (WKS-T10-I)   TO WKS-LT10-NOMBRE.
099100     MOVE WKS-T10C-UTILIDAD (WKS-T10-I) TO WKS-LT10-UTILIDAD.
099200     WRITE RPT-LINE FROM WKS-LINEA-TOP10.
099300 0750-IMPRIME-TOP10-CLIENTE-E.  EXIT.
099400*-----------------------------------------------------------------*
099500 0760-CALC-UTILIDAD-GRUPO                SECTION.
099600     COMPUTE WKS-EST-UTILIDAD =
099700        WKS-CAT-INGRESO (WKS-CAT-IDX) - WKS-CAT-COSTO (WKS-CAT-IDX).
099800     IF WKS-CAT-INGRESO (WKS-CAT-IDX) > 0
099900        COMPUTE WKS-EST-MARGEN ROUNDED =
100000           (WKS-EST-UTILIDAD / WKS-CAT-INGRESO (WKS-CAT-IDX)) * 100
100100     ELSE
100200        MOVE 0 TO WKS-EST-MARGEN
100300     END-IF.
100400 0760-CALC-UTILIDAD-GRUPO-E.  EXIT.
