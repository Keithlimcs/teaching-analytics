000100      ******************************************************************
000200      *    BOOK........: OPPTY001                                     *
000300      *    APLICACION..: CAPACITACION (CT)                            *
000400      *    DESCRIPCION.: LAYOUT DEL ARCHIVO DE OPORTUNIDADES DE        *
000500      *                  VENTA (OPPORTUNITIES). LLAVE OPPORTUNITY-ID   *
000600      *                  ASCENDENTE. LRECL = 106.                      *
000700      *-----------------------------------------------------------------
000800      *    HISTORIA DE CAMBIOS
000900      *    04/05/1990 EDR  CREACION DEL BOOK PARA MAESTRO CTOPP01   CT0007
001000      *    30/01/1994 EDR  SE AGREGA OPP-PROBABILITY Y OPP-OWNER    CT0012
001100      *    02/02/1998 JMRZ AJUSTE DE SIGLO EN FECHAS DE CIERRE      CT0017
001200      *    19/07/2004 LROD SE AMPLIA OPP-STAGE A 6 ETAPAS PIPELINE  CT0032
001300      *    09/03/2011 EDR  REDEFINES DE FECHAS PARA CALCULO DE DIAS CT0049
001400      ******************************************************************
001500       01  OPPTY-REC.
001600           05  OPPORTUNITY-ID             PIC 9(06).
001700           05  OPP-CLIENT-ID               PIC 9(06).
001800           05  OPP-PROGRAM-ID               PIC 9(06).
001900           05  POTENTIAL-REVENUE            PIC S9(09)V99.
002000           05  EST-PARTICIPANTS             PIC 9(04).
002100           05  OPP-STAGE                    PIC X(12).
002200               88  OPP-ES-LEAD                    VALUE "Lead        ".
002300               88  OPP-ES-PROSPECT                VALUE "Prospect    ".
002400               88  OPP-ES-PROPOSAL                VALUE "Proposal    ".
002500               88  OPP-ES-NEGOTIATION             VALUE "Negotiation ".
002600               88  OPP-ES-CLOSED-WON               VALUE "Closed Won  ".
002700               88  OPP-ES-CLOSED-LOST              VALUE "Closed Lost ".
002800           05  OPP-PROBABILITY              PIC 9(03)V99.
002900           05  EXPECT-CLOSE-DATE            PIC X(10).
003000           05  EXPECT-CLOSE-DATE-R  REDEFINES EXPECT-CLOSE-DATE.
003100               10  EXPECT-CLOSE-YYYY        PIC 9(04).
003200               10  FILLER                   PIC X(01).
003300               10  EXPECT-CLOSE-MM          PIC 9(02).
003400               10  FILLER                   PIC X(01).
003500               10  EXPECT-CLOSE-DD          PIC 9(02).
003600           05  ACTUAL-CLOSE-DATE            PIC X(10).
003700           05  ACTUAL-CLOSE-DATE-R  REDEFINES ACTUAL-CLOSE-DATE.
003800               10  ACTUAL-CLOSE-YYYY        PIC 9(04).
003900               10  FILLER                   PIC X(01).
004000               10  ACTUAL-CLOSE-MM          PIC 9(02).
004100               10  FILLER                   PIC X(01).
004200               10  ACTUAL-CLOSE-DD          PIC 9(02).
004300           05  CREATED-DATE                 PIC X(10).
004400           05  CREATED-DATE-R       REDEFINES CREATED-DATE.
004500               10  CREATED-YYYY             PIC 9(04).
004600               10  FILLER                   PIC X(01).
004700               10  CREATED-MM               PIC 9(02).
004800               10  FILLER                   PIC X(01).
004900               10  CREATED-DD               PIC 9(02).
005000           05  OPP-OWNER                    PIC X(20).
005100           05  FILLER                       PIC X(06).

