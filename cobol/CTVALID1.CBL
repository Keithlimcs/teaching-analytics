000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             CTVALID1.
000300 AUTHOR.                                 ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.                           CAPACITACION - DEPTO SISTEMAS.
000500 DATE-WRITTEN.                           31/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PROGRAMA....: CTVALID1                                     *
001000*    PROGRAMADOR.: ERICK DANIEL RAMIREZ DIVAS (EDR)             *
001100*    APLICACION..: CAPACITACION (CT)                            *
001200*    TIPO........: BATCH                                        *
001300*    DESCRIPCION.: VALIDA LOS CUATRO ARCHIVOS MAESTROS DEL LOTE *
001400*                  NOCTURNO DE CAPACITACION (CLIENTES, PROGRAMAS*
001500*                  MATRICULAS Y OPORTUNIDADES), DERIVA CAMPOS   *
001600*                  FALTANTES Y PRODUCE EL LISTADO DE ERRORES Y  *
001700*                  EL RESUMEN DE VALIDACION DEL REPORTE GERENCIAL
001800*    ARCHIVOS....: CLIENTS, PROGRAMS, ENROLLMENTS, OPPORTUNITIES
001900*                  (ENTRADA); ERRLIST, RPTFILE (SALIDA)         *
002000*    ACCION(ES)..: V=VALIDAR                                    *
002100*    PROGRAMA(S).: NO APLICA                                    *
002200******************************************************************
002300*    HISTORIA DE CAMBIOS
002400*    31/03/1988 EDR   VERSION INICIAL DEL VALIDADOR DE MAESTROS CT0100
002500*    14/11/1991 EDR   SE AGREGA VALIDACION DE CORREO Y TELEFONO CT0101
002600*    30/01/1994 EDR   SE AGREGA VALIDACION DE MATRICULAS        CT0102
002700*    04/05/1990 EDR   SE AGREGA VALIDACION DE OPORTUNIDADES      CT0103
002800*    02/02/1998 JMRZ  REVISION GENERAL DE FECHAS POR CAMBIO DE   CT0104
002900*                     SIGLO (Y2K) EN LOS CUATRO MAESTROS         CT0104
003000*    19/07/2004 LROD  SE AGREGAN CONTADORES DE ADVERTENCIA       CT0105
003100*                     SEPARADOS DE LOS DE RECHAZO POR ARCHIVO    CT0105
003200*    14/08/2002 LROD  DEFAULT DE PROBABILIDAD POR ETAPA CUANDO   CT0106
003300*                     OPP-PROBABILITY VIENE AUSENTE              CT0106
003400*    09/03/2011 EDR   TABLAS DE CLIENTES/PROGRAMAS EN MEMORIA    CT0107
003500*                     PARA VALIDAR LLAVES FORANEAS POR BUSQUEDA  CT0107
003600*                     BINARIA (SEARCH ALL)                       CT0107
003700*    22/01/2015 EDR   CR-44871: SE AGREGA DERIVACION DE COSTO    CT0108
003800*                     TOTAL Y MARGEN DE MATRICULAS ACEPTADAS     CT0108
003900*    17/09/2020 MRZ   CR-58231: VALIDACION DE RANGO DE FECHAS    CT0109
004000*                     (MES 01-12, DIA 01-31) EN LOS CUATRO       CT0109
004100*                     ARCHIVOS DE ENTRADA                        CT0109
004200*    22/03/2021 MRZ   CR-58231: LA VALIDACION DE FECHA SOLO      CT0110
004300*                     CORRIA PARA CLIENTS; SE EXTIENDE A LAS     CT0110
004400*                     FECHAS DE MATRICULAS Y OPORTUNIDADES       CT0110
004500*    14/06/2021 MRZ   CR-44871: LA DERIVACION DE TOTAL-SPEND     CT0111
004600*                     QUEDO COMO STUB; SE AGREGA PRE-PASO SOBRE  CT0111
004700*                     ENROLLMENTS QUE ACUMULA POR CLIENT-ID      CT0111
004800*    09/11/2022 LROD  CR-61204: REPORTE 1 SOLO MOSTRABA          CT0112
004900*                     CONTADORES; AHORA DETALLA CADA ERROR Y     CT0112
005000*                     ADVERTENCIA (ARCHIVO, LLAVE, RAZON)        CT0112
005100*    03/04/2023 MRZ   CR-63310: SE AGREGA PRUEBA NOT NUMERIC      CT0113
005200*                     SOBRE COMPONENTES DE FECHA, FEEDBACK-SCORE  CT0113
005300*                     Y OPP-PROBABILITY; SE REESCRIBE LA          CT0113
005400*                     VALIDACION DE CONTACT-EMAIL PARA EXIGIR EL  CT0113
005500*                     PUNTO DESPUES DE LA ARROBA Y DETECTAR       CT0113
005600*                     ESPACIOS EN CUALQUIER POSICION DEL CAMPO;   CT0113
005700*                     SE REESCRIBE LA VALIDACION DE CONTACT-PHONE CT0113
005800*                     CON EXPLORACION REAL DE LONGITUD (7-20) Y   CT0113
005900*                     CLASE DE CARACTER (DIGITO O + - ( ) .)      CT0113
006000*    03/04/2023 MRZ   CR-63310: SE AGREGAN SALIDAS DE REGISTROS  CT0114
006100*                     ACEPTADOS, UNA POR MAESTRO, QUE LOS        CT0114
006200*                     PROGRAMAS DE ANALISIS LEEN EN LUGAR DE LOS CT0114
006300*                     ARCHIVOS CRUDOS                            CT0114
006400*    03/04/2023 MRZ   CR-63310: SE AGRUPA LA CARGA DE LAS TRES   CT0115
006500*                     TABLAS EN MEMORIA EN UN SOLO PERFORM THRU  CT0115
006600*    04/04/2023 MRZ   CR-63310: SE CORRIGE CT0115 -- EL THRU     CT0116
006700*                     SOBRE LAS TRES CARGAS CAIA FISICAMENTE      CT0116
006800*                     SOBRE 0111/0121/0131 Y LAS REEJECUTABA,     CT0116
006900*                     CORROMPIENDO LAS TABLAS EN MEMORIA; SE      CT0116
007000*                     RESTAURAN TRES PERFORM INDIVIDUALES. SE     CT0116
007100*                     AGREGA PERFORM THRU SEGURO (SIN SUB-        CT0116
007200*                     LLAMADAS INTERNAS EN EL RANGO) SOBRE EL     CT0116
007300*                     CIERRE DE ARCHIVOS                          CT0116
007400******************************************************************
007500 ENVIRONMENT                             DIVISION.
007600 CONFIGURATION                           SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT                            SECTION.
008000 FILE-CONTROL.
008100     SELECT CLIENTS ASSIGN TO "CLIENTS"
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-CLIENTS.
008400     SELECT PROGRAMS ASSIGN TO "PROGRAMS"
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS FS-PROGRAMS.
008700     SELECT ENROLLMENTS ASSIGN TO "ENROLLMENTS"
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS FS-ENROLLMENTS.
009000     SELECT OPPORTUNITIES ASSIGN TO "OPPORTUNITIES"
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS FS-OPPORTUNITIES.
009300     SELECT ERRLIST ASSIGN TO "ERRLIST"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS FS-ERRLIST.
009600     SELECT RPTFILE ASSIGN TO "RPTFILE"
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS FS-RPTFILE.
009900*    CR-63310: SALIDAS DE REGISTROS ACEPTADOS, UNA POR MAESTRO,    CT0114
010000*    QUE LOS PROGRAMAS DE ANALISIS LEEN EN LUGAR DE LOS ARCHIVOS   CT0114
010100*    CRUDOS PARA QUE UN RECHAZO DE ESTE VALIDADOR QUEDE EXCLUIDO   CT0114
010200*    DE TODO REPORTE POSTERIOR.                                   CT0114
010300     SELECT ACPT-CLIENTS ASSIGN TO "ACPTCLI"
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS FS-ACPT-CLIENTS.
010600     SELECT ACPT-PROGRAMS ASSIGN TO "ACPTPRG"
010700            ORGANIZATION IS SEQUENTIAL
010800            FILE STATUS IS FS-ACPT-PROGRAMS.
010900     SELECT ACPT-ENROLLMENTS ASSIGN TO "ACPTENR"
011000            ORGANIZATION IS SEQUENTIAL
011100            FILE STATUS IS FS-ACPT-ENROLLMENTS.
011200     SELECT ACPT-OPPORTUNITIES ASSIGN TO "ACPTOPP"
011300            ORGANIZATION IS SEQUENTIAL
011400            FILE STATUS IS FS-ACPT-OPPORTUNITIES.
011500 DATA                                    DIVISION.
011600 FILE                                    SECTION.
011700 FD  CLIENTS.
011800     COPY CLIENT01.
011900 FD  PROGRAMS.
012000     COPY PRGRAM01.
012100 FD  ENROLLMENTS.
012200     COPY ENROLL01.
012300 FD  OPPORTUNITIES.
012400     COPY OPPTY001.
012500 FD  ACPT-CLIENTS.
012600     COPY CLIENT01 REPLACING CLIENT-REC BY ACC-CLIENT-REC.
012700 FD  ACPT-PROGRAMS.
012800     COPY PRGRAM01 REPLACING PROGRAM-REC BY ACC-PROGRAM-REC.
012900 FD  ACPT-ENROLLMENTS.
013000     COPY ENROLL01 REPLACING ENROLL-REC BY ACC-ENROLL-REC.
013100 FD  ACPT-OPPORTUNITIES.
013200     COPY OPPTY001 REPLACING OPPTY-REC BY ACC-OPPTY-REC.
013300 FD  ERRLIST.
013400 01  ERR-LINE                            PIC X(80).
013500 FD  RPTFILE.
013600 01  RPT-LINE                            PIC X(132).
013700 WORKING-STORAGE                         SECTION.
013800*-----------------------------------------------------------------*
013900*               VARIABLES DE STATUS DE ARCHIVOS                   *
014000*-----------------------------------------------------------------*
014100 01  FS-CLIENTS                          PIC X(02) VALUE SPACES.
014200 01  FS-PROGRAMS                         PIC X(02) VALUE SPACES.
014300 01  FS-ENROLLMENTS                      PIC X(02) VALUE SPACES.
014400 01  FS-OPPORTUNITIES                    PIC X(02) VALUE SPACES.
014500 01  FS-ERRLIST                          PIC X(02) VALUE SPACES.
014600 01  FS-RPTFILE                          PIC X(02) VALUE SPACES.
014700 01  FS-ACPT-CLIENTS                     PIC X(02) VALUE SPACES.
014800 01  FS-ACPT-PROGRAMS                    PIC X(02) VALUE SPACES.
014900 01  FS-ACPT-ENROLLMENTS                 PIC X(02) VALUE SPACES.
015000 01  FS-ACPT-OPPORTUNITIES               PIC X(02) VALUE SPACES.
015100*-----------------------------------------------------------------*
015200*             FLAGS DE FIN DE ARCHIVO                              *
015300*-----------------------------------------------------------------*
015400 01  WKS-FLAGS.
015500     05  WKS-FIN-CLIENTES                PIC X(01) VALUE "N".
015600         88  FIN-CLIENTES                          VALUE "S".
015700     05  WKS-FIN-PROGRAMAS               PIC X(01) VALUE "N".
015800         88  FIN-PROGRAMAS                         VALUE "S".
015900     05  WKS-FIN-MATRICULAS              PIC X(01) VALUE "N".
016000         88  FIN-MATRICULAS                        VALUE "S".
016100     05  WKS-FIN-OPORTUNIDADES           PIC X(01) VALUE "N".
016200         88  FIN-OPORTUNIDADES                     VALUE "S".
016300     05  WKS-REGISTRO-OK                 PIC X(01) VALUE "S".
016400         88  REGISTRO-ACEPTADO                     VALUE "S".
016500         88  REGISTRO-RECHAZADO                    VALUE "N".
016600     05  FILLER                          PIC X(01) VALUE SPACES.
016700*-----------------------------------------------------------------*
016800*       TABLA EN MEMORIA DE CLIENTES (BUSQUEDA BINARIA)            *
016900*-----------------------------------------------------------------*
017000 01  WKS-TAB-CLI-LEN                     PIC 9(05) COMP-3 VALUE 0.
017100 01  WKS-TAB-CLIENTES.
017200     05  WKS-TAB-CLI-ENT OCCURS 0 TO 20000 TIMES
017300             DEPENDING ON WKS-TAB-CLI-LEN
017400             ASCENDING KEY IS WKS-TAB-CLI-ID
017500             INDEXED BY WKS-CLI-IDX.
017600         10  WKS-TAB-CLI-ID              PIC 9(06).
017700         10  FILLER                  PIC X(01).
017800*-----------------------------------------------------------------*
017900*       TABLA EN MEMORIA DE PROGRAMAS (BUSQUEDA BINARIA)           *
018000*-----------------------------------------------------------------*
018100 01  WKS-TAB-PRG-LEN                     PIC 9(05) COMP-3 VALUE 0.
018200 01  WKS-TAB-PROGRAMAS.
018300     05  WKS-TAB-PRG-ENT OCCURS 0 TO 20000 TIMES
018400             DEPENDING ON WKS-TAB-PRG-LEN
018500             ASCENDING KEY IS WKS-TAB-PRG-ID
018600             INDEXED BY WKS-PRG-IDX.
018700         10  WKS-TAB-PRG-ID              PIC 9(06).
018800         10  FILLER                  PIC X(01).
018900*-----------------------------------------------------------------*
019000*    TABLA EN MEMORIA DE INGRESO ACUMULADO POR CLIENTE (CR-58231), *
019100*    CARGADA EN UN PRE-PASO SOBRE ENROLLMENTS PARA DERIVAR EL      *
019200*    TOTAL-SPEND AUSENTE ANTES DE VALIDAR CLIENTS.                 *
019300*-----------------------------------------------------------------*
019400 01  WKS-TAB-SPEND-LEN                   PIC 9(05) COMP-3 VALUE 0.
019500 01  WKS-TAB-SPEND-CLIENTE.
019600     05  WKS-SPC-ENT OCCURS 0 TO 20000 TIMES
019700             DEPENDING ON WKS-TAB-SPEND-LEN
019800             INDEXED BY WKS-SPC-IDX.
019900         10  WKS-SPC-CLIENT-ID          PIC 9(06).
020000         10  WKS-SPC-SUMA-INGRESO       PIC S9(11)V99.
020100         10  FILLER                  PIC X(01).
020200*-----------------------------------------------------------------*
020300*       CONTADORES POR ARCHIVO (LEIDOS/ACEPTADOS/RECHAZADOS)       *
020400*-----------------------------------------------------------------*
020500 01  WKS-CONTADORES.
020600     05  WKS-CLI-LEIDOS                  PIC 9(07) COMP-3 VALUE 0.
020700     05  WKS-CLI-ACEPTADOS               PIC 9(07) COMP-3 VALUE 0.
020800     05  WKS-CLI-RECHAZADOS              PIC 9(07) COMP-3 VALUE 0.
020900     05  WKS-CLI-ADVERTENCIAS            PIC 9(07) COMP-3 VALUE 0.
021000     05  WKS-PRG-LEIDOS                  PIC 9(07) COMP-3 VALUE 0.
021100     05  WKS-PRG-ACEPTADOS               PIC 9(07) COMP-3 VALUE 0.
021200     05  WKS-PRG-RECHAZADOS              PIC 9(07) COMP-3 VALUE 0.
021300     05  WKS-PRG-ADVERTENCIAS            PIC 9(07) COMP-3 VALUE 0.
021400     05  WKS-ENR-LEIDOS                  PIC 9(07) COMP-3 VALUE 0.
021500     05  WKS-ENR-ACEPTADOS               PIC 9(07) COMP-3 VALUE 0.
021600     05  WKS-ENR-RECHAZADOS              PIC 9(07) COMP-3 VALUE 0.
021700     05  WKS-ENR-ADVERTENCIAS            PIC 9(07) COMP-3 VALUE 0.
021800     05  WKS-OPP-LEIDOS                  PIC 9(07) COMP-3 VALUE 0.
021900     05  WKS-OPP-ACEPTADOS               PIC 9(07) COMP-3 VALUE 0.
022000     05  WKS-OPP-RECHAZADOS              PIC 9(07) COMP-3 VALUE 0.
022100     05  WKS-OPP-ADVERTENCIAS            PIC 9(07) COMP-3 VALUE 0.
022200 01  WKS-CONTADORES-TBL REDEFINES WKS-CONTADORES.
022300     05  WKS-CTR-TBL                     PIC 9(07) COMP-3
022400                                          OCCURS 16 TIMES.
022500*-----------------------------------------------------------------*
022600*       AREA DE TRABAJO PARA VALIDACION DE CORREO/TELEFONO         *
022700*-----------------------------------------------------------------*
022800 01  WKS-EMAIL-TRABAJO.
022900     05  WKS-EMAIL-LONG                  PIC 9(02) COMP-3 VALUE 0.
023000     05  WKS-EMAIL-POS-ARROBA            PIC 9(02) COMP-3 VALUE 0.
023100     05  WKS-EMAIL-CTR-ARROBA            PIC 9(02) COMP-3 VALUE 0.
023200     05  WKS-EMAIL-CTR-PUNTO             PIC 9(02) COMP-3 VALUE 0.
023300     05  WKS-EMAIL-CTR-ESPACIO           PIC 9(02) COMP-3 VALUE 0.
023400     05  WKS-EMAIL-I                     PIC 9(02) COMP-3 VALUE 0.
023500     05  WKS-EMAIL-OK                    PIC X(01) VALUE "S".
023600     05  FILLER                  PIC X(01).
023700 01  WKS-FONO-TRABAJO.
023800     05  WKS-FONO-LONG                   PIC 9(02) COMP-3 VALUE 0.
023900     05  WKS-FONO-I                      PIC 9(02) COMP-3 VALUE 0.
024000     05  WKS-FONO-OK                     PIC X(01) VALUE "S".
024100     05  FILLER                  PIC X(01).
024200*-----------------------------------------------------------------*
024300*       AREA DE TRABAJO PARA VALIDACION DE FECHAS                  *
024400*-----------------------------------------------------------------*
024500 01  WKS-FECHA-TRABAJO.
024600     05  WKS-FECHA-AAAA                  PIC 9(04).
024700     05  WKS-FECHA-GUION1                PIC X(01).
024800     05  WKS-FECHA-MM                    PIC 9(02).
024900     05  WKS-FECHA-GUION2                PIC X(01).
025000     05  WKS-FECHA-DD                    PIC 9(02).
025100 01  WKS-FECHA-TRAB-ALFA REDEFINES WKS-FECHA-TRABAJO PIC X(10).
025200 01  WKS-FECHA-OK                        PIC X(01) VALUE "S".
025300*-----------------------------------------------------------------*
025400*       VARIABLES AUXILIARES DE CALCULO (PERDIDA/GANANCIA)         *
025500*-----------------------------------------------------------------*
025600 01  WKS-TOTAL-COSTO                     PIC S9(09)V99 VALUE 0.
025700 01  WKS-UTILIDAD                        PIC S9(09)V99 VALUE 0.
025800 01  WKS-MARGEN                          PIC S9(05)V99 VALUE 0.
025900 01  WKS-SUMA-MATRICULA-CLI              PIC S9(09)V99 VALUE 0.
026000*-----------------------------------------------------------------*
026100*       MASCARA DE IMPRESION Y AREAS DE ENCABEZADO DEL REPORTE     *
026200*-----------------------------------------------------------------*
026300 01  WKS-RUN-DATE.
026400     05  WKS-RUN-AAAA                    PIC 9(04).
026500     05  WKS-RUN-MM                      PIC 9(02).
026600     05  WKS-RUN-DD                      PIC 9(02).
026700 01  WKS-RUN-DATE-NUM REDEFINES WKS-RUN-DATE PIC 9(08).
026800 01  WKS-LINEA-CTR                       PIC 9(03) COMP-3 VALUE 0.
026900 01  WKS-PAGINA-CTR                      PIC 9(03) COMP-3 VALUE 0.
027000 01  WKS-MASK-7                          PIC ZZZ,ZZ9    VALUE 0.
027100 01  WKS-TITULO-1.
027200     05  FILLER                 PIC X(40) VALUE SPACES.
027300     05  FILLER                 PIC X(38) VALUE
027400         "CAPACITACION  -  LOTE NOCTURNO".
027500     05  FILLER                 PIC X(44) VALUE SPACES.
027600     05  FILLER                 PIC X(06) VALUE "PAG.: ".
027700     05  WKS-TIT-PAGINA         PIC ZZ9.
027800 01  WKS-TITULO-2.
027900     05  FILLER                 PIC X(45) VALUE SPACES.
028000     05  FILLER                 PIC X(30) VALUE
028100         "REPORTE 1 - RESUMEN DE VALIDACION DE ARCHIVOS".
028200     05  FILLER                 PIC X(57) VALUE SPACES.
028300 01  WKS-TITULO-3.
028400     05  FILLER                 PIC X(45) VALUE SPACES.
028500     05  FILLER                 PIC X(15) VALUE "FECHA CORRIDA: ".
028600     05  WKS-TIT-FECHA          PIC X(10).
028700     05  FILLER                 PIC X(62) VALUE SPACES.
028800 01  WKS-TITULO-4.
028900     05  FILLER                 PIC X(45) VALUE SPACES.
029000     05  FILLER                 PIC X(34) VALUE
029100         "DETALLE DE ERRORES Y ADVERTENCIAS".
029200     05  FILLER                 PIC X(53) VALUE SPACES.
029300 01  WKS-TITULO-5.
029400     05  FILLER                 PIC X(45) VALUE SPACES.
029500     05  FILLER                 PIC X(20) VALUE "RESUMEN POR ARCHIVO".
029600     05  FILLER                 PIC X(67) VALUE SPACES.
029700 01  WKS-LINEA-CONTADOR.
029800     05  FILLER                 PIC X(17) VALUE SPACES.
029900     05  WKS-LC-ARCHIVO         PIC X(15).
030000     05  WKS-LC-LEIDOS          PIC ZZZ,ZZ9.
030100     05  FILLER                 PIC X(03) VALUE SPACES.
030200     05  WKS-LC-ACEPTADOS       PIC ZZZ,ZZ9.
030300     05  FILLER                 PIC X(03) VALUE SPACES.
030400     05  WKS-LC-RECHAZADOS      PIC ZZZ,ZZ9.
030500     05  FILLER                 PIC X(03) VALUE SPACES.
030600     05  WKS-LC-ADVERTENCIAS    PIC ZZZ,ZZ9.
030700     05  FILLER                 PIC X(63) VALUE SPACES.
030800 01  WKS-LINEA-ERROR.
030900     05  WKS-LE-TIPO            PIC X(07).
031000     05  FILLER                 PIC X(10) VALUE SPACES.
031100     05  WKS-LE-ARCHIVO         PIC X(15).
031200     05  WKS-LE-LLAVE           PIC X(10).
031300     05  FILLER                 PIC X(02) VALUE SPACES.
031400     05  WKS-LE-RAZON           PIC X(50).
031500     05  FILLER                 PIC X(38) VALUE SPACES.
031600 PROCEDURE                               DIVISION.
031700 0000-PRINCIPAL                          SECTION.
031800     PERFORM 0100-ABRIR-ARCHIVOS.
031900*    CR-63310: LAS TRES CARGAS DE TABLA SE EJECUTAN EN SECUENCIA, CT0115
032000*    SE AGRUPAN EN UN SOLO PERFORM THRU.                         CT0115
032100*    CR-63310: CT0116 -- EL THRU ANTERIOR CAIA SOBRE 0111/0121/   CT0116
032200*    0131 Y LOS REEJECUTABA; SE RESTAURAN PERFORMS INDIVIDUALES.  CT0116
032300     PERFORM 0110-CARGAR-TABLA-CLIENTES.                          CT0116
032400     PERFORM 0120-CARGAR-TABLA-PROGRAMAS.                         CT0116
032500     PERFORM 0130-CARGAR-TABLA-SPEND-CLIENTE.                     CT0116
032600     PERFORM 0710-IMPRIME-ENCABEZADO.
032700     WRITE RPT-LINE FROM WKS-TITULO-4.
032800     PERFORM 0210-LEER-CLIENTE.
032900     PERFORM 0220-VALIDAR-CLIENTES
033000        UNTIL FIN-CLIENTES.
033100     PERFORM 0310-LEER-PROGRAMA.
033200     PERFORM 0320-VALIDAR-PROGRAMAS
033300        UNTIL FIN-PROGRAMAS.
033400     PERFORM 0410-LEER-MATRICULA.
033500     PERFORM 0420-VALIDAR-MATRICULAS
033600        UNTIL FIN-MATRICULAS.
033700     PERFORM 0510-LEER-OPORTUNIDAD.
033800     PERFORM 0520-VALIDAR-OPORTUNIDADES
033900        UNTIL FIN-OPORTUNIDADES.
034000     PERFORM 0700-IMPRIME-REPORTE.
034100     PERFORM 0900-CERRAR-ARCHIVOS                                CT0116
034200        THRU 0901-CERRAR-ARCHIVOS-ACEPTADOS-E.                   CT0116
034300     STOP RUN.
034400 0000-PRINCIPAL-E.  EXIT.
034500*-----------------------------------------------------------------*
034600 0100-ABRIR-ARCHIVOS                     SECTION.
034700     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD.
034800     MOVE WKS-RUN-DATE TO WKS-TIT-FECHA.
034900     OPEN INPUT  OPPORTUNITIES
035000     OPEN OUTPUT ERRLIST RPTFILE
035100     OPEN OUTPUT ACPT-CLIENTS ACPT-PROGRAMS
035200                 ACPT-ENROLLMENTS ACPT-OPPORTUNITIES.
035300 0100-ABRIR-ARCHIVOS-E.  EXIT.
035400*-----------------------------------------------------------------*
035500*    CARGA EN MEMORIA LAS LLAVES DE CLIENTES Y PROGRAMAS PARA      *
035600*    VALIDAR LAS LLAVES FORANEAS DE MATRICULAS Y OPORTUNIDADES     *
035700*    POR BUSQUEDA BINARIA (SEARCH ALL).                            *
035800*-----------------------------------------------------------------*
035900 0110-CARGAR-TABLA-CLIENTES              SECTION.
036000     OPEN INPUT CLIENTS.
036100     PERFORM 0111-LEER-CLIENTE-TABLA
036200        UNTIL FS-CLIENTS = "10".
036300     CLOSE CLIENTS.
036400 0110-CARGAR-TABLA-CLIENTES-E.  EXIT.
036500*-----------------------------------------------------------------*
036600 0111-LEER-CLIENTE-TABLA                 SECTION.
036700     READ CLIENTS
036800        AT END
036900           MOVE "10" TO FS-CLIENTS
037000        NOT AT END
037100           ADD 1 TO WKS-TAB-CLI-LEN
037200           MOVE CLIENT-ID TO WKS-TAB-CLI-ID (WKS-TAB-CLI-LEN)
037300     END-READ.
037400 0111-LEER-CLIENTE-TABLA-E.  EXIT.
037500*-----------------------------------------------------------------*
037600 0120-CARGAR-TABLA-PROGRAMAS             SECTION.
037700     OPEN INPUT PROGRAMS.
037800     PERFORM 0121-LEER-PROGRAMA-TABLA
037900        UNTIL FS-PROGRAMS = "10".
038000     CLOSE PROGRAMS.
038100 0120-CARGAR-TABLA-PROGRAMAS-E.  EXIT.
038200*-----------------------------------------------------------------*
038300 0121-LEER-PROGRAMA-TABLA                SECTION.
038400     READ PROGRAMS
038500        AT END
038600           MOVE "10" TO FS-PROGRAMS
038700        NOT AT END
038800           ADD 1 TO WKS-TAB-PRG-LEN
038900           MOVE PROGRAM-ID TO WKS-TAB-PRG-ID (WKS-TAB-PRG-LEN)
039000     END-READ.
039100 0121-LEER-PROGRAMA-TABLA-E.  EXIT.
039200*-----------------------------------------------------------------*
039300*    CR-58231: PRE-PASO SOBRE ENROLLMENTS QUE ACUMULA EL INGRESO   *
039400*    POR CLIENT-ID, PARA PODER DERIVAR TOTAL-SPEND EN 0650 ANTES   *
039500*    DE QUE EL PASO DE CLIENTS LO NECESITE.                        *
039600*-----------------------------------------------------------------*
039700 0130-CARGAR-TABLA-SPEND-CLIENTE          SECTION.
039800     OPEN INPUT ENROLLMENTS.
039900     PERFORM 0131-LEER-MATRICULA-SPEND
040000        UNTIL FS-ENROLLMENTS = "10".
040100     CLOSE ENROLLMENTS.
040200 0130-CARGAR-TABLA-SPEND-CLIENTE-E.  EXIT.
040300*-----------------------------------------------------------------*
040400 0131-LEER-MATRICULA-SPEND                SECTION.
040500     READ ENROLLMENTS
040600        AT END
040700           MOVE "10" TO FS-ENROLLMENTS
040800        NOT AT END
040900           SET WKS-SPC-IDX TO 1
041000           SEARCH WKS-SPC-ENT VARYING WKS-SPC-IDX
041100              AT END
041200                 ADD 1 TO WKS-TAB-SPEND-LEN
041300                 MOVE ENR-CLIENT-ID
041400                      TO WKS-SPC-CLIENT-ID (WKS-TAB-SPEND-LEN)
041500                 MOVE ENR-REVENUE
041600                      TO WKS-SPC-SUMA-INGRESO (WKS-TAB-SPEND-LEN)
041700              WHEN WKS-SPC-CLIENT-ID (WKS-SPC-IDX) = ENR-CLIENT-ID
041800                 ADD ENR-REVENUE
041900                      TO WKS-SPC-SUMA-INGRESO (WKS-SPC-IDX)
042000           END-SEARCH
042100     END-READ.
042200 0131-LEER-MATRICULA-SPEND-E.  EXIT.
042300*-----------------------------------------------------------------*
042400*                 V A L I D A C I O N   C L I E N T E S           *
042500*-----------------------------------------------------------------*
042600 0210-LEER-CLIENTE                       SECTION.
042700     IF WKS-CLI-LEIDOS = 0
042800        OPEN INPUT CLIENTS
042900     END-IF.
043000     READ CLIENTS
043100        AT END
043200        SET FIN-CLIENTES TO TRUE                                 CT0115
043300        GO TO 0210-LEER-CLIENTE-E                                CT0115
043400     END-READ.
043500 0210-LEER-CLIENTE-E.  EXIT.
043600*-----------------------------------------------------------------*
043700 0220-VALIDAR-CLIENTES                   SECTION.
043800     ADD 1 TO WKS-CLI-LEIDOS.
043900     SET REGISTRO-ACEPTADO TO TRUE.
044000     MOVE "CLIENTS"        TO WKS-LE-ARCHIVO.
044100     MOVE CLIENT-ID        TO WKS-LE-LLAVE.
044200     IF CLIENT-NAME = SPACES
044300        SET REGISTRO-RECHAZADO TO TRUE
044400        MOVE "CLIENT-NAME BLANK" TO WKS-LE-RAZON
044500        PERFORM 0600-ESCRIBIR-ERRLIST
044600     END-IF.
044700     IF REGISTRO-ACEPTADO
044800        AND CLIENT-SIZE NOT = SPACES
044900        AND NOT CLIENT-ES-SMALL
045000        AND NOT CLIENT-ES-MEDIUM
045100        AND NOT CLIENT-ES-LARGE
045200        AND NOT CLIENT-ES-ENTERPRISE
045300        SET REGISTRO-RECHAZADO TO TRUE
045400        MOVE "CLIENT-SIZE INVALIDO" TO WKS-LE-RAZON
045500        PERFORM 0600-ESCRIBIR-ERRLIST
045600     END-IF.
045700     IF REGISTRO-ACEPTADO
045800        MOVE FIRST-ENGAGE-DATE TO WKS-FECHA-TRABAJO
045900        PERFORM 0610-VALIDAR-FECHA
046000        IF WKS-FECHA-OK = "N"
046100           SET REGISTRO-RECHAZADO TO TRUE
046200           MOVE "FIRST-ENGAGE-DATE INVALIDA" TO WKS-LE-RAZON
046300           PERFORM 0600-ESCRIBIR-ERRLIST
046400        END-IF
046500     END-IF.
046600     IF REGISTRO-ACEPTADO
046700        PERFORM 0620-VALIDAR-EMAIL
046800        IF WKS-EMAIL-OK = "N"
046900           ADD 1 TO WKS-CLI-ADVERTENCIAS
047000           MOVE "CONTACT-EMAIL FORMATO DUDOSO" TO WKS-LE-RAZON
047100           PERFORM 0630-ESCRIBIR-ADVERTENCIA
047200        END-IF
047300        PERFORM 0640-VALIDAR-TELEFONO
047400        IF WKS-FONO-OK = "N"
047500           ADD 1 TO WKS-CLI-ADVERTENCIAS
047600           MOVE "CONTACT-PHONE FORMATO DUDOSO" TO WKS-LE-RAZON
047700           PERFORM 0630-ESCRIBIR-ADVERTENCIA
047800        END-IF
047900     END-IF.
048000     IF REGISTRO-ACEPTADO
048100        ADD 1 TO WKS-CLI-ACEPTADOS
048200        IF TOTAL-SPEND = 0
048300           PERFORM 0650-DERIVAR-SPEND-CLIENTE
048400        END-IF
048500        MOVE CLIENT-REC TO ACC-CLIENT-REC
048600        WRITE ACC-CLIENT-REC
048700     ELSE
048800        ADD 1 TO WKS-CLI-RECHAZADOS
048900     END-IF.
049000     PERFORM 0210-LEER-CLIENTE.
049100 0220-VALIDAR-CLIENTES-E.  EXIT.
049200*-----------------------------------------------------------------*
049300*    EL TOTAL-SPEND, CUANDO VIENE EN CERO, SE DERIVA SUMANDO LAS  *
049400*    MATRICULAS DEL CLIENTE (CR-44871). LA SUMA SE BUSCA EN LA    *
049500*    TABLA CARGADA EN 0130 SOBRE ENROLLMENTS (CR-58231).          *
049600*-----------------------------------------------------------------*
049700 0650-DERIVAR-SPEND-CLIENTE              SECTION.
049800     MOVE 0 TO WKS-SUMA-MATRICULA-CLI.
049900     SET WKS-SPC-IDX TO 1.
050000     SEARCH WKS-SPC-ENT VARYING WKS-SPC-IDX
050100        AT END
050200           CONTINUE
050300        WHEN WKS-SPC-CLIENT-ID (WKS-SPC-IDX) = CLIENT-ID
050400           MOVE WKS-SPC-SUMA-INGRESO (WKS-SPC-IDX)
050500                TO WKS-SUMA-MATRICULA-CLI
050600     END-SEARCH.
050700     MOVE WKS-SUMA-MATRICULA-CLI TO TOTAL-SPEND.
050800 0650-DERIVAR-SPEND-CLIENTE-E.  EXIT.
050900*-----------------------------------------------------------------*
051000*                 V A L I D A C I O N   P R O G R A M A S          *
051100*-----------------------------------------------------------------*
051200 0310-LEER-PROGRAMA                      SECTION.
051300     IF WKS-PRG-LEIDOS = 0
051400        OPEN INPUT PROGRAMS
051500     END-IF.
051600     READ PROGRAMS
051700        AT END
051800           SET FIN-PROGRAMAS TO TRUE
051900     END-READ.
052000 0310-LEER-PROGRAMA-E.  EXIT.
052100*-----------------------------------------------------------------*
052200 0320-VALIDAR-PROGRAMAS                  SECTION.
052300     ADD 1 TO WKS-PRG-LEIDOS.
052400     SET REGISTRO-ACEPTADO TO TRUE.
052500     MOVE "PROGRAMS"       TO WKS-LE-ARCHIVO.
052600     MOVE PROGRAM-ID       TO WKS-LE-LLAVE.
052700     IF PROGRAM-NAME = SPACES
052800        SET REGISTRO-RECHAZADO TO TRUE
052900        MOVE "PROGRAM-NAME BLANK" TO WKS-LE-RAZON
053000        PERFORM 0600-ESCRIBIR-ERRLIST
053100     END-IF.
053200     IF REGISTRO-ACEPTADO
053300        AND PROG-DELIVERY-MODE NOT = SPACES
053400        AND NOT PROG-ES-IN-PERSON
053500        AND NOT PROG-ES-VIRTUAL
053600        AND NOT PROG-ES-HYBRID
053700        SET REGISTRO-RECHAZADO TO TRUE
053800        MOVE "PROG-DELIVERY-MODE INVALIDO" TO WKS-LE-RAZON
053900        PERFORM 0600-ESCRIBIR-ERRLIST
054000     END-IF.
054100     IF REGISTRO-ACEPTADO
054200        AND ACTIVE-FLAG NOT = 0
054300        AND ACTIVE-FLAG NOT = 1
054400        SET REGISTRO-RECHAZADO TO TRUE
054500        MOVE "ACTIVE-FLAG DISTINTO DE 0/1" TO WKS-LE-RAZON
054600        PERFORM 0600-ESCRIBIR-ERRLIST
054700     END-IF.
054800     IF REGISTRO-ACEPTADO
054900        ADD 1 TO WKS-PRG-ACEPTADOS
055000        MOVE PROGRAM-REC TO ACC-PROGRAM-REC
055100        WRITE ACC-PROGRAM-REC
055200     ELSE
055300        ADD 1 TO WKS-PRG-RECHAZADOS
055400     END-IF.
055500     PERFORM 0310-LEER-PROGRAMA.
055600 0320-VALIDAR-PROGRAMAS-E.  EXIT.
055700*-----------------------------------------------------------------*
055800*                 V A L I D A C I O N   M A T R I C U L A S       *
055900*-----------------------------------------------------------------*
056000 0410-LEER-MATRICULA                     SECTION.
056100     IF WKS-ENR-LEIDOS = 0
056200        OPEN INPUT ENROLLMENTS
056300     END-IF.
056400     READ ENROLLMENTS
056500        AT END
056600           SET FIN-MATRICULAS TO TRUE
056700     END-READ.
056800 0410-LEER-MATRICULA-E.  EXIT.
056900*-----------------------------------------------------------------*
057000 0420-VALIDAR-MATRICULAS                 SECTION.
057100     ADD 1 TO WKS-ENR-LEIDOS.
057200     SET REGISTRO-ACEPTADO TO TRUE.
057300     MOVE "ENROLLMENTS"    TO WKS-LE-ARCHIVO.
057400     MOVE ENROLLMENT-ID    TO WKS-LE-LLAVE.
057500     IF ENR-PROGRAM-ID = 0
057600        SET REGISTRO-RECHAZADO TO TRUE
057700        MOVE "ENR-PROGRAM-ID AUSENTE" TO WKS-LE-RAZON
057800        PERFORM 0600-ESCRIBIR-ERRLIST
057900     END-IF.
058000     IF REGISTRO-ACEPTADO AND ENR-CLIENT-ID = 0
058100        SET REGISTRO-RECHAZADO TO TRUE
058200        MOVE "ENR-CLIENT-ID AUSENTE" TO WKS-LE-RAZON
058300        PERFORM 0600-ESCRIBIR-ERRLIST
058400     END-IF.
058500     IF REGISTRO-ACEPTADO
058600        SET WKS-PRG-IDX TO 1
058700        SEARCH ALL WKS-TAB-PRG-ENT
058800           AT END
058900              SET REGISTRO-RECHAZADO TO TRUE
059000              MOVE "ENR-PROGRAM-ID NO EXISTE EN PROGRAMS"
059100                   TO WKS-LE-RAZON
059200              PERFORM 0600-ESCRIBIR-ERRLIST
059300           WHEN WKS-TAB-PRG-ID (WKS-PRG-IDX) = ENR-PROGRAM-ID
059400              CONTINUE
059500        END-SEARCH
059600     END-IF.
059700     IF REGISTRO-ACEPTADO
059800        SET WKS-CLI-IDX TO 1
059900        SEARCH ALL WKS-TAB-CLI-ENT
060000           AT END
060100              SET REGISTRO-RECHAZADO TO TRUE
060200              MOVE "ENR-CLIENT-ID NO EXISTE EN CLIENTS"
060300                   TO WKS-LE-RAZON
060400              PERFORM 0600-ESCRIBIR-ERRLIST
060500           WHEN WKS-TAB-CLI-ID (WKS-CLI-IDX) = ENR-CLIENT-ID
060600              CONTINUE
060700        END-SEARCH
060800     END-IF.
060900     IF REGISTRO-ACEPTADO
061000        AND ENR-DELIVERY-MODE NOT = SPACES
061100        AND ENR-DELIVERY-MODE NOT = "In-Person " AND
061200            ENR-DELIVERY-MODE NOT = "Virtual   " AND
061300            ENR-DELIVERY-MODE NOT = "Hybrid    "
061400        SET REGISTRO-RECHAZADO TO TRUE
061500        MOVE "ENR-DELIVERY-MODE INVALIDO" TO WKS-LE-RAZON
061600        PERFORM 0600-ESCRIBIR-ERRLIST
061700     END-IF.
061800     IF REGISTRO-ACEPTADO
061900        AND ENR-STATUS NOT = SPACES
062000        AND NOT ENR-ES-SCHEDULED AND NOT ENR-ES-COMPLETED
062100        AND NOT ENR-ES-CANCELLED
062200        SET REGISTRO-RECHAZADO TO TRUE
062300        MOVE "ENR-STATUS INVALIDO" TO WKS-LE-RAZON
062400        PERFORM 0600-ESCRIBIR-ERRLIST
062500     END-IF.
062600     IF REGISTRO-ACEPTADO
062700        MOVE ENR-START-DATE TO WKS-FECHA-TRABAJO
062800        PERFORM 0610-VALIDAR-FECHA
062900        IF WKS-FECHA-OK = "N"
063000           SET REGISTRO-RECHAZADO TO TRUE
063100           MOVE "ENR-START-DATE INVALIDA" TO WKS-LE-RAZON
063200           PERFORM 0600-ESCRIBIR-ERRLIST
063300        END-IF
063400     END-IF.
063500     IF REGISTRO-ACEPTADO
063600        MOVE ENR-END-DATE TO WKS-FECHA-TRABAJO
063700        PERFORM 0610-VALIDAR-FECHA
063800        IF WKS-FECHA-OK = "N"
063900           SET REGISTRO-RECHAZADO TO TRUE
064000           MOVE "ENR-END-DATE INVALIDA" TO WKS-LE-RAZON
064100           PERFORM 0600-ESCRIBIR-ERRLIST
064200        END-IF
064300     END-IF.
064400     IF REGISTRO-ACEPTADO
064500        AND FEEDBACK-SCORE NOT NUMERIC
064600        SET REGISTRO-RECHAZADO TO TRUE
064700        MOVE "FEEDBACK-SCORE NO ES NUMERICO" TO WKS-LE-RAZON
064800        PERFORM 0600-ESCRIBIR-ERRLIST
064900     END-IF.
065000     IF REGISTRO-ACEPTADO
065100        AND (FEEDBACK-SCORE < 0 OR FEEDBACK-SCORE > 5)
065200        SET REGISTRO-RECHAZADO TO TRUE
065300        MOVE "FEEDBACK-SCORE FUERA DE RANGO 0-5" TO WKS-LE-RAZON
065400        PERFORM 0600-ESCRIBIR-ERRLIST
065500     END-IF.
065600     IF REGISTRO-ACEPTADO
065700        ADD 1 TO WKS-ENR-ACEPTADOS
065800        PERFORM 0430-CALC-COSTO-UTILIDAD
065900        MOVE ENROLL-REC TO ACC-ENROLL-REC
066000        WRITE ACC-ENROLL-REC
066100     ELSE
066200        ADD 1 TO WKS-ENR-RECHAZADOS
066300     END-IF.
066400     PERFORM 0410-LEER-MATRICULA.
066500 0420-VALIDAR-MATRICULAS-E.  EXIT.
066600*-----------------------------------------------------------------*
066700*    DERIVACION: TOTAL-COSTO = SUMA DE LOS 5 COMPONENTES;          *
066800*    UTILIDAD = INGRESO - TOTAL-COSTO; MARGEN = UTILIDAD/INGRESO   *
066900*    x 100 CUANDO INGRESO > 0, DE LO CONTRARIO CERO.               *
067000*-----------------------------------------------------------------*
067100 0430-CALC-COSTO-UTILIDAD                SECTION.
067200     COMPUTE WKS-TOTAL-COSTO = TRAINER-COST + LOGISTICS-COST +
067300             VENUE-COST + UTILITIES-COST + MATERIALS-COST.
067400     COMPUTE WKS-UTILIDAD = ENR-REVENUE - WKS-TOTAL-COSTO.
067500     IF ENR-REVENUE > 0
067600        COMPUTE WKS-MARGEN ROUNDED =
067700                (WKS-UTILIDAD / ENR-REVENUE) * 100
067800     ELSE
067900        MOVE 0 TO WKS-MARGEN
068000     END-IF.
068100 0430-CALC-COSTO-UTILIDAD-E.  EXIT.
068200*-----------------------------------------------------------------*
068300*             V A L I D A C I O N   O P O R T U N I D A D E S      *
068400*-----------------------------------------------------------------*
068500 0510-LEER-OPORTUNIDAD                   SECTION.
068600     IF WKS-OPP-LEIDOS = 0
068700        CONTINUE
068800     END-IF.
068900     READ OPPORTUNITIES
069000        AT END
069100           SET FIN-OPORTUNIDADES TO TRUE
069200     END-READ.
069300 0510-LEER-OPORTUNIDAD-E.  EXIT.
069400*-----------------------------------------------------------------*
069500 0520-VALIDAR-OPORTUNIDADES              SECTION.
069600     ADD 1 TO WKS-OPP-LEIDOS.
069700     SET REGISTRO-ACEPTADO TO TRUE.
069800     MOVE "OPPORTUNITIES"  TO WKS-LE-ARCHIVO.
069900     MOVE OPPORTUNITY-ID   TO WKS-LE-LLAVE.
070000     IF OPP-CLIENT-ID = 0
070100        SET REGISTRO-RECHAZADO TO TRUE
070200        MOVE "OPP-CLIENT-ID AUSENTE" TO WKS-LE-RAZON
070300        PERFORM 0600-ESCRIBIR-ERRLIST
070400     END-IF.
070500     IF REGISTRO-ACEPTADO AND OPP-PROGRAM-ID = 0
070600        SET REGISTRO-RECHAZADO TO TRUE
070700        MOVE "OPP-PROGRAM-ID AUSENTE" TO WKS-LE-RAZON
070800        PERFORM 0600-ESCRIBIR-ERRLIST
070900     END-IF.
071000     IF REGISTRO-ACEPTADO
071100        SET WKS-CLI-IDX TO 1
071200        SEARCH ALL WKS-TAB-CLI-ENT
071300           AT END
071400              SET REGISTRO-RECHAZADO TO TRUE
071500              MOVE "OPP-CLIENT-ID NO EXISTE EN CLIENTS"
071600                   TO WKS-LE-RAZON
071700              PERFORM 0600-ESCRIBIR-ERRLIST
071800           WHEN WKS-TAB-CLI-ID (WKS-CLI-IDX) = OPP-CLIENT-ID
071900              CONTINUE
072000        END-SEARCH
072100     END-IF.
072200     IF REGISTRO-ACEPTADO
072300        SET WKS-PRG-IDX TO 1
072400        SEARCH ALL WKS-TAB-PRG-ENT
072500           AT END
072600              SET REGISTRO-RECHAZADO TO TRUE
072700              MOVE "OPP-PROGRAM-ID NO EXISTE EN PROGRAMS"
072800                   TO WKS-LE-RAZON
072900              PERFORM 0600-ESCRIBIR-ERRLIST
073000           WHEN WKS-TAB-PRG-ID (WKS-PRG-IDX) = OPP-PROGRAM-ID
073100              CONTINUE
073200        END-SEARCH
073300     END-IF.
073400     IF REGISTRO-ACEPTADO
073500        AND NOT OPP-ES-LEAD AND NOT OPP-ES-PROSPECT AND
073600            NOT OPP-ES-PROPOSAL AND NOT OPP-ES-NEGOTIATION AND
073700            NOT OPP-ES-CLOSED-WON AND NOT OPP-ES-CLOSED-LOST
073800        SET REGISTRO-RECHAZADO TO TRUE
073900        MOVE "OPP-STAGE INVALIDA" TO WKS-LE-RAZON
074000        PERFORM 0600-ESCRIBIR-ERRLIST
074100     END-IF.
074200     IF REGISTRO-ACEPTADO
074300        MOVE EXPECT-CLOSE-DATE TO WKS-FECHA-TRABAJO
074400        PERFORM 0610-VALIDAR-FECHA
074500        IF WKS-FECHA-OK = "N"
074600           SET REGISTRO-RECHAZADO TO TRUE
074700           MOVE "EXPECT-CLOSE-DATE INVALIDA" TO WKS-LE-RAZON
074800           PERFORM 0600-ESCRIBIR-ERRLIST
074900        END-IF
075000     END-IF.
075100     IF REGISTRO-ACEPTADO
075200        MOVE CREATED-DATE TO WKS-FECHA-TRABAJO
075300        PERFORM 0610-VALIDAR-FECHA
075400        IF WKS-FECHA-OK = "N"
075500           SET REGISTRO-RECHAZADO TO TRUE
075600           MOVE "CREATED-DATE INVALIDA" TO WKS-LE-RAZON
075700           PERFORM 0600-ESCRIBIR-ERRLIST
075800        END-IF
075900     END-IF.
076000     IF REGISTRO-ACEPTADO
076100        AND ACTUAL-CLOSE-DATE NOT = SPACES
076200        MOVE ACTUAL-CLOSE-DATE TO WKS-FECHA-TRABAJO
076300        PERFORM 0610-VALIDAR-FECHA
076400        IF WKS-FECHA-OK = "N"
076500           SET REGISTRO-RECHAZADO TO TRUE
076600           MOVE "ACTUAL-CLOSE-DATE INVALIDA" TO WKS-LE-RAZON
076700           PERFORM 0600-ESCRIBIR-ERRLIST
076800        END-IF
076900     END-IF.
077000     IF REGISTRO-ACEPTADO
077100        AND OPP-PROBABILITY NOT NUMERIC
077200        SET REGISTRO-RECHAZADO TO TRUE
077300        MOVE "OPP-PROBABILITY NO ES NUMERICO" TO WKS-LE-RAZON
077400        PERFORM 0600-ESCRIBIR-ERRLIST
077500     END-IF.
077600     IF REGISTRO-ACEPTADO
077700        AND (OPP-PROBABILITY < 0 OR OPP-PROBABILITY > 100)
077800        SET REGISTRO-RECHAZADO TO TRUE
077900        MOVE "OPP-PROBABILITY FUERA DE RANGO 0-100" TO WKS-LE-RAZON
078000        PERFORM 0600-ESCRIBIR-ERRLIST
078100     END-IF.
078200     IF REGISTRO-ACEPTADO
078300        ADD 1 TO WKS-OPP-ACEPTADOS
078400        IF OPP-PROBABILITY = 0
078500           PERFORM 0530-DEFAULT-PROBABILIDAD
078600        END-IF
078700        MOVE OPPTY-REC TO ACC-OPPTY-REC
078800        WRITE ACC-OPPTY-REC
078900     ELSE
079000        ADD 1 TO WKS-OPP-RECHAZADOS
079100     END-IF.
079200     PERFORM 0510-LEER-OPORTUNIDAD.
079300 0520-VALIDAR-OPORTUNIDADES-E.  EXIT.
079400*-----------------------------------------------------------------*
079500*    CUANDO LA PROBABILIDAD VIENE AUSENTE SE DEFAULTEA POR ETAPA:  *
079600*    LEAD 10, PROSPECT 25, PROPOSAL 50, NEGOTIATION 75,            *
079700*    CLOSED WON 100, CLOSED LOST 0 (CR-14872).                     *
079800*-----------------------------------------------------------------*
079900 0530-DEFAULT-PROBABILIDAD               SECTION.
080000     EVALUATE TRUE
080100        WHEN OPP-ES-LEAD
080200           MOVE 10 TO OPP-PROBABILITY
080300        WHEN OPP-ES-PROSPECT
080400           MOVE 25 TO OPP-PROBABILITY
080500        WHEN OPP-ES-PROPOSAL
080600           MOVE 50 TO OPP-PROBABILITY
080700        WHEN OPP-ES-NEGOTIATION
080800           MOVE 75 TO OPP-PROBABILITY
080900        WHEN OPP-ES-CLOSED-WON
081000           MOVE 100 TO OPP-PROBABILITY
081100        WHEN OPP-ES-CLOSED-LOST
081200           MOVE 0 TO OPP-PROBABILITY
081300     END-EVALUATE.
081400 0530-DEFAULT-PROBABILIDAD-E.  EXIT.
081500*-----------------------------------------------------------------*
081600*    RUTINA GENERAL DE VALIDACION DE FECHA YYYY-MM-DD              *
081700*-----------------------------------------------------------------*
081800 0610-VALIDAR-FECHA                      SECTION.
081900     MOVE "S" TO WKS-FECHA-OK.
082000     IF WKS-FECHA-AAAA NOT NUMERIC
082100        OR WKS-FECHA-MM NOT NUMERIC
082200        OR WKS-FECHA-DD NOT NUMERIC
082300        MOVE "N" TO WKS-FECHA-OK
082400     END-IF.
082500     IF WKS-FECHA-OK = "S"
082600        IF WKS-FECHA-MM < 1 OR WKS-FECHA-MM > 12
082700           MOVE "N" TO WKS-FECHA-OK
082800        END-IF
082900        IF WKS-FECHA-DD < 1 OR WKS-FECHA-DD > 31
083000           MOVE "N" TO WKS-FECHA-OK
083100        END-IF
083200     END-IF.
083300 0610-VALIDAR-FECHA-E.  EXIT.
083400*-----------------------------------------------------------------*
083500*    RUTINA DE VALIDACION DE FORMATO DE CORREO (ADVERTENCIA)       *
083600*    UNA SOLA ARROBA, AL MENOS UN PUNTO DESPUES DE LA ARROBA,      *
083700*    SIN ESPACIOS EMBEBIDOS EN EL CONTENIDO DEL CORREO.            *
083800*-----------------------------------------------------------------*
083900 0620-VALIDAR-EMAIL                      SECTION.
084000     MOVE "S"   TO WKS-EMAIL-OK.
084100     MOVE 0     TO WKS-EMAIL-CTR-ARROBA WKS-EMAIL-CTR-PUNTO
084200                   WKS-EMAIL-POS-ARROBA WKS-EMAIL-LONG
084300                   WKS-EMAIL-CTR-ESPACIO.
084400     IF CONTACT-EMAIL NOT = SPACES
084500        PERFORM 0625-EXPLORAR-EMAIL
084600           VARYING WKS-EMAIL-I FROM 1 BY 1
084700           UNTIL WKS-EMAIL-I > 40
084800        IF WKS-EMAIL-CTR-ARROBA NOT = 1
084900           MOVE "N" TO WKS-EMAIL-OK
085000        END-IF
085100        IF WKS-EMAIL-CTR-PUNTO = 0
085200           MOVE "N" TO WKS-EMAIL-OK
085300        END-IF
085400        IF WKS-EMAIL-LONG > 1
085500           PERFORM 0627-VALIDAR-ESPACIO-EMAIL
085600              VARYING WKS-EMAIL-I FROM 1 BY 1
085700              UNTIL WKS-EMAIL-I >= WKS-EMAIL-LONG
085800        END-IF
085900        IF WKS-EMAIL-CTR-ESPACIO NOT = 0
086000           MOVE "N" TO WKS-EMAIL-OK
086100        END-IF
086200     END-IF.
086300 0620-VALIDAR-EMAIL-E.  EXIT.
086400*-----------------------------------------------------------------*
086500*    EXPLORA CADA POSICION DEL CORREO: CUENTA ARROBAS, UBICA LA    *
086600*    PRIMERA ARROBA, CUENTA PUNTOS POSTERIORES A ELLA Y MARCA LA   *
086700*    ULTIMA POSICION NO EN BLANCO (LONGITUD REAL DEL CAMPO).       *
086800*-----------------------------------------------------------------*
086900 0625-EXPLORAR-EMAIL                     SECTION.
087000     IF CONTACT-EMAIL (WKS-EMAIL-I:1) NOT = SPACE
087100        MOVE WKS-EMAIL-I TO WKS-EMAIL-LONG
087200     END-IF.
087300     IF CONTACT-EMAIL (WKS-EMAIL-I:1) = "@"
087400        ADD 1 TO WKS-EMAIL-CTR-ARROBA
087500        IF WKS-EMAIL-POS-ARROBA = 0
087600           MOVE WKS-EMAIL-I TO WKS-EMAIL-POS-ARROBA
087700        END-IF
087800     END-IF.
087900     IF CONTACT-EMAIL (WKS-EMAIL-I:1) = "."
088000        AND WKS-EMAIL-POS-ARROBA > 0
088100        AND WKS-EMAIL-I > WKS-EMAIL-POS-ARROBA
088200        ADD 1 TO WKS-EMAIL-CTR-PUNTO
088300     END-IF.
088400 0625-EXPLORAR-EMAIL-E.  EXIT.
088500*-----------------------------------------------------------------*
088600*    BUSCA ESPACIOS EMBEBIDOS ANTES DE LA ULTIMA POSICION NO EN    *
088700*    BLANCO DEL CORREO.                                           *
088800*-----------------------------------------------------------------*
088900 0627-VALIDAR-ESPACIO-EMAIL              SECTION.
089000     IF CONTACT-EMAIL (WKS-EMAIL-I:1) = SPACE
089100        ADD 1 TO WKS-EMAIL-CTR-ESPACIO
089200     END-IF.
089300 0627-VALIDAR-ESPACIO-EMAIL-E.  EXIT.
089400*-----------------------------------------------------------------*
089500*    RUTINA DE VALIDACION DE TELEFONO (ADVERTENCIA): 7-20          *
089600*    CARACTERES, DIGITOS O + - ( ) . ESPACIO.                      *
089700*-----------------------------------------------------------------*
089800 0640-VALIDAR-TELEFONO                   SECTION.
089900     MOVE "S" TO WKS-FONO-OK.
090000     MOVE 0   TO WKS-FONO-LONG.
090100     IF CONTACT-PHONE NOT = SPACES
090200        PERFORM 0645-EXPLORAR-TELEFONO
090300           VARYING WKS-FONO-I FROM 1 BY 1
090400           UNTIL WKS-FONO-I > 20
090500        IF WKS-FONO-LONG < 7 OR WKS-FONO-LONG > 20
090600           MOVE "N" TO WKS-FONO-OK
090700        END-IF
090800     END-IF.
090900 0640-VALIDAR-TELEFONO-E.  EXIT.
091000*-----------------------------------------------------------------*
091100*    EXPLORA CADA POSICION DEL TELEFONO: MARCA LA ULTIMA POSICION  *
091200*    NO EN BLANCO (LONGITUD REAL) Y VALIDA QUE CADA CARACTER NO    *
091300*    EN BLANCO SEA DIGITO O UNO DE + - ( ) .                       *
091400*-----------------------------------------------------------------*
091500 0645-EXPLORAR-TELEFONO                  SECTION.
091600     IF CONTACT-PHONE (WKS-FONO-I:1) NOT = SPACE
091700        MOVE WKS-FONO-I TO WKS-FONO-LONG
091800        IF CONTACT-PHONE (WKS-FONO-I:1) NOT NUMERIC
091900           AND CONTACT-PHONE (WKS-FONO-I:1) NOT = "+"
092000           AND CONTACT-PHONE (WKS-FONO-I:1) NOT = "-"
092100           AND CONTACT-PHONE (WKS-FONO-I:1) NOT = "("
092200           AND CONTACT-PHONE (WKS-FONO-I:1) NOT = ")"
092300           AND CONTACT-PHONE (WKS-FONO-I:1) NOT = "."
092400           MOVE "N" TO WKS-FONO-OK
092500        END-IF
092600     END-IF.
092700 0645-EXPLORAR-TELEFONO-E.  EXIT.
092800*-----------------------------------------------------------------*
092900*          E S C R I T U R A   D E L   L I S T A D O   D E         *
093000*                E R R O R E S   ( E R R L I S T )                 *
093100*-----------------------------------------------------------------*
093200 0600-ESCRIBIR-ERRLIST                   SECTION.
093300     MOVE SPACES            TO ERR-LINE.
093400     STRING "ERROR  " WKS-LE-RAZON DELIMITED BY SIZE
093500            INTO ERR-LINE.
093600     WRITE ERR-LINE.
093700     MOVE "ERROR  "          TO WKS-LE-TIPO.
093800     WRITE RPT-LINE FROM WKS-LINEA-ERROR.
093900 0600-ESCRIBIR-ERRLIST-E.  EXIT.
094000*-----------------------------------------------------------------*
094100 0630-ESCRIBIR-ADVERTENCIA               SECTION.
094200     MOVE SPACES            TO ERR-LINE.
094300     STRING "WARN   " WKS-LE-RAZON DELIMITED BY SIZE
094400            INTO ERR-LINE.
094500     WRITE ERR-LINE.
094600     MOVE "WARN   "          TO WKS-LE-TIPO.
094700     WRITE RPT-LINE FROM WKS-LINEA-ERROR.
094800 0630-ESCRIBIR-ADVERTENCIA-E.  EXIT.
094900*-----------------------------------------------------------------*
095000*          R E P O R T E   1  -  R E S U M E N   V A L I D A       *
095100*-----------------------------------------------------------------*
095200 0700-IMPRIME-REPORTE                    SECTION.
095300     MOVE SPACES TO RPT-LINE.
095400     WRITE RPT-LINE AFTER ADVANCING 2.
095500     WRITE RPT-LINE FROM WKS-TITULO-5 AFTER ADVANCING 1.
095600     MOVE SPACES TO RPT-LINE.
095700     WRITE RPT-LINE AFTER ADVANCING 1.
095800     MOVE "CLIENTS"        TO WKS-LC-ARCHIVO.
095900     MOVE WKS-CLI-LEIDOS   TO WKS-LC-LEIDOS.
096000     MOVE WKS-CLI-ACEPTADOS TO WKS-LC-ACEPTADOS.
096100     MOVE WKS-CLI-RECHAZADOS TO WKS-LC-RECHAZADOS.
096200     MOVE WKS-CLI-ADVERTENCIAS TO WKS-LC-ADVERTENCIAS.
096300     WRITE RPT-LINE FROM WKS-LINEA-CONTADOR.
096400     MOVE "PROGRAMS"       TO WKS-LC-ARCHIVO.
096500     MOVE WKS-PRG-LEIDOS   TO WKS-LC-LEIDOS.
096600     MOVE WKS-PRG-ACEPTADOS TO WKS-LC-ACEPTADOS.
096700     MOVE WKS-PRG-RECHAZADOS TO WKS-LC-RECHAZADOS.
096800     MOVE WKS-PRG-ADVERTENCIAS TO WKS-LC-ADVERTENCIAS.
096900     WRITE RPT-LINE FROM WKS-LINEA-CONTADOR.
097000     MOVE "ENROLLMENTS"    TO WKS-LC-ARCHIVO.
097100     MOVE WKS-ENR-LEIDOS   TO WKS-LC-LEIDOS.
097200     MOVE WKS-ENR-ACEPTADOS TO WKS-LC-ACEPTADOS.
097300     MOVE WKS-ENR-RECHAZADOS TO WKS-LC-RECHAZADOS.
097400     MOVE WKS-ENR-ADVERTENCIAS TO WKS-LC-ADVERTENCIAS.
097500     WRITE RPT-LINE FROM WKS-LINEA-CONTADOR.
097600     MOVE "OPPORTUNITIES"  TO WKS-LC-ARCHIVO.
097700     MOVE WKS-OPP-LEIDOS   TO WKS-LC-LEIDOS.
097800     MOVE WKS-OPP-ACEPTADOS TO WKS-LC-ACEPTADOS.
097900     MOVE WKS-OPP-RECHAZADOS TO WKS-LC-RECHAZADOS.
098000     MOVE WKS-OPP-ADVERTENCIAS TO WKS-LC-ADVERTENCIAS.
098100     WRITE RPT-LINE FROM WKS-LINEA-CONTADOR.
098200 0700-IMPRIME-REPORTE-E.  EXIT.
098300*-----------------------------------------------------------------*
098400 0710-IMPRIME-ENCABEZADO                 SECTION.
098500     ADD 1 TO WKS-PAGINA-CTR.
098600     MOVE WKS-PAGINA-CTR TO WKS-TIT-PAGINA.
098700     IF WKS-PAGINA-CTR = 1
098800        WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING C01
098900     ELSE
099000        WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING PAGE
099100     END-IF.
099200     WRITE RPT-LINE FROM WKS-TITULO-2 AFTER ADVANCING 1.
099300     WRITE RPT-LINE FROM WKS-TITULO-3 AFTER ADVANCING 1.
099400     MOVE SPACES TO RPT-LINE.
099500     WRITE RPT-LINE AFTER ADVANCING 1.
099600     MOVE 6 TO WKS-LINEA-CTR.
099700 0710-IMPRIME-ENCABEZADO-E.  EXIT.
099800*-----------------------------------------------------------------*
099900 0900-CERRAR-ARCHIVOS                    SECTION.
100000     CLOSE CLIENTS PROGRAMS ENROLLMENTS OPPORTUNITIES
100100           ERRLIST RPTFILE.
100200 0900-CERRAR-ARCHIVOS-E.  EXIT.
100300*-----------------------------------------------------------------*CT0116
100400*    CR-63310: CIERRE DE LAS SALIDAS DE ACEPTADOS, SEPARADO DE    CT0116
100500*    0900 PARA PODER INVOCARSE JUNTO POR PERFORM THRU; SIN        CT0116
100600*    SUB-LLAMADAS EN EL RANGO, LA CAIDA FISICA ES SEGURA.         CT0116
100700 0901-CERRAR-ARCHIVOS-ACEPTADOS         SECTION.                 CT0116
100800     CLOSE ACPT-CLIENTS ACPT-PROGRAMS                             CT0116
100900           ACPT-ENROLLMENTS ACPT-OPPORTUNITIES.                   CT0116
101000 0901-CERRAR-ARCHIVOS-ACEPTADOS-E.  EXIT.                         CT0116
