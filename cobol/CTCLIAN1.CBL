000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             CTCLIAN1.
000300 AUTHOR.                                 LUCIA RODAS ORELLANA.
000400 INSTALLATION.                           CAPACITACION - DEPTO SISTEMAS.
000500 DATE-WRITTEN.                           19/07/2004.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PROGRAMA....: CTCLIAN1                                     *
001000*    PROGRAMADOR.: LUCIA RODAS ORELLANA (LROD)                  *
001100*    APLICACION..: CAPACITACION (CT)                            *
001200*    TIPO........: BATCH                                        *
001300*    DESCRIPCION.: ANALIZA EL MAESTRO DE CLIENTES Y LAS          *
001400*                  MATRICULAS ACEPTADAS PARA PRODUCIR EL         *
001500*                  REPORTE 3 (ANALISIS DE CLIENTES): DISTRIBUCION*
001600*                  POR INDUSTRIA/TAMANO/REGION, TOP 10 POR GASTO,*
001700*                  ADQUISICION MENSUAL Y RETENCION.               *
001800*    ARCHIVOS....: CLIENTS, ENROLLMENTS (ENTRADA); RPTFILE (EXT)*
001900*    ACCION(ES)..: A=ANALIZAR                                    *
002000*    PROGRAMA(S).: NO APLICA                                     *
002100******************************************************************
002200*    HISTORIA DE CAMBIOS
002300*    19/07/2004 LROD  VERSION INICIAL DEL ANALIZADOR DE CLIENTES CT0200
002400*    14/08/2002 LROD  SE AGREGA RANKING TOP 10 POR GASTO         CT0201
002500*    25/05/2006 EDR   SE AGREGA ADQUISICION MENSUAL ACUMULADA    CT0202
002600*                     Y TASA DE CRECIMIENTO MES A MES             CT0202
002700*    02/02/1998 JMRZ  REVISION DE FECHAS POR CAMBIO DE SIGLO (Y2K)
002800*                     EN EL CONTROL DE ADQUISICION MENSUAL        CT0203
002900*    22/01/2015 EDR   CR-44871: RETENCION Y DIAS PROMEDIO ENTRE  CT0204
003000*                     MATRICULAS POR RUPTURA DE CONTROL DE CLIENTE
003100*    17/09/2020 MRZ   CR-58231: GASTO PROMEDIO POR SEGMENTO SOLO CT0205
003200*                     CONSIDERA CLIENTES CON TOTAL-SPEND > 0     CT0205
003300*    09/11/2022 LROD  CR-61204: GASTO PROMEDIO SE CALCULABA PARA CT0206
003400*                     TAMANO PERO NUNCA SE ACUMULABA NI IMPRIMIA CT0206
003500*                     PARA INDUSTRIA NI REGION; SE COMPLETA      CT0206
003600*    14/06/2021 MRZ   CR-44871: SE AGREGA TENDENCIA ESTACIONAL   CT0207
003700*                     POR MES CALENDARIO (ENE-DIC) DE LA FECHA   CT0207
003800*                     DE INICIO DE MATRICULA                    CT0207
003900*    03/04/2023 MRZ   CR-63310: CLIENTS Y ENROLLMENTS AHORA SE   CT0208
004000*                     LEEN YA VALIDADOS DESDE LA SALIDA DE       CT0208
004100*                     CTVALID1, NO DE LOS ARCHIVOS CRUDOS        CT0208
004200*    03/04/2023 MRZ   CR-63310: SE AGRUPA EL CALCULO DE         CT0209
004300*                     RETENCION Y DIAS PROMEDIO EN UN SOLO      CT0209
004400*                     PERFORM THRU                              CT0209
004500******************************************************************
004600 ENVIRONMENT                             DIVISION.
004700 CONFIGURATION                           SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT                            SECTION.
005100 FILE-CONTROL.
005200*    CR-63310: LOS MAESTROS SE LEEN YA VALIDADOS, DESDE LAS         CT0208
005300*    SALIDAS DE CTVALID1 (ACPTCLI/ACPTENR).                        CT0208
005400     SELECT CLIENTS ASSIGN TO "ACPTCLI"
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS FS-CLIENTS.
005700     SELECT ENROLLMENTS ASSIGN TO "ACPTENR"
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-ENROLLMENTS.
006000     SELECT RPTFILE ASSIGN TO "RPTFILE"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-RPTFILE.
006300 DATA                                    DIVISION.
006400 FILE                                    SECTION.
006500 FD  CLIENTS.
006600     COPY CLIENT01.
006700 FD  ENROLLMENTS.
006800     COPY ENROLL01.
006900 FD  RPTFILE.
007000 01  RPT-LINE                            PIC X(132).
007100 WORKING-STORAGE                         SECTION.
007200 01  FS-CLIENTS                          PIC X(02) VALUE SPACES.
007300 01  FS-ENROLLMENTS                      PIC X(02) VALUE SPACES.
007400 01  FS-RPTFILE                          PIC X(02) VALUE SPACES.
007500 01  WKS-FLAGS.
007600     05  WKS-FIN-CLIENTES                PIC X(01) VALUE "N".
007700         88  FIN-CLIENTES                          VALUE "S".
007800     05  WKS-FIN-MATRICULAS              PIC X(01) VALUE "N".
007900         88  FIN-MATRICULAS                        VALUE "S".
008000     05  WKS-PRIMER-CLIENTE              PIC X(01) VALUE "S".
008100         88  ES-PRIMER-CLIENTE-GRUPO               VALUE "S".
008200     05  FILLER                          PIC X(01) VALUE SPACES.
008300*-----------------------------------------------------------------*
008400*        TABLA DE CLIENTES EN MEMORIA (SPEND, SEGMENTO, FECHA)     *
008500*-----------------------------------------------------------------*
008600 01  WKS-TAB-CLI-LEN                     PIC 9(05) COMP-3 VALUE 0.
008700 01  WKS-TAB-CLIENTES.
008800     05  WKS-TAB-CLI OCCURS 0 TO 20000 TIMES
008900             DEPENDING ON WKS-TAB-CLI-LEN
009000             ASCENDING KEY IS WKS-TC-ID
009100             INDEXED BY WKS-CLI-IDX.
009200         10  WKS-TC-ID                   PIC 9(06).
009300         10  WKS-TC-INDUSTRY             PIC X(20).
009400         10  WKS-TC-SIZE                 PIC X(10).
009500         10  WKS-TC-REGION               PIC X(15).
009600         10  WKS-TC-SPEND                PIC S9(09)V99.
009700         10  WKS-TC-ENGANCHE-AAAAMM      PIC 9(06).
009800         10  FILLER                  PIC X(01).
009900*-----------------------------------------------------------------*
010000*        TABLAS DE CATEGORIAS (INDUSTRIA, TAMANO, REGION)          *
010100*        CONSTRUIDAS POR BUSQUEDA LINEAL E INSERCION.              *
010200*-----------------------------------------------------------------*
010300 01  WKS-TAB-INDUSTRIA-LEN                PIC 9(03) COMP-3 VALUE 0.
010400 01  WKS-TAB-INDUSTRIA.
010500     05  WKS-TI-ENT OCCURS 50 TIMES.
010600         10  WKS-TI-NOMBRE               PIC X(20).
010700         10  WKS-TI-CUENTA               PIC 9(07) COMP-3.
010800         10  WKS-TI-SUMA-SPEND           PIC S9(11)V99.
010900         10  WKS-TI-CTR-SPEND            PIC 9(07) COMP-3.
011000         10  FILLER                  PIC X(01).
011100 01  WKS-TAB-TAMANO-LEN                   PIC 9(03) COMP-3 VALUE 0.
011200 01  WKS-TAB-TAMANO.
011300     05  WKS-TT-ENT OCCURS 5 TIMES.
011400         10  WKS-TT-NOMBRE               PIC X(10).
011500         10  WKS-TT-CUENTA               PIC 9(07) COMP-3.
011600         10  WKS-TT-SUMA-SPEND           PIC S9(11)V99.
011700         10  WKS-TT-CTR-SPEND            PIC 9(07) COMP-3.
011800         10  FILLER                  PIC X(01).
011900 01  WKS-TAB-REGION-LEN                   PIC 9(03) COMP-3 VALUE 0.
012000 01  WKS-TAB-REGION.
012100     05  WKS-TR-ENT OCCURS 50 TIMES.
012200         10  WKS-TR-NOMBRE               PIC X(15).
012300         10  WKS-TR-CUENTA               PIC 9(07) COMP-3.
012400         10  WKS-TR-SUMA-SPEND           PIC S9(11)V99.
012500         10  WKS-TR-CTR-SPEND            PIC 9(07) COMP-3.
012600         10  FILLER                  PIC X(01).
012700*-----------------------------------------------------------------*
012800*        TOP 10 CLIENTES POR GASTO (INSERCION ORDENADA)            *
012900*-----------------------------------------------------------------*
013000 01  WKS-TOP10-CLI-LEN                    PIC 9(02) COMP-3 VALUE 0.
013100 01  WKS-TOP10-CLIENTES.
013200     05  WKS-T10-ENT OCCURS 10 TIMES.
013300         10  WKS-T10-ID                  PIC 9(06).
013400         10  WKS-T10-NOMBRE              PIC X(30).
013500         10  WKS-T10-SPEND               PIC S9(09)V99.
013600         10  FILLER                  PIC X(01).
013700 01  WKS-T10-I                            PIC 9(02) COMP-3.
013800 01  WKS-T10-J                            PIC 9(02) COMP-3.
013900*-----------------------------------------------------------------*
014000*        ADQUISICION MENSUAL (AAAAMM, 1995-2035 = 480 MESES)       *
014100*-----------------------------------------------------------------*
014200 01  WKS-TAB-ADQ-LEN                      PIC 9(03) COMP-3 VALUE 0.
014300 01  WKS-TAB-ADQUISICION.
014400     05  WKS-ADQ-ENT OCCURS 480 TIMES
014500             ASCENDING KEY IS WKS-ADQ-AAAAMM
014600             INDEXED BY WKS-ADQ-IDX.
014700         10  WKS-ADQ-AAAAMM              PIC 9(06).
014800         10  WKS-ADQ-AAAAMM-R REDEFINES WKS-ADQ-AAAAMM.
014900             15  WKS-ADQ-ANIO             PIC 9(04).
015000             15  WKS-ADQ-MES              PIC 9(02).
015100         10  WKS-ADQ-NUEVOS              PIC 9(07) COMP-3.
015200         10  WKS-ADQ-ACUM                PIC 9(09) COMP-3.
015300         10  WKS-ADQ-CRECIM              PIC S9(05)V99.
015400         10  FILLER                  PIC X(01).
015500*-----------------------------------------------------------------*
015600*        CR-44871: TENDENCIA ESTACIONAL POR MES CALENDARIO (01-12) *
015700*        DE ENR-START-DATE, INDEPENDIENTE DE LA TABLA DE ADQUISI-  *
015800*        CION QUE SE LLEVA POR AAAAMM DE FIRST-ENGAGE-DATE.        *
015900*-----------------------------------------------------------------*
016000 01  WKS-TAB-TEMPORADA.
016100     05  WKS-TMP-ENT OCCURS 12 TIMES INDEXED BY WKS-TMP-IDX.
016200         10  WKS-TMP-MATRICULAS         PIC 9(07) COMP-3.
016300         10  WKS-TMP-INGRESO            PIC S9(11)V99.
016400         10  FILLER                  PIC X(01).
016500*-----------------------------------------------------------------*
016600*        CONTROL DE RUPTURA POR CLIENTE (RETENCION)                *
016700*-----------------------------------------------------------------*
016800 01  WKS-CLI-ANTERIOR                     PIC 9(06) VALUE 0.
016900 01  WKS-FECHA-ANTERIOR                   PIC X(10) VALUE SPACES.
017000 01  WKS-FECHA-ANT-R REDEFINES WKS-FECHA-ANTERIOR.
017100     05  WKS-FECHA-ANT-AAAA                PIC 9(04).
017200     05  FILLER                            PIC X(01).
017300     05  WKS-FECHA-ANT-MM                  PIC 9(02).
017400     05  FILLER                            PIC X(01).
017500     05  WKS-FECHA-ANT-DD                  PIC 9(02).
017600 01  WKS-CTR-MATRIC-CLIENTE                PIC 9(05) COMP-3 VALUE 0.
017700 01  WKS-CLIENTES-1-MATRIC                PIC 9(07) COMP-3 VALUE 0.
017800 01  WKS-CLIENTES-N-MATRIC                PIC 9(07) COMP-3 VALUE 0.
017900 01  WKS-SUMA-BRECHAS                     PIC 9(09) COMP-3 VALUE 0.
018000 01  WKS-CTR-BRECHAS                      PIC 9(07) COMP-3 VALUE 0.
018100 01  WKS-TASA-RETENCION                   PIC S9(05)V99 VALUE 0.
018200 01  WKS-DIAS-PROMEDIO                    PIC S9(05)V99 VALUE 0.
018300*-----------------------------------------------------------------*
018400*        DISTRIBUCION POR CANTIDAD DE MATRICULAS (1,2,3,4,5+)      *
018500*-----------------------------------------------------------------*
018600 01  WKS-DIST-1-MATRIC                    PIC 9(07) COMP-3 VALUE 0.
018700 01  WKS-DIST-2-MATRIC                    PIC 9(07) COMP-3 VALUE 0.
018800 01  WKS-DIST-3-MATRIC                    PIC 9(07) COMP-3 VALUE 0.
018900 01  WKS-DIST-4-MATRIC                    PIC 9(07) COMP-3 VALUE 0.
019000 01  WKS-DIST-5-MAS-MATRIC                PIC 9(07) COMP-3 VALUE 0.
019100*-----------------------------------------------------------------*
019200*        AREAS DE CALCULO DE FECHA JULIANA Y AUXILIARES            *
019300*-----------------------------------------------------------------*
019400 01  WKS-JULIANO-1                        PIC 9(07) COMP-3.
019500 01  WKS-JULIANO-2                        PIC 9(07) COMP-3.
019600 01  WKS-BRECHA-DIAS                      PIC S9(07) COMP-3.
019700 01  WKS-AAAAMM-TRABAJO                   PIC 9(06).
019800 01  WKS-AAAAMM-TRAB-R REDEFINES WKS-AAAAMM-TRABAJO.
019900     05  WKS-AAAAMM-TRAB-ANIO             PIC 9(04).
020000     05  WKS-AAAAMM-TRAB-MES              PIC 9(02).
020100 01  WKS-I                                PIC 9(03) COMP-3.
020200 01  WKS-RUN-DATE                         PIC 9(08).
020300 01  WKS-PAGINA-CTR                       PIC 9(03) COMP-3 VALUE 0.
020400*-----------------------------------------------------------------*
020500*        AREAS DE IMPRESION DEL REPORTE 3                         *
020600*-----------------------------------------------------------------*
020700 01  WKS-TITULO-1.
020800     05  FILLER                 PIC X(40) VALUE SPACES.
020900     05  FILLER                 PIC X(38) VALUE
021000         "CAPACITACION  -  LOTE NOCTURNO".
021100     05  FILLER                 PIC X(44) VALUE SPACES.
021200     05  FILLER                 PIC X(06) VALUE "PAG.: ".
021300     05  WKS-TIT-PAGINA         PIC ZZ9.
021400 01  WKS-TITULO-2.
021500     05  FILLER                 PIC X(45) VALUE SPACES.
021600     05  FILLER                 PIC X(32) VALUE
021700         "REPORTE 3 - ANALISIS DE CLIENTES".
021800     05  FILLER                 PIC X(55) VALUE SPACES.
021900 01  WKS-LINEA-CATEGORIA.
022000     05  FILLER                 PIC X(17) VALUE SPACES.
022100     05  WKS-LCAT-NOMBRE        PIC X(20).
022200     05  FILLER                 PIC X(05) VALUE SPACES.
022300     05  WKS-LCAT-CUENTA        PIC ZZZ,ZZ9.
022400     05  FILLER                 PIC X(04) VALUE SPACES.
022500     05  WKS-LCAT-PROMEDIO      PIC ZZZ,ZZZ,ZZ9.99.
022600     05  FILLER                 PIC X(66) VALUE SPACES.
022700 01  WKS-LINEA-TOP10.
022800     05  FILLER                 PIC X(17) VALUE SPACES.
022900     05  WKS-LT10-RANGO         PIC Z9.
023000     05  FILLER                 PIC X(02) VALUE SPACES.
023100     05  WKS-LT10-NOMBRE        PIC X(30).
023200     05  FILLER                 PIC X(03) VALUE SPACES.
023300     05  WKS-LT10-SPEND         PIC ZZZ,ZZZ,ZZ9.99.
023400     05  FILLER                 PIC X(67) VALUE SPACES.
023500 01  WKS-LINEA-ADQUISICION.
023600     05  FILLER                 PIC X(17) VALUE SPACES.
023700     05  WKS-LADQ-MES           PIC 9999"-"99.
023800     05  FILLER                 PIC X(03) VALUE SPACES.
023900     05  WKS-LADQ-NUEVOS        PIC ZZ,ZZ9.
024000     05  FILLER                 PIC X(03) VALUE SPACES.
024100     05  WKS-LADQ-ACUM          PIC ZZZ,ZZ9.
024200     05  FILLER                 PIC X(03) VALUE SPACES.
024300     05  WKS-LADQ-CRECIM        PIC ZZZ9.99.
024400     05  FILLER                 PIC X(01) VALUE "%".
024500     05  FILLER                 PIC X(89) VALUE SPACES.
024600 01  WKS-LINEA-TEMPORADA.
024700     05  FILLER                 PIC X(17) VALUE SPACES.
024800     05  WKS-LTMP-MES           PIC X(09).
024900     05  FILLER                 PIC X(03) VALUE SPACES.
025000     05  WKS-LTMP-MATRICULAS    PIC ZZ,ZZ9.
025100     05  FILLER                 PIC X(03) VALUE SPACES.
025200     05  WKS-LTMP-INGRESO       PIC ZZZ,ZZZ,ZZ9.99.
025300     05  FILLER                 PIC X(81) VALUE SPACES.
025400 01  WKS-LINEA-RETENCION.
025500     05  FILLER                 PIC X(17) VALUE SPACES.
025600     05  WKS-LRET-ETIQUETA      PIC X(45).
025700     05  WKS-LRET-VALOR         PIC ZZZ,ZZ9.99.
025800     05  FILLER                 PIC X(64) VALUE SPACES.
025900 PROCEDURE                               DIVISION.
026000 0000-PRINCIPAL                          SECTION.
026100     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD.
026200     OPEN INPUT  CLIENTS
026300     OPEN EXTEND RPTFILE.
026400     PERFORM 0200-LEER-CLIENTES
026500        UNTIL FIN-CLIENTES.
026600     CLOSE CLIENTS.
026700     PERFORM 0250-RANQUEAR-TOP10-CLIENTE
026800        VARYING WKS-CLI-IDX FROM 1 BY 1
026900        UNTIL WKS-CLI-IDX > WKS-TAB-CLI-LEN.
027000     PERFORM 0300-CALC-ACQUISICION
027100        VARYING WKS-CLI-IDX FROM 1 BY 1
027200        UNTIL WKS-CLI-IDX > WKS-TAB-CLI-LEN.
027300     PERFORM 0320-CALC-CRECIMIENTO
027400        VARYING WKS-ADQ-IDX FROM 1 BY 1
027500        UNTIL WKS-ADQ-IDX > WKS-TAB-ADQ-LEN.
027600     OPEN INPUT ENROLLMENTS.
027700     PERFORM 0410-LEER-MATRICULA.
027800     PERFORM 0400-PROCESAR-MATRICULA
027900        UNTIL FIN-MATRICULAS.
028000     CLOSE ENROLLMENTS.
028100     PERFORM 0450-CALC-RETENCION THRU 0460-CALC-DIAS-PROMEDIO-E.  CT0209
028200     PERFORM 0500-IMPRIME-ANALISIS-CLIENTE.
028300     CLOSE RPTFILE.
028400     STOP RUN.
028500 0000-PRINCIPAL-E.  EXIT.
028600*-----------------------------------------------------------------*
028700*   CARGA LA TABLA DE CLIENTES Y ACUMULA LAS DISTRIBUCIONES POR    *
028800*   INDUSTRIA, TAMANO Y REGION (REPORTE 3, BLOQUE 1).              *
028900*-----------------------------------------------------------------*
029000 0200-LEER-CLIENTES                      SECTION.
029100     READ CLIENTS
029200        AT END
029300           SET FIN-CLIENTES TO TRUE
029400        NOT AT END
029500           ADD 1 TO WKS-TAB-CLI-LEN
029600           MOVE CLIENT-ID       TO WKS-TC-ID (WKS-TAB-CLI-LEN)
029700           MOVE CLIENT-INDUSTRY TO WKS-TC-INDUSTRY (WKS-TAB-CLI-LEN)
029800           MOVE CLIENT-SIZE     TO WKS-TC-SIZE (WKS-TAB-CLI-LEN)
029900           MOVE CLIENT-REGION   TO WKS-TC-REGION (WKS-TAB-CLI-LEN)
030000           MOVE TOTAL-SPEND     TO WKS-TC-SPEND (WKS-TAB-CLI-LEN)
030100           COMPUTE WKS-TC-ENGANCHE-AAAAMM (WKS-TAB-CLI-LEN) =
030200                   FIRST-ENGAGE-YYYY * 100 + FIRST-ENGAGE-MM
030300           PERFORM 0220-ACUM-INDUSTRIA
030400           PERFORM 0230-ACUM-TAMANO
030500           PERFORM 0240-ACUM-REGION
030600     END-READ.
030700 0200-LEER-CLIENTES-E.  EXIT.
030800*-----------------------------------------------------------------*
030900 0220-ACUM-INDUSTRIA                     SECTION.
031000     SET WKS-I TO 1.
031100     SEARCH WKS-TI-ENT VARYING WKS-I
031200        AT END
031300           ADD 1 TO WKS-TAB-INDUSTRIA-LEN
031400           MOVE CLIENT-INDUSTRY TO WKS-TI-NOMBRE (WKS-TAB-INDUSTRIA-LEN)
031500           MOVE 1 TO WKS-TI-CUENTA (WKS-TAB-INDUSTRIA-LEN)
031600           IF TOTAL-SPEND > 0
031700              MOVE TOTAL-SPEND
031800                   TO WKS-TI-SUMA-SPEND (WKS-TAB-INDUSTRIA-LEN)
031900              MOVE 1 TO WKS-TI-CTR-SPEND (WKS-TAB-INDUSTRIA-LEN)
032000           END-IF
032100        WHEN WKS-TI-NOMBRE (WKS-I) = CLIENT-INDUSTRY
032200           ADD 1 TO WKS-TI-CUENTA (WKS-I)
032300           IF TOTAL-SPEND > 0
032400              ADD TOTAL-SPEND TO WKS-TI-SUMA-SPEND (WKS-I)
032500              ADD 1 TO WKS-TI-CTR-SPEND (WKS-I)
032600           END-IF
032700     END-SEARCH.
032800 0220-ACUM-INDUSTRIA-E.  EXIT.
032900*-----------------------------------------------------------------*
033000 0230-ACUM-TAMANO                        SECTION.
033100     SET WKS-I TO 1.
033200     SEARCH WKS-TT-ENT VARYING WKS-I
033300        AT END
033400           ADD 1 TO WKS-TAB-TAMANO-LEN
033500           MOVE CLIENT-SIZE TO WKS-TT-NOMBRE (WKS-TAB-TAMANO-LEN)
033600           MOVE 1 TO WKS-TT-CUENTA (WKS-TAB-TAMANO-LEN)
033700           IF TOTAL-SPEND > 0
033800              MOVE TOTAL-SPEND TO WKS-TT-SUMA-SPEND (WKS-TAB-TAMANO-LEN)
033900              MOVE 1 TO WKS-TT-CTR-SPEND (WKS-TAB-TAMANO-LEN)
034000           END-IF
034100        WHEN WKS-TT-NOMBRE (WKS-I) = CLIENT-SIZE
034200           ADD 1 TO WKS-TT-CUENTA (WKS-I)
034300           IF TOTAL-SPEND > 0
034400              ADD TOTAL-SPEND TO WKS-TT-SUMA-SPEND (WKS-I)
034500              ADD 1 TO WKS-TT-CTR-SPEND (WKS-I)
034600           END-IF
034700     END-SEARCH.
034800 0230-ACUM-TAMANO-E.  EXIT.
034900*-----------------------------------------------------------------*
035000 0240-ACUM-REGION                        SECTION.
035100     SET WKS-I TO 1.
035200     SEARCH WKS-TR-ENT VARYING WKS-I
035300        AT END
035400           ADD 1 TO WKS-TAB-REGION-LEN
035500           MOVE CLIENT-REGION TO WKS-TR-NOMBRE (WKS-TAB-REGION-LEN)
035600           MOVE 1 TO WKS-TR-CUENTA (WKS-TAB-REGION-LEN)
035700           IF TOTAL-SPEND > 0
035800              MOVE TOTAL-SPEND TO WKS-TR-SUMA-SPEND (WKS-TAB-REGION-LEN)
035900              MOVE 1 TO WKS-TR-CTR-SPEND (WKS-TAB-REGION-LEN)
036000           END-IF
036100        WHEN WKS-TR-NOMBRE (WKS-I) = CLIENT-REGION
036200           ADD 1 TO WKS-TR-CUENTA (WKS-I)
036300           IF TOTAL-SPEND > 0
036400              ADD TOTAL-SPEND TO WKS-TR-SUMA-SPEND (WKS-I)
036500              ADD 1 TO WKS-TR-CTR-SPEND (WKS-I)
036600           END-IF
036700     END-SEARCH.
036800 0240-ACUM-REGION-E.  EXIT.
036900*-----------------------------------------------------------------*
037000*   MANTIENE EL TOP 10 DE CLIENTES POR TOTAL-SPEND POR INSERCION.  *
037100*-----------------------------------------------------------------*
037200 0250-RANQUEAR-TOP10-CLIENTE             SECTION.
037300     IF WKS-TOP10-CLI-LEN < 10
037400        ADD 1 TO WKS-TOP10-CLI-LEN
037500        MOVE WKS-TC-ID (WKS-CLI-IDX)
037600             TO WKS-T10-ID (WKS-TOP10-CLI-LEN)
037700        MOVE WKS-TC-SPEND (WKS-CLI-IDX)
037800             TO WKS-T10-SPEND (WKS-TOP10-CLI-LEN)
037900        PERFORM 0260-REORDENAR-TOP10-CLIENTE
038000     ELSE
038100        IF WKS-TC-SPEND (WKS-CLI-IDX) > WKS-T10-SPEND (10)
038200           MOVE WKS-TC-ID (WKS-CLI-IDX)    TO WKS-T10-ID (10)
038300           MOVE WKS-TC-SPEND (WKS-CLI-IDX) TO WKS-T10-SPEND (10)
038400           PERFORM 0260-REORDENAR-TOP10-CLIENTE
038500        END-IF
038600     END-IF.
038700 0250-RANQUEAR-TOP10-CLIENTE-E.  EXIT.
038800*-----------------------------------------------------------------*
038900 0260-REORDENAR-TOP10-CLIENTE            SECTION.
039000     MOVE WKS-TOP10-CLI-LEN TO WKS-T10-I.
039100     PERFORM 0270-BURBUJA-TOP10
039200        UNTIL WKS-T10-I = 1.
039300 0260-REORDENAR-TOP10-CLIENTE-E.  EXIT.
039400*-----------------------------------------------------------------*
039500 0270-BURBUJA-TOP10                      SECTION.
039600     IF WKS-T10-SPEND (WKS-T10-I) > WKS-T10-SPEND (WKS-T10-I - 1)
039700        PERFORM 0280-INTERCAMBIAR-TOP10
039800     END-IF.
039900     SUBTRACT 1 FROM WKS-T10-I.
040000 0270-BURBUJA-TOP10-E.  EXIT.
040100*-----------------------------------------------------------------*
040200 0280-INTERCAMBIAR-TOP10                 SECTION.
040300     MOVE WKS-T10-ENT (WKS-T10-I) TO WKS-T10-ENT (11).
040400     MOVE WKS-T10-ENT (WKS-T10-I - 1) TO WKS-T10-ENT (WKS-T10-I).
040500     MOVE WKS-T10-ENT (11) TO WKS-T10-ENT (WKS-T10-I - 1).
040600 0280-INTERCAMBIAR-TOP10-E.  EXIT.
040700*-----------------------------------------------------------------*
040800*   TALLY DE ADQUISICION MENSUAL POR AAAAMM DE FIRST-ENGAGE-DATE   *
040900*-----------------------------------------------------------------*
041000 0300-CALC-ACQUISICION                   SECTION.
041100     SET WKS-I TO 1.
041200     SEARCH WKS-ADQ-ENT VARYING WKS-I
041300        AT END
041400           ADD 1 TO WKS-TAB-ADQ-LEN
041500           MOVE WKS-TC-ENGANCHE-AAAAMM (WKS-CLI-IDX)
041600                TO WKS-ADQ-AAAAMM (WKS-TAB-ADQ-LEN)
041700           MOVE 1 TO WKS-ADQ-NUEVOS (WKS-TAB-ADQ-LEN)
041800        WHEN WKS-ADQ-AAAAMM (WKS-I) =
041900                 WKS-TC-ENGANCHE-AAAAMM (WKS-CLI-IDX)
042000           ADD 1 TO WKS-ADQ-NUEVOS (WKS-I)
042100     END-SEARCH.
042200 0300-CALC-ACQUISICION-E.  EXIT.
042300*-----------------------------------------------------------------*
042400*   ACUMULADO Y TASA DE CRECIMIENTO MES A MES (LA TABLA YA VIENE   *
042500*   ORDENADA ASCENDENTE POR HABERSE CARGADO CON LLAVE ASCENDENTE). *
042600*-----------------------------------------------------------------*
042700 0320-CALC-CRECIMIENTO                   SECTION.
042800     IF WKS-ADQ-IDX = 1
042900        MOVE WKS-ADQ-NUEVOS (1) TO WKS-ADQ-ACUM (1)
043000        MOVE 0 TO WKS-ADQ-CRECIM (1)
043100     ELSE
043200        COMPUTE WKS-ADQ-ACUM (WKS-ADQ-IDX) =
043300                WKS-ADQ-ACUM (WKS-ADQ-IDX - 1) +
043400                WKS-ADQ-NUEVOS (WKS-ADQ-IDX)
043500        IF WKS-ADQ-ACUM (WKS-ADQ-IDX - 1) > 0
043600           COMPUTE WKS-ADQ-CRECIM (WKS-ADQ-IDX) ROUNDED =
043700              ((WKS-ADQ-ACUM (WKS-ADQ-IDX) -
043800                WKS-ADQ-ACUM (WKS-ADQ-IDX - 1)) /
043900                WKS-ADQ-ACUM (WKS-ADQ-IDX - 1)) * 100
044000        ELSE
044100           MOVE 0 TO WKS-ADQ-CRECIM (WKS-ADQ-IDX)
044200        END-IF
044300     END-IF.
044400 0320-CALC-CRECIMIENTO-E.  EXIT.
044500*-----------------------------------------------------------------*
044600*   PRIMER LECTURA DE MATRICULAS (PRIMING READ).                   *
044700*-----------------------------------------------------------------*
044800 0410-LEER-MATRICULA                     SECTION.
044900     READ ENROLLMENTS
045000        AT END
045100           SET FIN-MATRICULAS TO TRUE                            CT0209
045200           GO TO 0410-LEER-MATRICULA-E                           CT0209
045300     END-READ.
045400 0410-LEER-MATRICULA-E.  EXIT.
045500*-----------------------------------------------------------------*
045600*   RUPTURA DE CONTROL POR CLIENT-ID PARA RETENCION Y BRECHAS      *
045700*   ENTRE MATRICULAS CONSECUTIVAS DEL MISMO CLIENTE.                *
045800*-----------------------------------------------------------------*
045900 0400-PROCESAR-MATRICULA                 SECTION.
046000     IF ENR-CLIENT-ID NOT = WKS-CLI-ANTERIOR
046100        IF WKS-CLI-ANTERIOR NOT = 0
046200           PERFORM 0440-CERRAR-GRUPO-CLIENTE
046300        END-IF
046400        MOVE ENR-CLIENT-ID TO WKS-CLI-ANTERIOR
046500        MOVE 0 TO WKS-CTR-MATRIC-CLIENTE
046600        MOVE SPACES TO WKS-FECHA-ANTERIOR
046700     ELSE
046800        MOVE WKS-JULIANO-2 TO WKS-JULIANO-1
046900        MOVE FUNCTION INTEGER-OF-DATE
047000             (ENR-START-YYYY * 10000 + ENR-START-MM * 100 +
047100              ENR-START-DD) TO WKS-JULIANO-2
047200        SUBTRACT WKS-JULIANO-1 FROM WKS-JULIANO-2
047300                 GIVING WKS-BRECHA-DIAS
047400        ADD WKS-BRECHA-DIAS TO WKS-SUMA-BRECHAS
047500        ADD 1 TO WKS-CTR-BRECHAS
047600        ADD WKS-JULIANO-1 TO WKS-JULIANO-2
047700     END-IF.
047800     IF WKS-FECHA-ANTERIOR = SPACES
047900        MOVE FUNCTION INTEGER-OF-DATE
048000             (ENR-START-YYYY * 10000 + ENR-START-MM * 100 +
048100              ENR-START-DD) TO WKS-JULIANO-2
048200     END-IF.
048300     MOVE ENR-START-DATE TO WKS-FECHA-ANTERIOR.
048400     ADD 1 TO WKS-CTR-MATRIC-CLIENTE.
048500     PERFORM 0420-ACUM-TEMPORADA.
048600     PERFORM 0410-LEER-MATRICULA.
048700 0400-PROCESAR-MATRICULA-E.  EXIT.
048800*-----------------------------------------------------------------*
048900*   CR-44871: ACUMULA MATRICULAS E INGRESO POR MES CALENDARIO DE   *
049000*   ENR-START-DATE PARA LA TENDENCIA ESTACIONAL (REPORTE 3).       *
049100*-----------------------------------------------------------------*
049200 0420-ACUM-TEMPORADA                     SECTION.
049300     SET WKS-TMP-IDX TO ENR-START-MM.
049400     ADD 1 TO WKS-TMP-MATRICULAS (WKS-TMP-IDX).
049500     ADD ENR-REVENUE TO WKS-TMP-INGRESO (WKS-TMP-IDX).
049600 0420-ACUM-TEMPORADA-E.  EXIT.
049700*-----------------------------------------------------------------*
049800 0440-CERRAR-GRUPO-CLIENTE               SECTION.
049900     IF WKS-CTR-MATRIC-CLIENTE = 1
050000        ADD 1 TO WKS-CLIENTES-1-MATRIC
050100        ADD 1 TO WKS-DIST-1-MATRIC
050200     ELSE
050300        ADD 1 TO WKS-CLIENTES-N-MATRIC
050400        EVALUATE WKS-CTR-MATRIC-CLIENTE
050500           WHEN 2 ADD 1 TO WKS-DIST-2-MATRIC
050600           WHEN 3 ADD 1 TO WKS-DIST-3-MATRIC
050700           WHEN 4 ADD 1 TO WKS-DIST-4-MATRIC
050800           WHEN OTHER ADD 1 TO WKS-DIST-5-MAS-MATRIC
050900        END-EVALUATE
051000     END-IF.
051100 0440-CERRAR-GRUPO-CLIENTE-E.  EXIT.
051200*-----------------------------------------------------------------*
051300*   RETENCION = CLIENTES CON > 1 MATRICULA / CLIENTES CON >= 1     *
051400*   MATRICULA x 100; CERO CUANDO NINGUN CLIENTE TIENE MATRICULAS.  *
051500*-----------------------------------------------------------------*
051600 0450-CALC-RETENCION                     SECTION.
051700     IF WKS-CLI-ANTERIOR NOT = 0
051800        PERFORM 0440-CERRAR-GRUPO-CLIENTE
051900     END-IF.
052000     IF (WKS-CLIENTES-1-MATRIC + WKS-CLIENTES-N-MATRIC) > 0
052100        COMPUTE WKS-TASA-RETENCION ROUNDED =
052200           (WKS-CLIENTES-N-MATRIC /
052300           (WKS-CLIENTES-1-MATRIC + WKS-CLIENTES-N-MATRIC)) * 100
052400     ELSE
052500        MOVE 0 TO WKS-TASA-RETENCION
052600     END-IF.
052700 0450-CALC-RETENCION-E.  EXIT.
052800*-----------------------------------------------------------------*
052900 0460-CALC-DIAS-PROMEDIO                 SECTION.
053000     IF WKS-CTR-BRECHAS > 0
053100        COMPUTE WKS-DIAS-PROMEDIO ROUNDED =
053200           WKS-SUMA-BRECHAS / WKS-CTR-BRECHAS
053300     ELSE
053400        MOVE 0 TO WKS-DIAS-PROMEDIO
053500     END-IF.
053600 0460-CALC-DIAS-PROMEDIO-E.  EXIT.
053700*-----------------------------------------------------------------*
053800*          R E P O R T E   3  -  A N A L I S I S   C L I E N T E S *
053900*-----------------------------------------------------------------*
054000 0500-IMPRIME-ANALISIS-CLIENTE           SECTION.
054100     PERFORM 0510-IMPRIME-ENCABEZADO.
054200     PERFORM 0520-IMPRIME-DISTRIBUCIONES.
054300     PERFORM 0530-IMPRIME-TOP10-CLIENTES.
054400     PERFORM 0540-IMPRIME-ADQUISICION
054500        VARYING WKS-ADQ-IDX FROM 1 BY 1
054600        UNTIL WKS-ADQ-IDX > WKS-TAB-ADQ-LEN.
054700     PERFORM 0545-IMPRIME-LINEA-TEMPORADA
054800        VARYING WKS-TMP-IDX FROM 1 BY 1
054900        UNTIL WKS-TMP-IDX > 12.
055000     PERFORM 0550-IMPRIME-RETENCION.
055100 0500-IMPRIME-ANALISIS-CLIENTE-E.  EXIT.
055200*-----------------------------------------------------------------*
055300 0510-IMPRIME-ENCABEZADO                 SECTION.
055400     ADD 1 TO WKS-PAGINA-CTR.
055500     MOVE WKS-PAGINA-CTR TO WKS-TIT-PAGINA.
055600     WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING PAGE.
055700     WRITE RPT-LINE FROM WKS-TITULO-2 AFTER ADVANCING 1.
055800     MOVE SPACES TO RPT-LINE.
055900     WRITE RPT-LINE AFTER ADVANCING 1.
056000 0510-IMPRIME-ENCABEZADO-E.  EXIT.
056100*-----------------------------------------------------------------*
056200 0520-IMPRIME-DISTRIBUCIONES             SECTION.
056300     PERFORM 0521-IMPRIME-LINEA-INDUSTRIA
056400        VARYING WKS-I FROM 1 BY 1
056500        UNTIL WKS-I > WKS-TAB-INDUSTRIA-LEN.
056600     PERFORM 0522-IMPRIME-LINEA-TAMANO
056700        VARYING WKS-I FROM 1 BY 1
056800        UNTIL WKS-I > WKS-TAB-TAMANO-LEN.
056900     PERFORM 0523-IMPRIME-LINEA-REGION
057000        VARYING WKS-I FROM 1 BY 1
057100        UNTIL WKS-I > WKS-TAB-REGION-LEN.
057200 0520-IMPRIME-DISTRIBUCIONES-E.  EXIT.
057300*-----------------------------------------------------------------*
057400 0521-IMPRIME-LINEA-INDUSTRIA            SECTION.
057500     MOVE WKS-TI-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
057600     MOVE WKS-TI-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
057700     IF WKS-TI-CTR-SPEND (WKS-I) > 0
057800        COMPUTE WKS-LCAT-PROMEDIO ROUNDED =
057900           WKS-TI-SUMA-SPEND (WKS-I) / WKS-TI-CTR-SPEND (WKS-I)
058000     ELSE
058100        MOVE 0 TO WKS-LCAT-PROMEDIO
058200     END-IF.
058300     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
058400 0521-IMPRIME-LINEA-INDUSTRIA-E.  EXIT.
058500*-----------------------------------------------------------------*
058600 0522-IMPRIME-LINEA-TAMANO               SECTION.
058700     MOVE WKS-TT-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
058800     MOVE WKS-TT-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
058900     IF WKS-TT-CTR-SPEND (WKS-I) > 0
059000        COMPUTE WKS-LCAT-PROMEDIO ROUNDED =
059100           WKS-TT-SUMA-SPEND (WKS-I) / WKS-TT-CTR-SPEND (WKS-I)
059200     ELSE
059300        MOVE 0 TO WKS-LCAT-PROMEDIO
059400     END-IF.
059500     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
059600 0522-IMPRIME-LINEA-TAMANO-E.  EXIT.
059700*-----------------------------------------------------------------*
059800 0523-IMPRIME-LINEA-REGION               SECTION.
059900     MOVE WKS-TR-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
060000     MOVE WKS-TR-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
060100     IF WKS-TR-CTR-SPEND (WKS-I) > 0
060200        COMPUTE WKS-LCAT-PROMEDIO ROUNDED =
060300           WKS-TR-SUMA-SPEND (WKS-I) / WKS-TR-CTR-SPEND (WKS-I)
060400     ELSE
060500        MOVE 0 TO WKS-LCAT-PROMEDIO
060600     END-IF.
060700     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
060800 0523-IMPRIME-LINEA-REGION-E.  EXIT.
060900*-----------------------------------------------------------------*
061000 0530-IMPRIME-TOP10-CLIENTES             SECTION.
061100     PERFORM 0531-IMPRIME-LINEA-TOP10
061200        VARYING WKS-T10-I FROM 1 BY 1
061300        UNTIL WKS-T10-I > WKS-TOP10-CLI-LEN.
061400 0530-IMPRIME-TOP10-CLIENTES-E.  EXIT.
061500*-----------------------------------------------------------------*
061600 0531-IMPRIME-LINEA-TOP10                SECTION.
061700     MOVE WKS-T10-I TO WKS-LT10-RANGO.
061800     MOVE WKS-T10-NOMBRE (WKS-T10-I) TO WKS-LT10-NOMBRE.
061900     MOVE WKS-T10-SPEND (WKS-T10-I) TO WKS-LT10-SPEND.
062000     WRITE RPT-LINE FROM WKS-LINEA-TOP10.
062100 0531-IMPRIME-LINEA-TOP10-E.  EXIT.
062200*-----------------------------------------------------------------*
062300 0540-IMPRIME-ADQUISICION                SECTION.
062400     MOVE WKS-ADQ-AAAAMM (WKS-ADQ-IDX) TO WKS-LADQ-MES.
062500     MOVE WKS-ADQ-NUEVOS (WKS-ADQ-IDX) TO WKS-LADQ-NUEVOS.
062600     MOVE WKS-ADQ-ACUM (WKS-ADQ-IDX)   TO WKS-LADQ-ACUM.
062700     MOVE WKS-ADQ-CRECIM (WKS-ADQ-IDX) TO WKS-LADQ-CRECIM.
062800     WRITE RPT-LINE FROM WKS-LINEA-ADQUISICION.
062900 0540-IMPRIME-ADQUISICION-E.  EXIT.
063000*-----------------------------------------------------------------*
063100*   CR-44871: TENDENCIA ESTACIONAL POR MES CALENDARIO (REPORTE 3).*
063200*-----------------------------------------------------------------*
063300 0545-IMPRIME-LINEA-TEMPORADA            SECTION.
063400     EVALUATE WKS-TMP-IDX
063500        WHEN 01  MOVE "JANUARY  "  TO WKS-LTMP-MES
063600        WHEN 02  MOVE "FEBRUARY "  TO WKS-LTMP-MES
063700        WHEN 03  MOVE "MARCH    "  TO WKS-LTMP-MES
063800        WHEN 04  MOVE "APRIL    "  TO WKS-LTMP-MES
063900        WHEN 05  MOVE "MAY      "  TO WKS-LTMP-MES
064000        WHEN 06  MOVE "JUNE     "  TO WKS-LTMP-MES
064100        WHEN 07  MOVE "JULY     "  TO WKS-LTMP-MES
064200        WHEN 08  MOVE "AUGUST   "  TO WKS-LTMP-MES
064300        WHEN 09  MOVE "SEPTEMBER"  TO WKS-LTMP-MES
064400        WHEN 10  MOVE "OCTOBER  "  TO WKS-LTMP-MES
064500        WHEN 11  MOVE "NOVEMBER "  TO WKS-LTMP-MES
064600        WHEN OTHER MOVE "DECEMBER "  TO WKS-LTMP-MES
064700     END-EVALUATE.
064800     MOVE WKS-TMP-MATRICULAS (WKS-TMP-IDX) TO WKS-LTMP-MATRICULAS.
064900     MOVE WKS-TMP-INGRESO (WKS-TMP-IDX)    TO WKS-LTMP-INGRESO.
065000     WRITE RPT-LINE FROM WKS-LINEA-TEMPORADA.
065100 0545-IMPRIME-LINEA-TEMPORADA-E.  EXIT.
065200*-----------------------------------------------------------------*
065300 0550-IMPRIME-RETENCION                  SECTION.
065400     MOVE "CLIENTES CON UNA SOLA MATRICULA............"
065500          TO WKS-LRET-ETIQUETA.
065600     MOVE WKS-CLIENTES-1-MATRIC TO WKS-LRET-VALOR.
065700     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
065800     MOVE "CLIENTES CON MATRICULAS MULTIPLES.........."
065900          TO WKS-LRET-ETIQUETA.
066000     MOVE WKS-CLIENTES-N-MATRIC TO WKS-LRET-VALOR.
066100     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
066200     MOVE "TASA DE RETENCION (%)........................"
066300          TO WKS-LRET-ETIQUETA.
066400     MOVE WKS-TASA-RETENCION TO WKS-LRET-VALOR.
066500     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
066600     MOVE "DIAS PROMEDIO ENTRE MATRICULAS................"
066700          TO WKS-LRET-ETIQUETA.
066800     MOVE WKS-DIAS-PROMEDIO TO WKS-LRET-VALOR.
066900     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
067000     MOVE "CLIENTES CON 1 MATRICULA......................"
067100          TO WKS-LRET-ETIQUETA.
067200     MOVE WKS-DIST-1-MATRIC TO WKS-LRET-VALOR.
067300     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
067400     MOVE "CLIENTES CON 2 MATRICULAS......................"
067500          TO WKS-LRET-ETIQUETA.
067600     MOVE WKS-DIST-2-MATRIC TO WKS-LRET-VALOR.
067700     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
067800     MOVE "CLIENTES CON 3 MATRICULAS......................"
067900          TO WKS-LRET-ETIQUETA.
068000     MOVE WKS-DIST-3-MATRIC TO WKS-LRET-VALOR.
068100     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
068200     MOVE "CLIENTES CON 4 MATRICULAS......................"
068300          TO WKS-LRET-ETIQUETA.
068400     MOVE WKS-DIST-4-MATRIC TO WKS-LRET-VALOR.
068500     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
068600     MOVE "CLIENTES CON 5 O MAS MATRICULAS................"
068700          TO WKS-LRET-ETIQUETA.
068800     MOVE WKS-DIST-5-MAS-MATRIC TO WKS-LRET-VALOR.
068900     WRITE RPT-LINE FROM WKS-LINEA-RETENCION.
069000 0550-IMPRIME-RETENCION-E.  EXIT.
