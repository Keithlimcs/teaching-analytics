000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             CTRPTBL1.
000300 AUTHOR.                                 ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.                           CAPACITACION - DEPTO SISTEMAS.
000500 DATE-WRITTEN.                           14/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PROGRAMA....: CTRPTBL1                                     *
001000*    PROGRAMADOR.: ERICK DANIEL RAMIREZ DIVAS (EDR)             *
001100*    APLICACION..: CAPACITACION (CT)                            *
001200*    TIPO........: BATCH                                        *
001300*    DESCRIPCION.: ARMA EL REPORTE 2 (TABLERO GERENCIAL) CON LOS *
001400*                  CONTEOS CLAVE, INGRESO Y UTILIDAD TOTAL, EL   *
001500*                  PIPELINE ABIERTO Y LOS TOP 5 PROGRAMAS Y       *
001600*                  CLIENTES POR INGRESO.                          *
001700*    ARCHIVOS....: CLIENTS, PROGRAMS, ENROLLMENTS, OPPORTUNITIES *
001800*                  (ENTRADA); RPTFILE (EXTENSION)                *
001900*    ACCION(ES)..: A=ARMAR                                       *
002000*    PROGRAMA(S).: NO APLICA                                     *
002100******************************************************************
002200*    HISTORIA DE CAMBIOS
002300*    14/11/1991 EDR   VERSION INICIAL DEL TABLERO GERENCIAL       CT0500
002400*    30/01/1994 EDR   SE AGREGAN TOP 5 PROGRAMAS Y CLIENTES       CT0501
002500*    02/02/1998 JMRZ  REVISION DE FECHAS POR CAMBIO DE SIGLO       CT0502
002600*    19/07/2004 LROD  SE AGREGA PIPELINE ABIERTO Y VALOR PONDERADO  CT0503
002700*    22/01/2015 EDR   CR-44871: AGREGA UTILIDAD Y MARGEN GLOBAL     CT0504
002800*    03/04/2023 MRZ   CR-63310: SE AGREGA LINEA DE COSTO TOTAL EN CT0505
002900*                     EL TABLERO; LOS CUATRO MAESTROS AHORA SE    CT0505
003000*                     LEEN YA VALIDADOS DESDE LA SALIDA DE        CT0505
003100*                     CTVALID1                                    CT0505
003200*    03/04/2023 MRZ   CR-63310: SE AGRUPA EL CALCULO DE MARGEN Y  CT0506
003300*                     TASA DE GANANCIA EN UN SOLO PERFORM THRU    CT0506
003400******************************************************************
003500 ENVIRONMENT                             DIVISION.
003600 CONFIGURATION                           SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT                            SECTION.
004000 FILE-CONTROL.
004100*    CR-63310: LOS CUATRO MAESTROS SE LEEN YA VALIDADOS, DESDE     CT0505
004200*    LAS SALIDAS DE CTVALID1 (ACPTCLI/ACPTPRG/ACPTENR/ACPTOPP).    CT0505
004300     SELECT CLIENTS ASSIGN TO "ACPTCLI"
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS FS-CLIENTS.
004600     SELECT PROGRAMS ASSIGN TO "ACPTPRG"
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS FS-PROGRAMS.
004900     SELECT ENROLLMENTS ASSIGN TO "ACPTENR"
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-ENROLLMENTS.
005200     SELECT OPPORTUNITIES ASSIGN TO "ACPTOPP"
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-OPPORTUNITIES.
005500     SELECT RPTFILE ASSIGN TO "RPTFILE"
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-RPTFILE.
005800 DATA                                    DIVISION.
005900 FILE                                    SECTION.
006000 FD  CLIENTS.
006100     COPY CLIENT01.
006200 FD  PROGRAMS.
006300     COPY PRGRAM01.
006400 FD  ENROLLMENTS.
006500     COPY ENROLL01.
006600 FD  OPPORTUNITIES.
006700     COPY OPPTY001.
006800 FD  RPTFILE.
006900 01  RPT-LINE                            PIC X(132).
007000 WORKING-STORAGE                         SECTION.
007100 01  FS-CLIENTS                          PIC X(02) VALUE SPACES.
007200 01  FS-PROGRAMS                         PIC X(02) VALUE SPACES.
007300 01  FS-ENROLLMENTS                      PIC X(02) VALUE SPACES.
007400 01  FS-OPPORTUNITIES                    PIC X(02) VALUE SPACES.
007500 01  FS-RPTFILE                          PIC X(02) VALUE SPACES.
007600 01  WKS-FLAGS.
007700     05  WKS-FIN-CLIENTES                PIC X(01) VALUE "N".
007800         88  FIN-CLIENTES                          VALUE "S".
007900     05  WKS-FIN-PROGRAMAS               PIC X(01) VALUE "N".
008000         88  FIN-PROGRAMAS                         VALUE "S".
008100     05  WKS-FIN-MATRICULAS              PIC X(01) VALUE "N".
008200         88  FIN-MATRICULAS                        VALUE "S".
008300     05  WKS-FIN-OPORTUNIDADES           PIC X(01) VALUE "N".
008400         88  FIN-OPORTUNIDADES                     VALUE "S".
008500     05  FILLER                          PIC X(01) VALUE SPACES.
008600*-----------------------------------------------------------------*
008700*        CONTEOS Y TOTALES DEL TABLERO                             *
008800*-----------------------------------------------------------------*
008900 01  WKS-TOTAL-CLIENTES                  PIC 9(07) COMP-3 VALUE 0.
009000 01  WKS-TOTAL-PROGRAMAS                 PIC 9(07) COMP-3 VALUE 0.
009100 01  WKS-TOTAL-MATRICULAS                PIC 9(07) COMP-3 VALUE 0.
009200 01  WKS-TOTAL-OPORTUNIDADES             PIC 9(07) COMP-3 VALUE 0.
009300 01  WKS-TOTAL-GANA-PIERDE.
009400     05  WKS-TOTAL-GANADAS                PIC 9(07) COMP-3 VALUE 0.
009500     05  WKS-TOTAL-PERDIDAS               PIC 9(07) COMP-3 VALUE 0.
009600 01  WKS-TOTAL-GP-TBL REDEFINES WKS-TOTAL-GANA-PIERDE.
009700     05  WKS-TOTAL-GP-ENT                 PIC 9(07) COMP-3
009800                                          OCCURS 2 TIMES.
009900 01  WKS-TOTAL-INGRESO                   PIC S9(11)V99 VALUE 0.
010000 01  WKS-TOTAL-COSTO                     PIC S9(11)V99 VALUE 0.
010100 01  WKS-TOTAL-UTILIDAD                  PIC S9(11)V99 VALUE 0.
010200 01  WKS-MARGEN-GLOBAL                   PIC S9(05)V99 VALUE 0.
010300 01  WKS-PIPELINE-ABIERTO-TOTAL          PIC S9(11)V99 VALUE 0.
010400 01  WKS-PIPELINE-PONDERADO              PIC S9(11)V99 VALUE 0.
010500 01  WKS-TASA-GANANCIA                   PIC S9(05)V99 VALUE 0.
010600*-----------------------------------------------------------------*
010700*        TABLA DE PROGRAMAS PARA ACUMULAR INGRESO (TOP 5)          *
010800*-----------------------------------------------------------------*
010900 01  WKS-TAB-PRG-LEN                     PIC 9(05) COMP-3 VALUE 0.
011000 01  WKS-TAB-PROGRAMAS.
011100     05  WKS-TP OCCURS 0 TO 20000 TIMES
011200             DEPENDING ON WKS-TAB-PRG-LEN
011300             ASCENDING KEY IS WKS-TP-ID
011400             INDEXED BY WKS-PRG-IDX.
011500         10  WKS-TP-ID                   PIC 9(06).
011600         10  WKS-TP-ID-R REDEFINES WKS-TP-ID PIC X(06).
011700         10  WKS-TP-NOMBRE               PIC X(30).
011800         10  WKS-TP-INGRESO              PIC S9(11)V99 VALUE 0.
011900         10  FILLER                  PIC X(01).
012000*-----------------------------------------------------------------*
012100*        TOP 5 PROGRAMAS Y TOP 5 CLIENTES POR INGRESO              *
012200*-----------------------------------------------------------------*
012300 01  WKS-TOP5-PRG-LEN                     PIC 9(02) COMP-3 VALUE 0.
012400 01  WKS-TOP5-PROGRAMAS.
012500     05  WKS-T5P-ENT OCCURS 5 TIMES.
012600         10  WKS-T5P-NOMBRE              PIC X(30).
012700         10  WKS-T5P-INGRESO             PIC S9(11)V99.
012800         10  FILLER                  PIC X(01).
012900 01  WKS-TOP5-CLI-LEN                     PIC 9(02) COMP-3 VALUE 0.
013000 01  WKS-TOP5-CLIENTES.
013100     05  WKS-T5C-ENT OCCURS 5 TIMES.
013200         10  WKS-T5C-NOMBRE              PIC X(30).
013300         10  WKS-T5C-INGRESO             PIC S9(11)V99.
013400         10  FILLER                  PIC X(01).
013500 01  WKS-T5-I                             PIC 9(02) COMP-3.
013600*-----------------------------------------------------------------*
013700 01  WKS-I                                PIC 9(03) COMP-3.
013800 01  WKS-RUN-DATE                         PIC 9(08).
013900 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
014000     05  WKS-RUN-AAAA                     PIC 9(04).
014100     05  WKS-RUN-MM                       PIC 9(02).
014200     05  WKS-RUN-DD                       PIC 9(02).
014300 01  WKS-PAGINA-CTR                       PIC 9(03) COMP-3 VALUE 0.
014400*-----------------------------------------------------------------*
014500*        AREAS DE IMPRESION DEL REPORTE 2                          *
014600*-----------------------------------------------------------------*
014700 01  WKS-TITULO-1.
014800     05  FILLER                 PIC X(40) VALUE SPACES.
014900     05  FILLER                 PIC X(38) VALUE
015000         "CAPACITACION  -  LOTE NOCTURNO".
015100     05  FILLER                 PIC X(44) VALUE SPACES.
015200     05  FILLER                 PIC X(06) VALUE "PAG.: ".
015300     05  WKS-TIT-PAGINA         PIC ZZ9.
015400 01  WKS-TITULO-2.
015500     05  FILLER                 PIC X(45) VALUE SPACES.
015600     05  FILLER                 PIC X(30) VALUE
015700         "REPORTE 2 - TABLERO GERENCIAL".
015800     05  FILLER                 PIC X(57) VALUE SPACES.
015900 01  WKS-LINEA-METRICA.
016000     05  FILLER                 PIC X(17) VALUE SPACES.
016100     05  WKS-LM-ETIQUETA        PIC X(45).
016200     05  WKS-LM-VALOR           PIC ZZZ,ZZZ,ZZ9.99.
016300     05  FILLER                 PIC X(62) VALUE SPACES.
016400 01  WKS-LINEA-TOP5.
016500     05  FILLER                 PIC X(17) VALUE SPACES.
016600     05  WKS-LT5-RANGO          PIC Z9.
016700     05  FILLER                 PIC X(02) VALUE SPACES.
016800     05  WKS-LT5-NOMBRE         PIC X(30).
016900     05  FILLER                 PIC X(03) VALUE SPACES.
017000     05  WKS-LT5-INGRESO        PIC ZZZ,ZZZ,ZZ9.99.
017100     05  FILLER                 PIC X(67) VALUE SPACES.
017200 PROCEDURE                               DIVISION.
017300 0000-PRINCIPAL                          SECTION.
017400     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD.
017500     OPEN INPUT CLIENTS.
017600     PERFORM 0200-LEER-CLIENTE
017700        UNTIL FIN-CLIENTES.
017800     CLOSE CLIENTS.
017900     OPEN INPUT PROGRAMS.
018000     PERFORM 0210-LEER-PROGRAMA
018100        UNTIL FIN-PROGRAMAS.
018200     CLOSE PROGRAMS.
018300     OPEN INPUT ENROLLMENTS.
018400     PERFORM 0300-LEER-MATRICULA
018500        UNTIL FIN-MATRICULAS.
018600     CLOSE ENROLLMENTS.
018700     OPEN INPUT OPPORTUNITIES.
018800     PERFORM 0400-LEER-OPORTUNIDAD
018900        UNTIL FIN-OPORTUNIDADES.
019000     CLOSE OPPORTUNITIES.
019100     PERFORM 0320-RANQUEAR-TOP5-PROGRAMA
019200        VARYING WKS-PRG-IDX FROM 1 BY 1
019300        UNTIL WKS-PRG-IDX > WKS-TAB-PRG-LEN.
019400     PERFORM 0450-CALC-RESUMEN THRU 0451-CALC-TASA-GANANCIA-E.    CT0506
019500     OPEN EXTEND RPTFILE.
019600     PERFORM 0500-IMPRIME-TABLERO.
019700     CLOSE RPTFILE.
019800     STOP RUN.
019900 0000-PRINCIPAL-E.  EXIT.
020000*-----------------------------------------------------------------*
020100 0200-LEER-CLIENTE                       SECTION.
020200     READ CLIENTS
020300        AT END
020400        SET FIN-CLIENTES TO TRUE                                 CT0506
020500        GO TO 0200-LEER-CLIENTE-E                                CT0506
020600        NOT AT END
020700           ADD 1 TO WKS-TOTAL-CLIENTES
020800           PERFORM 0220-RANQUEAR-TOP5-CLIENTE
020900     END-READ.
021000 0200-LEER-CLIENTE-E.  EXIT.
021100*-----------------------------------------------------------------*
021200 0220-RANQUEAR-TOP5-CLIENTE              SECTION.
021300     IF WKS-TOP5-CLI-LEN < 5
021400        ADD 1 TO WKS-TOP5-CLI-LEN
021500        MOVE CLIENT-NAME TO WKS-T5C-NOMBRE (WKS-TOP5-CLI-LEN)
021600        MOVE TOTAL-SPEND TO WKS-T5C-INGRESO (WKS-TOP5-CLI-LEN)
021700        PERFORM 0221-REORDENAR-TOP5-CLIENTE
021800     ELSE
021900        IF TOTAL-SPEND > WKS-T5C-INGRESO (5)
022000           MOVE CLIENT-NAME TO WKS-T5C-NOMBRE (5)
022100           MOVE TOTAL-SPEND TO WKS-T5C-INGRESO (5)
022200           PERFORM 0221-REORDENAR-TOP5-CLIENTE
022300        END-IF
022400     END-IF.
022500 0220-RANQUEAR-TOP5-CLIENTE-E.  EXIT.
022600*-----------------------------------------------------------------*
022700 0221-REORDENAR-TOP5-CLIENTE             SECTION.
022800     MOVE WKS-TOP5-CLI-LEN TO WKS-T5-I.
022900     PERFORM 0222-BURBUJA-TOP5-CLIENTE
023000        UNTIL WKS-T5-I = 1.
023100 0221-REORDENAR-TOP5-CLIENTE-E.  EXIT.
023200*-----------------------------------------------------------------*
023300 0222-BURBUJA-TOP5-CLIENTE               SECTION.
023400     IF WKS-T5C-INGRESO (WKS-T5-I) > WKS-T5C-INGRESO (WKS-T5-I - 1)
023500        MOVE WKS-T5C-ENT (WKS-T5-I) TO WKS-T5C-ENT (6)
023600        MOVE WKS-T5C-ENT (WKS-T5-I - 1) TO WKS-T5C-ENT (WKS-T5-I)
023700        MOVE WKS-T5C-ENT (6) TO WKS-T5C-ENT (WKS-T5-I - 1)
023800     END-IF.
023900     SUBTRACT 1 FROM WKS-T5-I.
024000 0222-BURBUJA-TOP5-CLIENTE-E.  EXIT.
024100*-----------------------------------------------------------------*
024200 0210-LEER-PROGRAMA                      SECTION.
024300     READ PROGRAMS
024400        AT END
024500           SET FIN-PROGRAMAS TO TRUE
024600        NOT AT END
024700           ADD 1 TO WKS-TOTAL-PROGRAMAS
024800           ADD 1 TO WKS-TAB-PRG-LEN
024900           MOVE PROGRAM-ID   TO WKS-TP-ID (WKS-TAB-PRG-LEN)
025000           MOVE PROGRAM-NAME TO WKS-TP-NOMBRE (WKS-TAB-PRG-LEN)
025100     END-READ.
025200 0210-LEER-PROGRAMA-E.  EXIT.
025300*-----------------------------------------------------------------*
025400 0300-LEER-MATRICULA                     SECTION.
025500     READ ENROLLMENTS
025600        AT END
025700           SET FIN-MATRICULAS TO TRUE
025800        NOT AT END
025900           ADD 1 TO WKS-TOTAL-MATRICULAS
026000           ADD ENR-REVENUE TO WKS-TOTAL-INGRESO
026100           ADD TRAINER-COST LOGISTICS-COST VENUE-COST UTILITIES-COST
026200               MATERIALS-COST TO WKS-TOTAL-COSTO
026300           PERFORM 0310-ACUM-PROGRAMA
026400     END-READ.
026500 0300-LEER-MATRICULA-E.  EXIT.
026600*-----------------------------------------------------------------*
026700 0310-ACUM-PROGRAMA                      SECTION.
026800     SET WKS-PRG-IDX TO 1.
026900     SEARCH ALL WKS-TP
027000        AT END
027100           CONTINUE
027200        WHEN WKS-TP-ID (WKS-PRG-IDX) = ENR-PROGRAM-ID
027300           ADD ENR-REVENUE TO WKS-TP-INGRESO (WKS-PRG-IDX)
027400     END-SEARCH.
027500 0310-ACUM-PROGRAMA-E.  EXIT.
027600*-----------------------------------------------------------------*
027700 0320-RANQUEAR-TOP5-PROGRAMA             SECTION.
027800     IF WKS-TOP5-PRG-LEN < 5
027900        ADD 1 TO WKS-TOP5-PRG-LEN
028000        MOVE WKS-TP-NOMBRE (WKS-PRG-IDX)
028100             TO WKS-T5P-NOMBRE (WKS-TOP5-PRG-LEN)
028200        MOVE WKS-TP-INGRESO (WKS-PRG-IDX)
028300             TO WKS-T5P-INGRESO (WKS-TOP5-PRG-LEN)
028400        PERFORM 0321-REORDENAR-TOP5-PROGRAMA
028500     ELSE
028600        IF WKS-TP-INGRESO (WKS-PRG-IDX) > WKS-T5P-INGRESO (5)
028700           MOVE WKS-TP-NOMBRE (WKS-PRG-IDX) TO WKS-T5P-NOMBRE (5)
028800           MOVE WKS-TP-INGRESO (WKS-PRG-IDX) TO WKS-T5P-INGRESO (5)
028900           PERFORM 0321-REORDENAR-TOP5-PROGRAMA
029000        END-IF
029100     END-IF.
029200 0320-RANQUEAR-TOP5-PROGRAMA-E.  EXIT.
029300*-----------------------------------------------------------------*
029400 0321-REORDENAR-TOP5-PROGRAMA            SECTION.
029500     MOVE WKS-TOP5-PRG-LEN TO WKS-T5-I.
029600     PERFORM 0322-BURBUJA-TOP5-PROGRAMA
029700        UNTIL WKS-T5-I = 1.
029800 0321-REORDENAR-TOP5-PROGRAMA-E.  EXIT.
029900*-----------------------------------------------------------------*
030000 0322-BURBUJA-TOP5-PROGRAMA              SECTION.
030100     IF WKS-T5P-INGRESO (WKS-T5-I) > WKS-T5P-INGRESO (WKS-T5-I - 1)
030200        MOVE WKS-T5P-ENT (WKS-T5-I) TO WKS-T5P-ENT (6)
030300        MOVE WKS-T5P-ENT (WKS-T5-I - 1) TO WKS-T5P-ENT (WKS-T5-I)
030400        MOVE WKS-T5P-ENT (6) TO WKS-T5P-ENT (WKS-T5-I - 1)
030500     END-IF.
030600     SUBTRACT 1 FROM WKS-T5-I.
030700 0322-BURBUJA-TOP5-PROGRAMA-E.  EXIT.
030800*-----------------------------------------------------------------*
030900 0400-LEER-OPORTUNIDAD                   SECTION.
031000     READ OPPORTUNITIES
031100        AT END
031200           SET FIN-OPORTUNIDADES TO TRUE
031300        NOT AT END
031400           ADD 1 TO WKS-TOTAL-OPORTUNIDADES
031500           IF OPP-ES-CLOSED-WON
031600              ADD 1 TO WKS-TOTAL-GANADAS
031700           ELSE
031800              IF OPP-ES-CLOSED-LOST
031900                 ADD 1 TO WKS-TOTAL-PERDIDAS
032000              ELSE
032100                 ADD POTENTIAL-REVENUE TO WKS-PIPELINE-ABIERTO-TOTAL
032200                 COMPUTE WKS-PIPELINE-PONDERADO =
032300                    WKS-PIPELINE-PONDERADO +
032400                    (POTENTIAL-REVENUE * OPP-PROBABILITY / 100)
032500              END-IF
032600           END-IF
032700     END-READ.
032800 0400-LEER-OPORTUNIDAD-E.  EXIT.
032900*-----------------------------------------------------------------*
033000 0450-CALC-RESUMEN                       SECTION.
033100     COMPUTE WKS-TOTAL-UTILIDAD =
033200             WKS-TOTAL-INGRESO - WKS-TOTAL-COSTO.
033300     IF WKS-TOTAL-INGRESO > 0
033400        COMPUTE WKS-MARGEN-GLOBAL ROUNDED =
033500           (WKS-TOTAL-UTILIDAD / WKS-TOTAL-INGRESO) * 100
033600     ELSE
033700        MOVE 0 TO WKS-MARGEN-GLOBAL
033800     END-IF.
033900 0450-CALC-RESUMEN-E.  EXIT.                                      CT0506
034000*-----------------------------------------------------------------*CT0506
034100*    CR-63310: TASA DE GANANCIA GLOBAL, SE MANTIENE JUNTO A LA    CT0506
034200*    COMPUTE DE MARGEN; AMBOS SE EJECUTAN EN UN SOLO PERFORM THRU.CT0506
034300 0451-CALC-TASA-GANANCIA                  SECTION.                CT0506
034400     IF (WKS-TOTAL-GANADAS + WKS-TOTAL-PERDIDAS) > 0
034500        COMPUTE WKS-TASA-GANANCIA ROUNDED =
034600           (WKS-TOTAL-GANADAS /
034700           (WKS-TOTAL-GANADAS + WKS-TOTAL-PERDIDAS)) * 100
034800     ELSE
034900        MOVE 0 TO WKS-TASA-GANANCIA
035000     END-IF.
035100 0451-CALC-TASA-GANANCIA-E.  EXIT.                                CT0506
035200*-----------------------------------------------------------------*
035300*          R E P O R T E   2  -  T A B L E R O   G E R E N C I A L *
035400*-----------------------------------------------------------------*
035500 0500-IMPRIME-TABLERO                    SECTION.
035600     PERFORM 0510-IMPRIME-ENCABEZADO.
035700     MOVE "TOTAL DE CLIENTES............................"
035800          TO WKS-LM-ETIQUETA.
035900     MOVE WKS-TOTAL-CLIENTES TO WKS-LM-VALOR.
036000     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
036100     MOVE "TOTAL DE PROGRAMAS............................"
036200          TO WKS-LM-ETIQUETA.
036300     MOVE WKS-TOTAL-PROGRAMAS TO WKS-LM-VALOR.
036400     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
036500     MOVE "TOTAL DE MATRICULAS..........................."
036600          TO WKS-LM-ETIQUETA.
036700     MOVE WKS-TOTAL-MATRICULAS TO WKS-LM-VALOR.
036800     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
036900     MOVE "TOTAL DE OPORTUNIDADES........................"
037000          TO WKS-LM-ETIQUETA.
037100     MOVE WKS-TOTAL-OPORTUNIDADES TO WKS-LM-VALOR.
037200     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
037300     MOVE "OPORTUNIDADES GANADAS........................."
037400          TO WKS-LM-ETIQUETA.
037500     MOVE WKS-TOTAL-GANADAS TO WKS-LM-VALOR.
037600     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
037700     MOVE "INGRESO TOTAL................................."
037800          TO WKS-LM-ETIQUETA.
037900     MOVE WKS-TOTAL-INGRESO TO WKS-LM-VALOR.
038000     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
038100     MOVE "UTILIDAD TOTAL................................"
038200          TO WKS-LM-ETIQUETA.
038300     MOVE WKS-TOTAL-UTILIDAD TO WKS-LM-VALOR.
038400     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
038500     MOVE "COSTO TOTAL..................................."
038600          TO WKS-LM-ETIQUETA.
038700     MOVE WKS-TOTAL-COSTO TO WKS-LM-VALOR.
038800     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
038900     MOVE "MARGEN GLOBAL (%).............................."
039000          TO WKS-LM-ETIQUETA.
039100     MOVE WKS-MARGEN-GLOBAL TO WKS-LM-VALOR.
039200     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
039300     MOVE "PIPELINE ABIERTO (TOTAL)......................."
039400          TO WKS-LM-ETIQUETA.
039500     MOVE WKS-PIPELINE-ABIERTO-TOTAL TO WKS-LM-VALOR.
039600     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
039700     MOVE "PIPELINE ABIERTO (PONDERADO)..................."
039800          TO WKS-LM-ETIQUETA.
039900     MOVE WKS-PIPELINE-PONDERADO TO WKS-LM-VALOR.
040000     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
040100     MOVE "TASA DE GANANCIA (%)..........................."
040200          TO WKS-LM-ETIQUETA.
040300     MOVE WKS-TASA-GANANCIA TO WKS-LM-VALOR.
040400     WRITE RPT-LINE FROM WKS-LINEA-METRICA.
040500     PERFORM 0520-IMPRIME-TOP5-PROGRAMA
040600        VARYING WKS-T5-I FROM 1 BY 1
040700        UNTIL WKS-T5-I > WKS-TOP5-PRG-LEN.
040800     PERFORM 0530-IMPRIME-TOP5-CLIENTE
040900        VARYING WKS-T5-I FROM 1 BY 1
041000        UNTIL WKS-T5-I > WKS-TOP5-CLI-LEN.
041100 0500-IMPRIME-TABLERO-E.  EXIT.
041200*-----------------------------------------------------------------*
041300 0510-IMPRIME-ENCABEZADO                 SECTION.
041400     ADD 1 TO WKS-PAGINA-CTR.
041500     MOVE WKS-PAGINA-CTR TO WKS-TIT-PAGINA.
041600     WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING PAGE.
041700     WRITE RPT-LINE FROM WKS-TITULO-2 AFTER ADVANCING 1.
041800     MOVE SPACES TO RPT-LINE.
041900     WRITE RPT-LINE AFTER ADVANCING 1.
042000 0510-IMPRIME-ENCABEZADO-E.  EXIT.
042100*-----------------------------------------------------------------*
042200 0520-IMPRIME-TOP5-PROGRAMA              SECTION.
042300     MOVE WKS-T5-I TO WKS-LT5-RANGO.
042400     MOVE WKS-T5P-NOMBRE (WKS-T5-I) TO WKS-LT5-NOMBRE.
042500     MOVE WKS-T5P-INGRESO (WKS-T5-I) TO WKS-LT5-INGRESO.
042600     WRITE RPT-LINE FROM WKS-LINEA-TOP5.
042700 0520-IMPRIME-TOP5-PROGRAMA-E.  EXIT.
042800*-----------------------------------------------------------------*
042900 0530-IMPRIME-TOP5-CLIENTE               SECTION.
043000     MOVE WKS-T5-I TO WKS-LT5-RANGO.
043100     MOVE WKS-T5C-NOMBRE (WKS-T5-I) TO WKS-LT5-NOMBRE.
043200     MOVE WKS-T5C-INGRESO (WKS-T5-I) TO WKS-LT5-INGRESO.
043300     WRITE RPT-LINE FROM WKS-LINEA-TOP5.
043400 0530-IMPRIME-TOP5-CLIENTE-E.  EXIT.
