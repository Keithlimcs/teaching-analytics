000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             CTOPPAN1.
000300 AUTHOR.                                 JUAN MANUEL ROSALES ZEPEDA.
000400 INSTALLATION.                           CAPACITACION - DEPTO SISTEMAS.
000500 DATE-WRITTEN.                           04/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PROGRAMA....: CTOPPAN1                                     *
001000*    PROGRAMADOR.: JUAN MANUEL ROSALES ZEPEDA (JMRZ)             *
001100*    APLICACION..: CAPACITACION (CT)                            *
001200*    TIPO........: BATCH                                        *
001300*    DESCRIPCION.: ANALIZA EL MAESTRO DE OPORTUNIDADES DE VENTA  *
001400*                  PARA PRODUCIR EL REPORTE 5 (ANALISIS DE       *
001500*                  PIPELINE): DISTRIBUCION POR ETAPA, TASA DE    *
001600*                  GANANCIA, VALOR PONDERADO, CONVERSION ENTRE   *
001700*                  ETAPAS, VELOCIDAD DE CIERRE Y PRONOSTICO.     *
001800*    ARCHIVOS....: OPPORTUNITIES (ENTRADA); RPTFILE (EXTENSION)  *
001900*    ACCION(ES)..: A=ANALIZAR                                    *
002000*    PROGRAMA(S).: NO APLICA                                     *
002100******************************************************************
002200*    HISTORIA DE CAMBIOS
002300*    04/05/1990 JMRZ  VERSION INICIAL DEL ANALIZADOR DE PIPELINE CT0400
002400*    14/11/1991 JMRZ  SE AGREGA VALOR PONDERADO Y TOP 10 ABIERTAS CT0401
002500*    30/01/1994 EDR   SE AGREGA CONVERSION ETAPA A ETAPA          CT0402
002600*    02/02/1998 JMRZ  REVISION DE FECHAS POR CAMBIO DE SIGLO       CT0403
002700*                     EN CREATED-DATE Y ACTUAL-CLOSE-DATE          CT0403
002800*    19/07/2004 LROD  SE AGREGA VELOCIDAD DE CIERRE POR RESULTADO,CT0404
002900*                     POR INDUSTRIA Y POR CATEGORIA DE PROGRAMA    CT0404
003000*    09/03/2011 EDR   SE AGREGA PRONOSTICO DE 3 PERIODOS CR-14872   CT0405
003100*                     COMBINANDO PIPELINE PONDERADO E HISTORICO    CT0405
003200*    14/06/2021 MRZ   CR-44871: SE AGREGA TASA LEAD-A-GANADA,      CT0406
003300*                     DISTINTA DE LA TASA DE GANANCIA GENERAL Y    CT0406
003400*                     DE LA CONVERSION ETAPA A ETAPA               CT0406
003500*    03/04/2023 MRZ   CR-63310: LOS TRES MAESTROS AHORA SE LEEN    CT0407
003600*                     YA VALIDADOS DESDE LA SALIDA DE CTVALID1,    CT0407
003700*                     NO DE LOS ARCHIVOS CRUDOS                    CT0407
003800*    03/04/2023 MRZ   CR-63310: SE ELIMINA 0400-CALC-VELOCIDAD,    CT0408
003900*                     PARRAFO VACIO SIN CONTENIDO DESDE SIEMPRE;   CT0408
004000*                     LA VELOCIDAD YA SE CALCULA EN 0240 Y SE      CT0408
004100*                     PROMEDIA AL IMPRIMIR EN 0620                 CT0408
004200*    03/04/2023 MRZ   CR-63310: SE AGRUPA EL CALCULO DE TASAS DE   CT0409
004300*                     CONVERSION/GANANCIA/LEAD EN UN SOLO          CT0409
004400*                     PERFORM THRU                                 CT0409
004500******************************************************************
004600 ENVIRONMENT                             DIVISION.
004700 CONFIGURATION                           SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT                            SECTION.
005100 FILE-CONTROL.
005200*    CR-63310: LOS TRES MAESTROS SE LEEN YA VALIDADOS, DESDE LAS    CT0407
005300*    SALIDAS DE CTVALID1 (ACPTOPP/ACPTCLI/ACPTPRG).                 CT0407
005400     SELECT OPPORTUNITIES ASSIGN TO "ACPTOPP"
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS FS-OPPORTUNITIES.
005700     SELECT CLIENTS ASSIGN TO "ACPTCLI"
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-CLIENTS.
006000     SELECT PROGRAMS ASSIGN TO "ACPTPRG"
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS FS-PROGRAMS.
006300     SELECT RPTFILE ASSIGN TO "RPTFILE"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-RPTFILE.
006600 DATA                                    DIVISION.
006700 FILE                                    SECTION.
006800 FD  OPPORTUNITIES.
006900     COPY OPPTY001.
007000 FD  CLIENTS.
007100     COPY CLIENT01.
007200 FD  PROGRAMS.
007300     COPY PRGRAM01.
007400 FD  RPTFILE.
007500 01  RPT-LINE                            PIC X(132).
007600 WORKING-STORAGE                         SECTION.
007700 01  FS-OPPORTUNITIES                    PIC X(02) VALUE SPACES.
007800 01  FS-CLIENTS                          PIC X(02) VALUE SPACES.
007900 01  FS-PROGRAMS                         PIC X(02) VALUE SPACES.
008000 01  FS-RPTFILE                          PIC X(02) VALUE SPACES.
008100 01  WKS-FLAGS.
008200     05  WKS-FIN-OPORTUNIDADES           PIC X(01) VALUE "N".
008300         88  FIN-OPORTUNIDADES                     VALUE "S".
008400     05  WKS-FIN-CLIENTES                PIC X(01) VALUE "N".
008500         88  FIN-CLIENTES                          VALUE "S".
008600     05  WKS-FIN-PROGRAMAS               PIC X(01) VALUE "N".
008700         88  FIN-PROGRAMAS                         VALUE "S".
008800     05  FILLER                          PIC X(01) VALUE SPACES.
008900*-----------------------------------------------------------------*
009000*        TABLAS DE CLIENTES (INDUSTRIA) Y PROGRAMAS (CATEGORIA)    *
009100*-----------------------------------------------------------------*
009200 01  WKS-TAB-CLI-LEN                     PIC 9(05) COMP-3 VALUE 0.
009300 01  WKS-TAB-CLIENTES.
009400     05  WKS-TCLI OCCURS 0 TO 20000 TIMES
009500             DEPENDING ON WKS-TAB-CLI-LEN
009600             ASCENDING KEY IS WKS-TCLI-ID
009700             INDEXED BY WKS-CLI-IDX.
009800         10  WKS-TCLI-ID                 PIC 9(06).
009900         10  WKS-TCLI-INDUSTRIA          PIC X(20).
010000         10  FILLER                  PIC X(01).
010100 01  WKS-TAB-PRG-LEN                     PIC 9(05) COMP-3 VALUE 0.
010200 01  WKS-TAB-PROGRAMAS.
010300     05  WKS-TPRG OCCURS 0 TO 20000 TIMES
010400             DEPENDING ON WKS-TAB-PRG-LEN
010500             ASCENDING KEY IS WKS-TPRG-ID
010600             INDEXED BY WKS-PRG-IDX.
010700         10  WKS-TPRG-ID                 PIC 9(06).
010800         10  WKS-TPRG-CATEGORIA          PIC X(20).
010900         10  FILLER                  PIC X(01).
011000*-----------------------------------------------------------------*
011100*        TABLA DE ETAPAS (6 ETAPAS FIJAS DEL PIPELINE)             *
011200*-----------------------------------------------------------------*
011300 01  WKS-TAB-ETAPA.
011400     05  WKS-TE-ENT OCCURS 6 TIMES INDEXED BY WKS-TE-IDX.
011500         10  WKS-TE-NOMBRE               PIC X(12).
011600         10  WKS-TE-CUENTA               PIC 9(07) COMP-3.
011700         10  WKS-TE-VALOR-POTENCIAL      PIC S9(11)V99.
011800         10  FILLER                  PIC X(01).
011900 01  WKS-TAB-CONVERSION.
012000     05  WKS-CONV-TASA OCCURS 4 TIMES   PIC S9(03)V99 VALUE 0.
012100     05  FILLER                  PIC X(01).
012200 01  WKS-ABIERTAS                        PIC 9(07) COMP-3 VALUE 0.
012300 01  WKS-CERRADAS-GANADAS                PIC 9(07) COMP-3 VALUE 0.
012400 01  WKS-CERRADAS-PERDIDAS               PIC 9(07) COMP-3 VALUE 0.
012500 01  WKS-VALOR-PONDERADO                 PIC S9(11)V99 VALUE 0.
012600 01  WKS-TASA-GANANCIA                   PIC S9(05)V99 VALUE 0.
012700 01  WKS-TASA-LEAD-GANANCIA              PIC S9(05)V99 VALUE 0.
012800*-----------------------------------------------------------------*
012900*        TOP 10 OPORTUNIDADES ABIERTAS POR VALOR POTENCIAL         *
013000*-----------------------------------------------------------------*
013100 01  WKS-TOP10-OPP-LEN                    PIC 9(02) COMP-3 VALUE 0.
013200 01  WKS-TOP10-OPP.
013300     05  WKS-T10-ENT OCCURS 10 TIMES.
013400         10  WKS-T10-ID                  PIC 9(06).
013500         10  WKS-T10-VALOR               PIC S9(11)V99.
013600         10  WKS-T10-ETAPA               PIC X(12).
013700         10  FILLER                  PIC X(01).
013800 01  WKS-T10-I                            PIC 9(02) COMP-3.
013900*-----------------------------------------------------------------*
014000*        VELOCIDAD DE CIERRE (GENERAL, RESULTADO, INDUSTRIA, CAT) *
014100*-----------------------------------------------------------------*
014200 01  WKS-VEL-GENERAL-SUMA                 PIC 9(09) COMP-3 VALUE 0.
014300 01  WKS-VEL-GENERAL-CTR                  PIC 9(07) COMP-3 VALUE 0.
014400 01  WKS-VEL-GANADAS-SUMA                 PIC 9(09) COMP-3 VALUE 0.
014500 01  WKS-VEL-GANADAS-CTR                  PIC 9(07) COMP-3 VALUE 0.
014600 01  WKS-VEL-PERDIDAS-SUMA                PIC 9(09) COMP-3 VALUE 0.
014700 01  WKS-VEL-PERDIDAS-CTR                 PIC 9(07) COMP-3 VALUE 0.
014800 01  WKS-TAB-VEL-IND-LEN                  PIC 9(03) COMP-3 VALUE 0.
014900 01  WKS-TAB-VEL-INDUSTRIA.
015000     05  WKS-VI-ENT OCCURS 50 TIMES.
015100         10  WKS-VI-NOMBRE               PIC X(20).
015200         10  WKS-VI-SUMA                 PIC 9(09) COMP-3.
015300         10  WKS-VI-CTR                  PIC 9(07) COMP-3.
015400         10  FILLER                  PIC X(01).
015500 01  WKS-TAB-VEL-CAT-LEN                  PIC 9(03) COMP-3 VALUE 0.
015600 01  WKS-TAB-VEL-CATEGORIA.
015700     05  WKS-VC-ENT OCCURS 50 TIMES.
015800         10  WKS-VC-NOMBRE               PIC X(20).
015900         10  WKS-VC-SUMA                 PIC 9(09) COMP-3.
016000         10  WKS-VC-CTR                  PIC 9(07) COMP-3.
016100         10  FILLER                  PIC X(01).
016200*-----------------------------------------------------------------*
016300*        TENDENCIA MENSUAL DE CERRADAS GANADAS PARA EL HISTORICO   *
016400*-----------------------------------------------------------------*
016500 01  WKS-TAB-HIST-LEN                     PIC 9(03) COMP-3 VALUE 0.
016600 01  WKS-TAB-HISTORICO.
016700     05  WKS-H-ENT OCCURS 480 TIMES
016800             ASCENDING KEY IS WKS-H-AAAAMM
016900             INDEXED BY WKS-H-IDX.
017000         10  WKS-H-AAAAMM                PIC 9(06).
017100         10  WKS-H-AAAAMM-R REDEFINES WKS-H-AAAAMM.
017200             15  WKS-H-ANIO               PIC 9(04).
017300             15  WKS-H-MES                PIC 9(02).
017400         10  WKS-H-INGRESO               PIC S9(11)V99.
017500         10  FILLER                  PIC X(01).
017600 01  WKS-SUMA-DEAL-GANADAS                PIC S9(11)V99 VALUE 0.
017700 01  WKS-CTR-DEAL-GANADAS                 PIC 9(07) COMP-3 VALUE 0.
017800 01  WKS-PROMEDIO-DEAL                    PIC S9(09)V99 VALUE 0.
017900 01  WKS-PROMEDIO-HISTORICO               PIC S9(09)V99 VALUE 0.
018000*-----------------------------------------------------------------*
018100*        PRONOSTICO 3 PERIODOS DE 30 DIAS                          *
018200*-----------------------------------------------------------------*
018300 01  WKS-TAB-FORECAST.
018400     05  WKS-FC-ENT OCCURS 3 TIMES.
018500         10  WKS-FC-PIPELINE             PIC S9(11)V99 VALUE 0.
018600         10  WKS-FC-HISTORICO            PIC S9(09)V99 VALUE 0.
018700         10  WKS-FC-COMBINADO            PIC S9(11)V99 VALUE 0.
018800         10  FILLER                  PIC X(01).
018900 01  WKS-FC-I                             PIC 9(02) COMP-3.
019000 01  WKS-JULIANO-HOY                      PIC 9(07) COMP-3.
019100 01  WKS-JULIANO-CIERRE                   PIC 9(07) COMP-3.
019200 01  WKS-JULIANO-INICIO-PER               PIC 9(07) COMP-3.
019300 01  WKS-JULIANO-FIN-PER                  PIC 9(07) COMP-3.
019400*-----------------------------------------------------------------*
019500*        AUXILIARES DE FECHA Y TRABAJO GENERAL                     *
019600*-----------------------------------------------------------------*
019700 01  WKS-JULIANO-PAR.
019800     05  WKS-JULIANO-1                    PIC 9(07) COMP-3.
019900     05  WKS-JULIANO-2                    PIC 9(07) COMP-3.
020000 01  WKS-JULIANO-TBL REDEFINES WKS-JULIANO-PAR.
020100     05  WKS-JULIANO-TBL-ENT              PIC 9(07) COMP-3
020200                                           OCCURS 2 TIMES.
020300 01  WKS-DIAS-CIERRE                      PIC S9(07) COMP-3.
020400 01  WKS-I                                PIC 9(03) COMP-3.
020500 01  WKS-RUN-DATE                         PIC 9(08).
020600 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
020700     05  WKS-RUN-AAAA                    PIC 9(04).
020800     05  WKS-RUN-MM                      PIC 9(02).
020900     05  WKS-RUN-DD                      PIC 9(02).
021000 01  WKS-AAAAMM-TRABAJO                   PIC 9(06).
021100 01  WKS-PAGINA-CTR                       PIC 9(03) COMP-3 VALUE 0.
021200*-----------------------------------------------------------------*
021300*        AREAS DE IMPRESION DEL REPORTE 5                          *
021400*-----------------------------------------------------------------*
021500 01  WKS-TITULO-1.
021600     05  FILLER                 PIC X(40) VALUE SPACES.
021700     05  FILLER                 PIC X(38) VALUE
021800         "CAPACITACION  -  LOTE NOCTURNO".
021900     05  FILLER                 PIC X(44) VALUE SPACES.
022000     05  FILLER                 PIC X(06) VALUE "PAG.: ".
022100     05  WKS-TIT-PAGINA         PIC ZZ9.
022200 01  WKS-TITULO-2.
022300     05  FILLER                 PIC X(45) VALUE SPACES.
022400     05  FILLER                 PIC X(30) VALUE
022500         "REPORTE 5 - ANALISIS DE PIPELINE".
022600     05  FILLER                 PIC X(57) VALUE SPACES.
022700 01  WKS-LINEA-ETAPA.
022800     05  FILLER                 PIC X(17) VALUE SPACES.
022900     05  WKS-LE-NOMBRE          PIC X(12).
023000     05  FILLER                 PIC X(05) VALUE SPACES.
023100     05  WKS-LE-CUENTA          PIC ZZZ,ZZ9.
023200     05  FILLER                 PIC X(03) VALUE SPACES.
023300     05  WKS-LE-VALOR           PIC ZZZ,ZZZ,ZZ9.99.
023400     05  FILLER                 PIC X(67) VALUE SPACES.
023500 01  WKS-LINEA-RESUMEN.
023600     05  FILLER                 PIC X(17) VALUE SPACES.
023700     05  WKS-LR-ETIQUETA        PIC X(45).
023800     05  WKS-LR-VALOR           PIC ZZZ,ZZZ,ZZ9.99.
023900     05  FILLER                 PIC X(62) VALUE SPACES.
024000 01  WKS-LINEA-TOP10.
024100     05  FILLER                 PIC X(17) VALUE SPACES.
024200     05  WKS-LT10-RANGO         PIC Z9.
024300     05  FILLER                 PIC X(02) VALUE SPACES.
024400     05  WKS-LT10-ID            PIC 999999.
024500     05  FILLER                 PIC X(03) VALUE SPACES.
024600     05  WKS-LT10-ETAPA         PIC X(12).
024700     05  FILLER                 PIC X(03) VALUE SPACES.
024800     05  WKS-LT10-VALOR         PIC ZZZ,ZZZ,ZZ9.99.
024900     05  FILLER                 PIC X(56) VALUE SPACES.
025000 01  WKS-LINEA-CONVERSION.
025100     05  FILLER                 PIC X(17) VALUE SPACES.
025200     05  WKS-LCV-ETAPA1         PIC X(12).
025300     05  FILLER                 PIC X(04) VALUE " -> ".
025400     05  WKS-LCV-ETAPA2         PIC X(12).
025500     05  FILLER                 PIC X(03) VALUE SPACES.
025600     05  WKS-LCV-TASA           PIC ZZ9.99.
025700     05  FILLER                 PIC X(01) VALUE "%".
025800     05  FILLER                 PIC X(80) VALUE SPACES.
025900 01  WKS-LINEA-VELOCIDAD.
026000     05  FILLER                 PIC X(17) VALUE SPACES.
026100     05  WKS-LV-ETIQUETA        PIC X(30).
026200     05  FILLER                 PIC X(05) VALUE SPACES.
026300     05  WKS-LV-DIAS            PIC ZZ9.99.
026400     05  FILLER                 PIC X(77) VALUE SPACES.
026500 01  WKS-LINEA-FORECAST.
026600     05  FILLER                 PIC X(17) VALUE SPACES.
026700     05  WKS-LF-PERIODO         PIC 9.
026800     05  FILLER                 PIC X(03) VALUE SPACES.
026900     05  WKS-LF-PIPELINE        PIC ZZZ,ZZZ,ZZ9.99.
027000     05  FILLER                 PIC X(03) VALUE SPACES.
027100     05  WKS-LF-HISTORICO       PIC ZZZ,ZZZ,ZZ9.99.
027200     05  FILLER                 PIC X(03) VALUE SPACES.
027300     05  WKS-LF-COMBINADO       PIC ZZZ,ZZZ,ZZ9.99.
027400     05  FILLER                 PIC X(47) VALUE SPACES.
027500 PROCEDURE                               DIVISION.
027600 0000-PRINCIPAL                          SECTION.
027700     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD.
027800     MOVE "Lead        "  TO WKS-TE-NOMBRE (1).
027900     MOVE "Prospect    "  TO WKS-TE-NOMBRE (2).
028000     MOVE "Proposal    "  TO WKS-TE-NOMBRE (3).
028100     MOVE "Negotiation "  TO WKS-TE-NOMBRE (4).
028200     MOVE "Closed Won  "  TO WKS-TE-NOMBRE (5).
028300     MOVE "Closed Lost "  TO WKS-TE-NOMBRE (6).
028400     OPEN INPUT CLIENTS.
028500     PERFORM 0110-CARGAR-TABLA-CLIENTES
028600        UNTIL FIN-CLIENTES.
028700     CLOSE CLIENTS.
028800     OPEN INPUT PROGRAMS.
028900     PERFORM 0120-CARGAR-TABLA-PROGRAMAS
029000        UNTIL FIN-PROGRAMAS.
029100     CLOSE PROGRAMS.
029200     OPEN INPUT  OPPORTUNITIES
029300     OPEN EXTEND RPTFILE.
029400     PERFORM 0210-LEER-OPORTUNIDAD.
029500     PERFORM 0200-PROCESAR-OPORTUNIDAD
029600        UNTIL FIN-OPORTUNIDADES.
029700     CLOSE OPPORTUNITIES.
029800     PERFORM 0310-CALC-CONVERSION THRU 0321-CALC-LEAD-TO-WIN-E.   CT0409
029900     PERFORM 0500-CALC-PRONOSTICO.
030000     PERFORM 0600-IMPRIME-ANALISIS-PIPELINE.
030100     CLOSE RPTFILE.
030200     STOP RUN.
030300 0000-PRINCIPAL-E.  EXIT.
030400*-----------------------------------------------------------------*
030500 0110-CARGAR-TABLA-CLIENTES              SECTION.
030600     READ CLIENTS
030700        AT END
030800           SET FIN-CLIENTES TO TRUE
030900        NOT AT END
031000           ADD 1 TO WKS-TAB-CLI-LEN
031100           MOVE CLIENT-ID       TO WKS-TCLI-ID (WKS-TAB-CLI-LEN)
031200           MOVE CLIENT-INDUSTRY TO WKS-TCLI-INDUSTRIA (WKS-TAB-CLI-LEN)
031300     END-READ.
031400 0110-CARGAR-TABLA-CLIENTES-E.  EXIT.
031500*-----------------------------------------------------------------*
031600 0120-CARGAR-TABLA-PROGRAMAS             SECTION.
031700     READ PROGRAMS
031800        AT END
031900           SET FIN-PROGRAMAS TO TRUE
032000        NOT AT END
032100           ADD 1 TO WKS-TAB-PRG-LEN
032200           MOVE PROGRAM-ID       TO WKS-TPRG-ID (WKS-TAB-PRG-LEN)
032300           MOVE PROGRAM-CATEGORY
032400                TO WKS-TPRG-CATEGORIA (WKS-TAB-PRG-LEN)
032500     END-READ.
032600 0120-CARGAR-TABLA-PROGRAMAS-E.  EXIT.
032700*-----------------------------------------------------------------*
032800 0210-LEER-OPORTUNIDAD                   SECTION.
032900     READ OPPORTUNITIES
033000        AT END
033100           SET FIN-OPORTUNIDADES TO TRUE                          CT0409
033200           GO TO 0210-LEER-OPORTUNIDAD-E                          CT0409
033300     END-READ.
033400 0210-LEER-OPORTUNIDAD-E.  EXIT.
033500*-----------------------------------------------------------------*
033600*   TALLY DE ETAPA, ABIERTA/CERRADA, VALOR PONDERADO Y TOP 10.     *
033700*-----------------------------------------------------------------*
033800 0200-PROCESAR-OPORTUNIDAD               SECTION.
033900     SET WKS-TE-IDX TO 1.
034000     SEARCH WKS-TE-ENT
034100        AT END
034200           CONTINUE
034300        WHEN WKS-TE-NOMBRE (WKS-TE-IDX) = OPP-STAGE
034400           ADD 1 TO WKS-TE-CUENTA (WKS-TE-IDX)
034500           ADD POTENTIAL-REVENUE TO WKS-TE-VALOR-POTENCIAL (WKS-TE-IDX)
034600     END-SEARCH.
034700     IF OPP-ES-CLOSED-WON OR OPP-ES-CLOSED-LOST
034800        IF OPP-ES-CLOSED-WON
034900           ADD 1 TO WKS-CERRADAS-GANADAS
035000           ADD POTENTIAL-REVENUE TO WKS-SUMA-DEAL-GANADAS
035100           ADD 1 TO WKS-CTR-DEAL-GANADAS
035200           PERFORM 0230-ACUM-HISTORICO
035300        ELSE
035400           ADD 1 TO WKS-CERRADAS-PERDIDAS
035500        END-IF
035600        PERFORM 0240-CALC-VELOCIDAD-REGISTRO
035700     ELSE
035800        ADD 1 TO WKS-ABIERTAS
035900        COMPUTE WKS-VALOR-PONDERADO = WKS-VALOR-PONDERADO +
036000                (POTENTIAL-REVENUE * OPP-PROBABILITY / 100)
036100        PERFORM 0250-RANQUEAR-TOP10-OPP
036200        PERFORM 0510-ACUM-FORECAST-PIPELINE
036300     END-IF.
036400     PERFORM 0210-LEER-OPORTUNIDAD.
036500 0200-PROCESAR-OPORTUNIDAD-E.  EXIT.
036600*-----------------------------------------------------------------*
036700 0230-ACUM-HISTORICO                     SECTION.
036800     COMPUTE WKS-AAAAMM-TRABAJO =
036900             ACTUAL-CLOSE-YYYY * 100 + ACTUAL-CLOSE-MM.
037000     SET WKS-H-IDX TO 1.
037100     SEARCH WKS-H-ENT VARYING WKS-H-IDX
037200        AT END
037300           ADD 1 TO WKS-TAB-HIST-LEN
037400           MOVE WKS-AAAAMM-TRABAJO TO WKS-H-AAAAMM (WKS-TAB-HIST-LEN)
037500           MOVE POTENTIAL-REVENUE TO WKS-H-INGRESO (WKS-TAB-HIST-LEN)
037600        WHEN WKS-H-AAAAMM (WKS-H-IDX) = WKS-AAAAMM-TRABAJO
037700           ADD POTENTIAL-REVENUE TO WKS-H-INGRESO (WKS-H-IDX)
037800     END-SEARCH.
037900 0230-ACUM-HISTORICO-E.  EXIT.
038000*-----------------------------------------------------------------*
038100*   VELOCIDAD DE CIERRE (SOLO CUANDO CREATED-DATE Y ACTUAL-CLOSE   *
038200*   ESTAN PRESENTES): GENERAL, POR RESULTADO, INDUSTRIA, CATEGORIA *
038300*-----------------------------------------------------------------*
038400 0240-CALC-VELOCIDAD-REGISTRO            SECTION.
038500     IF CREATED-DATE NOT = SPACES AND ACTUAL-CLOSE-DATE NOT = SPACES
038600        COMPUTE WKS-JULIANO-1 = FUNCTION INTEGER-OF-DATE
038700                (CREATED-YYYY * 10000 + CREATED-MM * 100 + CREATED-DD)
038800        COMPUTE WKS-JULIANO-2 = FUNCTION INTEGER-OF-DATE
038900                (ACTUAL-CLOSE-YYYY * 10000 + ACTUAL-CLOSE-MM * 100 +
039000                 ACTUAL-CLOSE-DD)
039100        SUBTRACT WKS-JULIANO-1 FROM WKS-JULIANO-2
039200                 GIVING WKS-DIAS-CIERRE
039300        ADD WKS-DIAS-CIERRE TO WKS-VEL-GENERAL-SUMA
039400        ADD 1 TO WKS-VEL-GENERAL-CTR
039500        IF OPP-ES-CLOSED-WON
039600           ADD WKS-DIAS-CIERRE TO WKS-VEL-GANADAS-SUMA
039700           ADD 1 TO WKS-VEL-GANADAS-CTR
039800        ELSE
039900           ADD WKS-DIAS-CIERRE TO WKS-VEL-PERDIDAS-SUMA
040000           ADD 1 TO WKS-VEL-PERDIDAS-CTR
040100        END-IF
040200        PERFORM 0241-ACUM-VELOCIDAD-INDUSTRIA
040300        PERFORM 0242-ACUM-VELOCIDAD-CATEGORIA
040400     END-IF.
040500 0240-CALC-VELOCIDAD-REGISTRO-E.  EXIT.
040600*-----------------------------------------------------------------*
040700 0241-ACUM-VELOCIDAD-INDUSTRIA           SECTION.
040800     SET WKS-CLI-IDX TO 1.
040900     SEARCH ALL WKS-TCLI
041000        AT END
041100           CONTINUE
041200        WHEN WKS-TCLI-ID (WKS-CLI-IDX) = OPP-CLIENT-ID
041300           SET WKS-I TO 1
041400           SEARCH WKS-VI-ENT VARYING WKS-I
041500              AT END
041600                 ADD 1 TO WKS-TAB-VEL-IND-LEN
041700                 MOVE WKS-TCLI-INDUSTRIA (WKS-CLI-IDX)
041800                      TO WKS-VI-NOMBRE (WKS-TAB-VEL-IND-LEN)
041900                 MOVE WKS-DIAS-CIERRE
042000                      TO WKS-VI-SUMA (WKS-TAB-VEL-IND-LEN)
042100                 MOVE 1 TO WKS-VI-CTR (WKS-TAB-VEL-IND-LEN)
042200              WHEN WKS-VI-NOMBRE (WKS-I) =
042300                       WKS-TCLI-INDUSTRIA (WKS-CLI-IDX)
042400                 ADD WKS-DIAS-CIERRE TO WKS-VI-SUMA (WKS-I)
042500                 ADD 1 TO WKS-VI-CTR (WKS-I)
042600           END-SEARCH
042700     END-SEARCH.
042800 0241-ACUM-VELOCIDAD-INDUSTRIA-E.  EXIT.
042900*-----------------------------------------------------------------*
043000 0242-ACUM-VELOCIDAD-CATEGORIA           SECTION.
043100     SET WKS-PRG-IDX TO 1.
043200     SEARCH ALL WKS-TPRG
043300        AT END
043400           CONTINUE
043500        WHEN WKS-TPRG-ID (WKS-PRG-IDX) = OPP-PROGRAM-ID
043600           SET WKS-I TO 1
043700           SEARCH WKS-VC-ENT VARYING WKS-I
043800              AT END
043900                 ADD 1 TO WKS-TAB-VEL-CAT-LEN
044000                 MOVE WKS-TPRG-CATEGORIA (WKS-PRG-IDX)
044100                      TO WKS-VC-NOMBRE (WKS-TAB-VEL-CAT-LEN)
044200                 MOVE WKS-DIAS-CIERRE
044300                      TO WKS-VC-SUMA (WKS-TAB-VEL-CAT-LEN)
044400                 MOVE 1 TO WKS-VC-CTR (WKS-TAB-VEL-CAT-LEN)
044500              WHEN WKS-VC-NOMBRE (WKS-I) =
044600                       WKS-TPRG-CATEGORIA (WKS-PRG-IDX)
044700                 ADD WKS-DIAS-CIERRE TO WKS-VC-SUMA (WKS-I)
044800                 ADD 1 TO WKS-VC-CTR (WKS-I)
044900           END-SEARCH
045000     END-SEARCH.
045100 0242-ACUM-VELOCIDAD-CATEGORIA-E.  EXIT.
045200*-----------------------------------------------------------------*
045300*   TOP 10 OPORTUNIDADES ABIERTAS POR VALOR POTENCIAL.             *
045400*-----------------------------------------------------------------*
045500 0250-RANQUEAR-TOP10-OPP                 SECTION.
045600     IF WKS-TOP10-OPP-LEN < 10
045700        ADD 1 TO WKS-TOP10-OPP-LEN
045800        MOVE OPPORTUNITY-ID   TO WKS-T10-ID (WKS-TOP10-OPP-LEN)
045900        MOVE POTENTIAL-REVENUE TO WKS-T10-VALOR (WKS-TOP10-OPP-LEN)
046000        MOVE OPP-STAGE        TO WKS-T10-ETAPA (WKS-TOP10-OPP-LEN)
046100        PERFORM 0251-REORDENAR-TOP10-OPP
046200     ELSE
046300        IF POTENTIAL-REVENUE > WKS-T10-VALOR (10)
046400           MOVE OPPORTUNITY-ID    TO WKS-T10-ID (10)
046500           MOVE POTENTIAL-REVENUE TO WKS-T10-VALOR (10)
046600           MOVE OPP-STAGE         TO WKS-T10-ETAPA (10)
046700           PERFORM 0251-REORDENAR-TOP10-OPP
046800        END-IF
046900     END-IF.
047000 0250-RANQUEAR-TOP10-OPP-E.  EXIT.
047100*-----------------------------------------------------------------*
047200 0251-REORDENAR-TOP10-OPP                SECTION.
047300     MOVE WKS-TOP10-OPP-LEN TO WKS-T10-I.
047400     PERFORM 0252-BURBUJA-TOP10-OPP
047500        UNTIL WKS-T10-I = 1.
047600 0251-REORDENAR-TOP10-OPP-E.  EXIT.
047700*-----------------------------------------------------------------*
047800 0252-BURBUJA-TOP10-OPP                  SECTION.
047900     IF WKS-T10-VALOR (WKS-T10-I) > WKS-T10-VALOR (WKS-T10-I - 1)
048000        MOVE WKS-T10-ENT (WKS-T10-I) TO WKS-T10-ENT (11)
048100        MOVE WKS-T10-ENT (WKS-T10-I - 1) TO WKS-T10-ENT (WKS-T10-I)
048200        MOVE WKS-T10-ENT (11) TO WKS-T10-ENT (WKS-T10-I - 1)
048300     END-IF.
048400     SUBTRACT 1 FROM WKS-T10-I.
048500 0252-BURBUJA-TOP10-OPP-E.  EXIT.
048600*-----------------------------------------------------------------*
048700*   CONVERSION ETAPA A ETAPA: LEAD->PROSPECT->PROPOSAL->            *
048800*   NEGOTIATION->CLOSED WON.                                        *
048900*-----------------------------------------------------------------*
049000 0310-CALC-CONVERSION                    SECTION.
049100     PERFORM 0311-CALC-CONVERSION-ETAPA
049200        VARYING WKS-TE-IDX FROM 1 BY 1 UNTIL WKS-TE-IDX > 4.
049300 0310-CALC-CONVERSION-E.  EXIT.
049400*-----------------------------------------------------------------*
049500 0311-CALC-CONVERSION-ETAPA              SECTION.
049600     IF WKS-TE-CUENTA (WKS-TE-IDX) > 0
049700        COMPUTE WKS-CONV-TASA (WKS-TE-IDX) ROUNDED =
049800           (WKS-TE-CUENTA (WKS-TE-IDX + 1) /
049900            WKS-TE-CUENTA (WKS-TE-IDX)) * 100
050000     ELSE
050100        MOVE 0 TO WKS-CONV-TASA (WKS-TE-IDX)
050200     END-IF.
050300 0311-CALC-CONVERSION-ETAPA-E.  EXIT.
050400*-----------------------------------------------------------------*
050500 0320-CALC-WIN-RATE                      SECTION.
050600     IF (WKS-CERRADAS-GANADAS + WKS-CERRADAS-PERDIDAS) > 0
050700        COMPUTE WKS-TASA-GANANCIA ROUNDED =
050800           (WKS-CERRADAS-GANADAS /
050900           (WKS-CERRADAS-GANADAS + WKS-CERRADAS-PERDIDAS)) * 100
051000     ELSE
051100        MOVE 0 TO WKS-TASA-GANANCIA
051200     END-IF.
051300 0320-CALC-WIN-RATE-E.  EXIT.
051400*-----------------------------------------------------------------*
051500*   CR-44871: TASA LEAD-A-GANADA = CERRADAS GANADAS / LEAD x 100,  *
051600*   DISTINTA DE LA TASA DE GANANCIA (SOBRE EL TOTAL DE CERRADAS)   *
051700*   Y DE LA CONVERSION ETAPA A ETAPA DE 0311.                      *
051800*-----------------------------------------------------------------*
051900 0321-CALC-LEAD-TO-WIN                    SECTION.
052000     IF WKS-TE-CUENTA (1) > 0
052100        COMPUTE WKS-TASA-LEAD-GANANCIA ROUNDED =
052200           (WKS-TE-CUENTA (5) / WKS-TE-CUENTA (1)) * 100
052300     ELSE
052400        MOVE 0 TO WKS-TASA-LEAD-GANANCIA
052500     END-IF.
052600 0321-CALC-LEAD-TO-WIN-E.  EXIT.
052700*-----------------------------------------------------------------*
052800*   PRONOSTICO DE 3 PERIODOS DE 30 DIAS A PARTIR DE LA FECHA DE    *
052900*   CORRIDA: PIPELINE PONDERADO POR EXPECT-CLOSE-DATE, HISTORICO   *
053000*   (PROMEDIO MENSUAL DE CERRADAS GANADAS) Y COMBINADO 0.7/0.3.    *
053100*-----------------------------------------------------------------*
053200 0500-CALC-PRONOSTICO                    SECTION.
053300     COMPUTE WKS-JULIANO-HOY = FUNCTION INTEGER-OF-DATE
053400             (WKS-RUN-AAAA * 10000 + WKS-RUN-MM * 100 + WKS-RUN-DD).
053500     IF WKS-CTR-DEAL-GANADAS > 0
053600        COMPUTE WKS-PROMEDIO-DEAL ROUNDED =
053700                WKS-SUMA-DEAL-GANADAS / WKS-CTR-DEAL-GANADAS
053800     END-IF.
053900     IF WKS-TAB-HIST-LEN > 0
054000        COMPUTE WKS-PROMEDIO-HISTORICO ROUNDED =
054100                WKS-SUMA-DEAL-GANADAS / WKS-TAB-HIST-LEN
054200     ELSE
054300        MOVE 0 TO WKS-PROMEDIO-HISTORICO
054400     END-IF.
054500     PERFORM 0501-CALC-PERIODO-HISTORICO
054600        VARYING WKS-FC-I FROM 1 BY 1 UNTIL WKS-FC-I > 3.
054700     PERFORM 0520-ACUM-FORECAST-COMBINADO
054800        VARYING WKS-FC-I FROM 1 BY 1 UNTIL WKS-FC-I > 3.
054900 0500-CALC-PRONOSTICO-E.  EXIT.
055000*-----------------------------------------------------------------*
055100 0501-CALC-PERIODO-HISTORICO             SECTION.
055200     COMPUTE WKS-JULIANO-INICIO-PER = WKS-JULIANO-HOY +
055300             ((WKS-FC-I - 1) * 30).
055400     COMPUTE WKS-JULIANO-FIN-PER = WKS-JULIANO-INICIO-PER + 30.
055500     MOVE WKS-PROMEDIO-HISTORICO TO WKS-FC-HISTORICO (WKS-FC-I).
055600 0501-CALC-PERIODO-HISTORICO-E.  EXIT.
055700*-----------------------------------------------------------------*
055800*   ACUMULA EL PIPELINE PONDERADO DE CADA OPORTUNIDAD ABIERTA EN   *
055900*   EL PERIODO DE PRONOSTICO DONDE CAE SU EXPECT-CLOSE-DATE.        *
056000*-----------------------------------------------------------------*
056100 0510-ACUM-FORECAST-PIPELINE             SECTION.
056200     IF EXPECT-CLOSE-DATE NOT = SPACES
056300        COMPUTE WKS-JULIANO-CIERRE = FUNCTION INTEGER-OF-DATE
056400                (EXPECT-CLOSE-YYYY * 10000 + EXPECT-CLOSE-MM * 100 +
056500                 EXPECT-CLOSE-DD)
056600        COMPUTE WKS-JULIANO-HOY = FUNCTION INTEGER-OF-DATE
056700                (WKS-RUN-AAAA * 10000 + WKS-RUN-MM * 100 + WKS-RUN-DD)
056800        IF WKS-JULIANO-CIERRE >= WKS-JULIANO-HOY AND
056900           WKS-JULIANO-CIERRE < WKS-JULIANO-HOY + 90
057000           COMPUTE WKS-FC-I =
057100              ((WKS-JULIANO-CIERRE - WKS-JULIANO-HOY) / 30) + 1
057200           IF WKS-FC-I >= 1 AND WKS-FC-I <= 3
057300              COMPUTE WKS-FC-PIPELINE (WKS-FC-I) =
057400                 WKS-FC-PIPELINE (WKS-FC-I) +
057500                 (POTENTIAL-REVENUE * OPP-PROBABILITY / 100)
057600           END-IF
057700        END-IF
057800     END-IF.
057900 0510-ACUM-FORECAST-PIPELINE-E.  EXIT.
058000*-----------------------------------------------------------------*
058100*   COMBINADO = 0.7 PIPELINE + 0.3 HISTORICO CUANDO AMBOS > 0;     *
058200*   SI NO, EL QUE SEA MAYOR A CERO; SI NO, CERO.                   *
058300*-----------------------------------------------------------------*
058400 0520-ACUM-FORECAST-COMBINADO            SECTION.
058500     IF WKS-FC-PIPELINE (WKS-FC-I) > 0 AND
058600        WKS-FC-HISTORICO (WKS-FC-I) > 0
058700        COMPUTE WKS-FC-COMBINADO (WKS-FC-I) ROUNDED =
058800           (WKS-FC-PIPELINE (WKS-FC-I) * 0.7) +
058900           (WKS-FC-HISTORICO (WKS-FC-I) * 0.3)
059000     ELSE
059100        IF WKS-FC-PIPELINE (WKS-FC-I) > 0
059200           MOVE WKS-FC-PIPELINE (WKS-FC-I) TO WKS-FC-COMBINADO (WKS-FC-I)
059300        ELSE
059400           IF WKS-FC-HISTORICO (WKS-FC-I) > 0
059500              MOVE WKS-FC-HISTORICO (WKS-FC-I)
059600                   TO WKS-FC-COMBINADO (WKS-FC-I)
059700           ELSE
059800              MOVE 0 TO WKS-FC-COMBINADO (WKS-FC-I)
059900           END-IF
060000        END-IF
060100     END-IF.
060200 0520-ACUM-FORECAST-COMBINADO-E.  EXIT.
060300*-----------------------------------------------------------------*
060400*          R E P O R T E   5  -  A N A L I S I S   P I P E L I N E *
060500*-----------------------------------------------------------------*
060600 0600-IMPRIME-ANALISIS-PIPELINE          SECTION.
060700     PERFORM 0610-IMPRIME-ENCABEZADO.
060800     PERFORM 0630-IMPRIME-LINEA-ETAPA
060900        VARYING WKS-TE-IDX FROM 1 BY 1 UNTIL WKS-TE-IDX > 6.
061000     MOVE "OPORTUNIDADES ABIERTAS......................."
061100          TO WKS-LR-ETIQUETA.
061200     MOVE WKS-ABIERTAS TO WKS-LR-VALOR.
061300     WRITE RPT-LINE FROM WKS-LINEA-RESUMEN.
061400     MOVE "TASA DE GANANCIA (%).........................."
061500          TO WKS-LR-ETIQUETA.
061600     MOVE WKS-TASA-GANANCIA TO WKS-LR-VALOR.
061700     WRITE RPT-LINE FROM WKS-LINEA-RESUMEN.
061800     MOVE "TASA LEAD-A-GANADA (%)........................."
061900          TO WKS-LR-ETIQUETA.
062000     MOVE WKS-TASA-LEAD-GANANCIA TO WKS-LR-VALOR.
062100     WRITE RPT-LINE FROM WKS-LINEA-RESUMEN.
062200     MOVE "VALOR PONDERADO DEL PIPELINE..................."
062300          TO WKS-LR-ETIQUETA.
062400     MOVE WKS-VALOR-PONDERADO TO WKS-LR-VALOR.
062500     WRITE RPT-LINE FROM WKS-LINEA-RESUMEN.
062600     PERFORM 0631-IMPRIME-LINEA-TOP10-OPP
062700        VARYING WKS-T10-I FROM 1 BY 1 UNTIL WKS-T10-I > WKS-TOP10-OPP-LEN.
062800     PERFORM 0632-IMPRIME-LINEA-CONVERSION
062900        VARYING WKS-TE-IDX FROM 1 BY 1 UNTIL WKS-TE-IDX > 4.
063000     PERFORM 0620-IMPRIME-VELOCIDAD.
063100     PERFORM 0633-IMPRIME-LINEA-FORECAST
063200        VARYING WKS-FC-I FROM 1 BY 1 UNTIL WKS-FC-I > 3.
063300 0600-IMPRIME-ANALISIS-PIPELINE-E.  EXIT.
063400*-----------------------------------------------------------------*
063500 0610-IMPRIME-ENCABEZADO                 SECTION.
063600     ADD 1 TO WKS-PAGINA-CTR.
063700     MOVE WKS-PAGINA-CTR TO WKS-TIT-PAGINA.
063800     WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING PAGE.
063900     WRITE RPT-LINE FROM WKS-TITULO-2 AFTER ADVANCING 1.
064000     MOVE SPACES TO RPT-LINE.
064100     WRITE RPT-LINE AFTER ADVANCING 1.
064200 0610-IMPRIME-ENCABEZADO-E.  EXIT.
064300*-----------------------------------------------------------------*
064400 0630-IMPRIME-LINEA-ETAPA                SECTION.
064500     MOVE WKS-TE-NOMBRE (WKS-TE-IDX) TO WKS-LE-NOMBRE.
064600     MOVE WKS-TE-CUENTA (WKS-TE-IDX) TO WKS-LE-CUENTA.
064700     MOVE WKS-TE-VALOR-POTENCIAL (WKS-TE-IDX) TO WKS-LE-VALOR.
064800     WRITE RPT-LINE FROM WKS-LINEA-ETAPA.
064900 0630-IMPRIME-LINEA-ETAPA-E.  EXIT.
065000*-----------------------------------------------------------------*
065100 0631-IMPRIME-LINEA-TOP10-OPP            SECTION.
065200     MOVE WKS-T10-I TO WKS-LT10-RANGO.
065300     MOVE WKS-T10-ID (WKS-T10-I) TO WKS-LT10-ID.
065400     MOVE WKS-T10-ETAPA (WKS-T10-I) TO WKS-LT10-ETAPA.
065500     MOVE WKS-T10-VALOR (WKS-T10-I) TO WKS-LT10-VALOR.
065600     WRITE RPT-LINE FROM WKS-LINEA-TOP10.
065700 0631-IMPRIME-LINEA-TOP10-OPP-E.  EXIT.
065800*-----------------------------------------------------------------*
065900 0632-IMPRIME-LINEA-CONVERSION           SECTION.
066000     MOVE WKS-TE-NOMBRE (WKS-TE-IDX) TO WKS-LCV-ETAPA1.
066100     MOVE WKS-TE-NOMBRE (WKS-TE-IDX + 1) TO WKS-LCV-ETAPA2.
066200     MOVE WKS-CONV-TASA (WKS-TE-IDX) TO WKS-LCV-TASA.
066300     WRITE RPT-LINE FROM WKS-LINEA-CONVERSION.
066400 0632-IMPRIME-LINEA-CONVERSION-E.  EXIT.
066500*-----------------------------------------------------------------*
066600 0633-IMPRIME-LINEA-FORECAST             SECTION.
066700     MOVE WKS-FC-I TO WKS-LF-PERIODO.
066800     MOVE WKS-FC-PIPELINE (WKS-FC-I) TO WKS-LF-PIPELINE.
066900     MOVE WKS-FC-HISTORICO (WKS-FC-I) TO WKS-LF-HISTORICO.
067000     MOVE WKS-FC-COMBINADO (WKS-FC-I) TO WKS-LF-COMBINADO.
067100     WRITE RPT-LINE FROM WKS-LINEA-FORECAST.
067200 0633-IMPRIME-LINEA-FORECAST-E.  EXIT.
067300*-----------------------------------------------------------------*
067400 0620-IMPRIME-VELOCIDAD                  SECTION.
067500     IF WKS-VEL-GENERAL-CTR > 0
067600        COMPUTE WKS-LV-DIAS ROUNDED =
067700                WKS-VEL-GENERAL-SUMA / WKS-VEL-GENERAL-CTR
067800     ELSE
067900        MOVE 0 TO WKS-LV-DIAS
068000     END-IF.
068100     MOVE "PROMEDIO GENERAL" TO WKS-LV-ETIQUETA.
068200     WRITE RPT-LINE FROM WKS-LINEA-VELOCIDAD.
068300     IF WKS-VEL-GANADAS-CTR > 0
068400        COMPUTE WKS-LV-DIAS ROUNDED =
068500                WKS-VEL-GANADAS-SUMA / WKS-VEL-GANADAS-CTR
068600     ELSE
068700        MOVE 0 TO WKS-LV-DIAS
068800     END-IF.
068900     MOVE "PROMEDIO CERRADAS GANADAS" TO WKS-LV-ETIQUETA.
069000     WRITE RPT-LINE FROM WKS-LINEA-VELOCIDAD.
069100     IF WKS-VEL-PERDIDAS-CTR > 0
069200        COMPUTE WKS-LV-DIAS ROUNDED =
069300                WKS-VEL-PERDIDAS-SUMA / WKS-VEL-PERDIDAS-CTR
069400     ELSE
069500        MOVE 0 TO WKS-LV-DIAS
069600     END-IF.
069700     MOVE "PROMEDIO CERRADAS PERDIDAS" TO WKS-LV-ETIQUETA.
069800     WRITE RPT-LINE FROM WKS-LINEA-VELOCIDAD.
069900     PERFORM 0621-IMPRIME-VELOCIDAD-INDUSTRIA
070000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TAB-VEL-IND-LEN.
070100     PERFORM 0622-IMPRIME-VELOCIDAD-CATEGORIA
070200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TAB-VEL-CAT-LEN.
070300 0620-IMPRIME-VELOCIDAD-E.  EXIT.
070400*-----------------------------------------------------------------*
070500 0621-IMPRIME-VELOCIDAD-INDUSTRIA        SECTION.
070600     IF WKS-VI-CTR (WKS-I) > 0
070700        COMPUTE WKS-LV-DIAS ROUNDED =
070800                WKS-VI-SUMA (WKS-I) / WKS-VI-CTR (WKS-I)
070900     ELSE
071000        MOVE 0 TO WKS-LV-DIAS
071100     END-IF.
071200     MOVE WKS-VI-NOMBRE (WKS-I) TO WKS-LV-ETIQUETA.
071300     WRITE RPT-LINE FROM WKS-LINEA-VELOCIDAD.
071400 0621-IMPRIME-VELOCIDAD-INDUSTRIA-E.  EXIT.
071500*-----------------------------------------------------------------*
071600 0622-IMPRIME-VELOCIDAD-CATEGORIA        SECTION.
071700     IF WKS-VC-CTR (WKS-I) > 0
071800        COMPUTE WKS-LV-DIAS ROUNDED =
071900                WKS-VC-SUMA (WKS-I) / WKS-VC-CTR (WKS-I)
072000     ELSE
072100        MOVE 0 TO WKS-LV-DIAS
072200     END-IF.
072300     MOVE WKS-VC-NOMBRE (WKS-I) TO WKS-LV-ETIQUETA.
072400     WRITE RPT-LINE FROM WKS-LINEA-VELOCIDAD.
072500 0622-IMPRIME-VELOCIDAD-CATEGORIA-E.  EXIT.
