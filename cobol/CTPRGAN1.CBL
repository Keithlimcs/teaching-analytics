000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             CTPRGAN1.
000300 AUTHOR.                                 LUCIA RODAS ORELLANA.
000400 INSTALLATION.                           CAPACITACION - DEPTO SISTEMAS.
000500 DATE-WRITTEN.                           08/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PROGRAMA....: CTPRGAN1                                     *
001000*    PROGRAMADOR.: LUCIA RODAS ORELLANA (LROD)                  *
001100*    APLICACION..: CAPACITACION (CT)                            *
001200*    TIPO........: BATCH                                        *
001300*    DESCRIPCION.: ANALIZA EL MAESTRO DE PROGRAMAS Y LAS         *
001400*                  MATRICULAS ACEPTADAS PARA PRODUCIR EL         *
001500*                  REPORTE 4 (ANALISIS DE PROGRAMAS): BANDAS DE  *
001600*                  DURACION Y PRECIO, POPULARIDAD, FEEDBACK Y    *
001700*                  TENDENCIA MENSUAL DE MATRICULAS.               *
001800*    ARCHIVOS....: PROGRAMS, ENROLLMENTS (ENTRADA); RPTFILE (EXT)
001900*    ACCION(ES)..: A=ANALIZAR                                    *
002000*    PROGRAMA(S).: NO APLICA                                     *
002100******************************************************************
002200*    HISTORIA DE CAMBIOS
002300*    08/09/1993 EDR   VERSION INICIAL DEL ANALIZADOR DE PROGRAMAS CT0300
002400*    14/11/1991 EDR   SE AGREGAN BANDAS DE DURACION Y PRECIO      CT0301
002500*    30/01/1994 LROD  SE AGREGA RANKING TOP 10 POR MATRICULAS/    CT0302
002600*                     INGRESO Y PROMEDIO DE FEEDBACK               CT0302
002700*    02/02/1998 JMRZ  REVISION DE FECHAS POR CAMBIO DE SIGLO       CT0303
002800*    19/07/2004 LROD  SE AGREGA TENDENCIA MENSUAL DE MATRICULAS   CT0304
002900*    22/01/2015 EDR   CR-44871: FEEDBACK RANKING REQUIERE MINIMO  CT0305
003000*                     3 MATRICULAS POR PROGRAMA                   CT0305
003100*    09/11/2022 LROD  CR-61204: LA TABLA DE MODALIDAD SOLO        CT0306
003200*                     LLEVABA CONTEO; SE AGREGA INGRESO, COSTO Y  CT0306
003300*                     UTILIDAD IGUAL QUE LA TABLA DE CATEGORIA    CT0306
003400*    03/04/2023 MRZ   CR-63310: PROGRAMS Y ENROLLMENTS AHORA SE  CT0307
003500*                     LEEN YA VALIDADOS DESDE LA SALIDA DE       CT0307
003600*                     CTVALID1, NO DE LOS ARCHIVOS CRUDOS        CT0307
003700*    03/04/2023 MRZ   CR-63310: CATEGORIA Y MODALIDAD SOLO       CT0308
003800*                     LLEVABAN CONTEO/INGRESO/COSTO; SE AGREGAN  CT0308
003900*                     MATRICULAS Y FEEDBACK IGUAL QUE LA TABLA   CT0308
004000*                     POR PROGRAMA                               CT0308
004100*    03/04/2023 MRZ   CR-63310: SE AGRUPA LA CLASIFICACION Y       CT0309
004200*                     ACUMULACION POR PROGRAMA EN UN SOLO          CT0309
004300*                     PERFORM THRU                                 CT0309
004400******************************************************************
004500 ENVIRONMENT                             DIVISION.
004600 CONFIGURATION                           SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT                            SECTION.
005000 FILE-CONTROL.
005100*    CR-63310: LOS MAESTROS SE LEEN YA VALIDADOS, DESDE LAS         CT0307
005200*    SALIDAS DE CTVALID1 (ACPTPRG/ACPTENR).                        CT0307
005300     SELECT PROGRAMS ASSIGN TO "ACPTPRG"
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-PROGRAMS.
005600     SELECT ENROLLMENTS ASSIGN TO "ACPTENR"
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-ENROLLMENTS.
005900     SELECT RPTFILE ASSIGN TO "RPTFILE"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-RPTFILE.
006200 DATA                                    DIVISION.
006300 FILE                                    SECTION.
006400 FD  PROGRAMS.
006500     COPY PRGRAM01.
006600 FD  ENROLLMENTS.
006700     COPY ENROLL01.
006800 FD  RPTFILE.
006900 01  RPT-LINE                            PIC X(132).
007000 WORKING-STORAGE                         SECTION.
007100 01  FS-PROGRAMS                         PIC X(02) VALUE SPACES.
007200 01  FS-ENROLLMENTS                      PIC X(02) VALUE SPACES.
007300 01  FS-RPTFILE                          PIC X(02) VALUE SPACES.
007400 01  WKS-FLAGS.
007500     05  WKS-FIN-PROGRAMAS               PIC X(01) VALUE "N".
007600         88  FIN-PROGRAMAS                          VALUE "S".
007700     05  WKS-FIN-MATRICULAS              PIC X(01) VALUE "N".
007800         88  FIN-MATRICULAS                         VALUE "S".
007900     05  FILLER                          PIC X(01) VALUE SPACES.
008000*-----------------------------------------------------------------*
008100*        TABLA DE PROGRAMAS EN MEMORIA Y ACUMULADORES              *
008200*-----------------------------------------------------------------*
008300 01  WKS-TAB-PRG-LEN                     PIC 9(05) COMP-3 VALUE 0.
008400 01  WKS-TAB-PROGRAMAS.
008500     05  WKS-TP OCCURS 0 TO 20000 TIMES
008600             DEPENDING ON WKS-TAB-PRG-LEN
008700             ASCENDING KEY IS WKS-TP-ID
008800             INDEXED BY WKS-PRG-IDX.
008900         10  WKS-TP-ID                   PIC 9(06).
009000         10  WKS-TP-NOMBRE               PIC X(30).
009100         10  WKS-TP-CATEGORIA            PIC X(20).
009200         10  WKS-TP-MODALIDAD            PIC X(10).
009300         10  WKS-TP-BANDA-DURACION       PIC X(17).
009400         10  WKS-TP-BANDA-PRECIO         PIC X(12).
009500         10  WKS-TP-MATRICULAS           PIC 9(07) COMP-3 VALUE 0.
009600         10  WKS-TP-INGRESO              PIC S9(11)V99 VALUE 0.
009700         10  WKS-TP-PARTICIPANTES        PIC 9(09) COMP-3 VALUE 0.
009800         10  WKS-TP-SUMA-FEEDBACK        PIC 9(07)V99 VALUE 0.
009900         10  WKS-TP-CTR-FEEDBACK         PIC 9(07) COMP-3 VALUE 0.
010000         10  WKS-TP-TOTAL-COSTO          PIC S9(11)V99 VALUE 0.
010100         10  WKS-TP-UTILIDAD             PIC S9(11)V99 VALUE 0.
010200         10  FILLER                  PIC X(01).
010300*-----------------------------------------------------------------*
010400*        CATEGORIA Y MODALIDAD (BUSQUEDA LINEAL + INSERCION)       *
010500*-----------------------------------------------------------------*
010600 01  WKS-TAB-CATEGORIA-LEN                PIC 9(03) COMP-3 VALUE 0.
010700 01  WKS-TAB-CATEGORIA.
010800     05  WKS-TC-ENT OCCURS 50 TIMES.
010900         10  WKS-TC-NOMBRE               PIC X(20).
011000         10  WKS-TC-CUENTA               PIC 9(07) COMP-3.
011100         10  WKS-TC-INGRESO              PIC S9(11)V99.
011200         10  WKS-TC-COSTO                PIC S9(11)V99.
011300*    CR-63310: PARTICIPANTES Y FEEDBACK IGUAL QUE POR PROGRAMA.   CT0308
011400         10  WKS-TC-PARTICIPANTES        PIC 9(09) COMP-3.
011500         10  WKS-TC-SUMA-FEEDBACK        PIC 9(07)V99.
011600         10  WKS-TC-CTR-FEEDBACK         PIC 9(07) COMP-3.
011700         10  FILLER                  PIC X(01).
011800 01  WKS-TAB-MODALIDAD-LEN                PIC 9(03) COMP-3 VALUE 0.
011900 01  WKS-TAB-MODALIDAD.
012000     05  WKS-TM-ENT OCCURS 5 TIMES.
012100         10  WKS-TM-NOMBRE               PIC X(10).
012200         10  WKS-TM-CUENTA               PIC 9(07) COMP-3.
012300         10  WKS-TM-INGRESO              PIC S9(11)V99.
012400         10  WKS-TM-COSTO                PIC S9(11)V99.
012500*    CR-63310: PARTICIPANTES Y FEEDBACK IGUAL QUE POR PROGRAMA.   CT0308
012600         10  WKS-TM-PARTICIPANTES        PIC 9(09) COMP-3.
012700         10  WKS-TM-SUMA-FEEDBACK        PIC 9(07)V99.
012800         10  WKS-TM-CTR-FEEDBACK         PIC 9(07) COMP-3.
012900         10  FILLER                  PIC X(01).
013000 01  WKS-TAB-BANDA-DUR-LEN                PIC 9(03) COMP-3 VALUE 0.
013100 01  WKS-TAB-BANDA-DUR.
013200     05  WKS-TBD-ENT OCCURS 5 TIMES.
013300         10  WKS-TBD-NOMBRE              PIC X(17).
013400         10  WKS-TBD-CUENTA              PIC 9(07) COMP-3.
013500         10  FILLER                  PIC X(01).
013600 01  WKS-TAB-BANDA-PRE-LEN                PIC 9(03) COMP-3 VALUE 0.
013700 01  WKS-TAB-BANDA-PRE.
013800     05  WKS-TBP-ENT OCCURS 5 TIMES.
013900         10  WKS-TBP-NOMBRE              PIC X(12).
014000         10  WKS-TBP-CUENTA              PIC 9(07) COMP-3.
014100         10  FILLER                  PIC X(01).
014200*-----------------------------------------------------------------*
014300*        TENDENCIA MENSUAL (AAAAMM, 480 MESES)                    *
014400*-----------------------------------------------------------------*
014500 01  WKS-TAB-TREND-LEN                    PIC 9(03) COMP-3 VALUE 0.
014600 01  WKS-TAB-TENDENCIA.
014700     05  WKS-TRD-ENT OCCURS 480 TIMES
014800             ASCENDING KEY IS WKS-TRD-AAAAMM
014900             INDEXED BY WKS-TRD-IDX.
015000         10  WKS-TRD-AAAAMM              PIC 9(06).
015100         10  WKS-TRD-AAAAMM-R REDEFINES WKS-TRD-AAAAMM.
015200             15  WKS-TRD-ANIO             PIC 9(04).
015300             15  WKS-TRD-MES              PIC 9(02).
015400         10  WKS-TRD-MATRICULAS          PIC 9(07) COMP-3.
015500         10  WKS-TRD-INGRESO             PIC S9(11)V99.
015600         10  WKS-TRD-PARTICIPANTES       PIC 9(09) COMP-3.
015700         10  WKS-TRD-SUMA-FEEDBACK       PIC 9(07)V99.
015800         10  WKS-TRD-CTR-FEEDBACK        PIC 9(07) COMP-3.
015900         10  FILLER                  PIC X(01).
016000*-----------------------------------------------------------------*
016100*        TOP 10 POR MATRICULAS Y TOP 10 POR INGRESO                *
016200*-----------------------------------------------------------------*
016300 01  WKS-TOP10-MAT-LEN                    PIC 9(02) COMP-3 VALUE 0.
016400 01  WKS-TOP10-MATRICULAS.
016500     05  WKS-T10M-ENT OCCURS 10 TIMES.
016600         10  WKS-T10M-NOMBRE             PIC X(30).
016700         10  WKS-T10M-CUENTA             PIC 9(07) COMP-3.
016800         10  FILLER                  PIC X(01).
016900 01  WKS-TOP10-ING-LEN                    PIC 9(02) COMP-3 VALUE 0.
017000 01  WKS-TOP10-INGRESO.
017100     05  WKS-T10I-ENT OCCURS 10 TIMES.
017200         10  WKS-T10I-NOMBRE             PIC X(30).
017300         10  WKS-T10I-INGRESO            PIC S9(11)V99.
017400         10  FILLER                  PIC X(01).
017500 01  WKS-T10-I                            PIC 9(02) COMP-3.
017600*-----------------------------------------------------------------*
017700*        AUXILIARES DE CALCULO                                     *
017800*-----------------------------------------------------------------*
017900 01  WKS-I                                PIC 9(03) COMP-3.
018000 01  WKS-AAAAMM-TRABAJO                   PIC 9(06).
018100 01  WKS-AAAAMM-TRAB-R REDEFINES WKS-AAAAMM-TRABAJO.
018200     05  WKS-AAAAMM-TRAB-ANIO             PIC 9(04).
018300     05  WKS-AAAAMM-TRAB-MES              PIC 9(02).
018400 01  WKS-RUN-DATE                         PIC 9(08).
018500 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
018600     05  WKS-RUN-AAAA                     PIC 9(04).
018700     05  WKS-RUN-MM                       PIC 9(02).
018800     05  WKS-RUN-DD                       PIC 9(02).
018900 01  WKS-PAGINA-CTR                       PIC 9(03) COMP-3 VALUE 0.
019000 01  WKS-PROMEDIO-FEEDBACK                PIC 9V99.
019100*-----------------------------------------------------------------*
019200*        AREAS DE IMPRESION DEL REPORTE 4                          *
019300*-----------------------------------------------------------------*
019400 01  WKS-TITULO-1.
019500     05  FILLER                 PIC X(40) VALUE SPACES.
019600     05  FILLER                 PIC X(38) VALUE
019700         "CAPACITACION  -  LOTE NOCTURNO".
019800     05  FILLER                 PIC X(44) VALUE SPACES.
019900     05  FILLER                 PIC X(06) VALUE "PAG.: ".
020000     05  WKS-TIT-PAGINA         PIC ZZ9.
020100 01  WKS-TITULO-2.
020200     05  FILLER                 PIC X(45) VALUE SPACES.
020300     05  FILLER                 PIC X(33) VALUE
020400         "REPORTE 4 - ANALISIS DE PROGRAMAS".
020500     05  FILLER                 PIC X(54) VALUE SPACES.
020600 01  WKS-LINEA-CATEGORIA.
020700     05  FILLER                 PIC X(17) VALUE SPACES.
020800     05  WKS-LCAT-NOMBRE        PIC X(20).
020900     05  FILLER                 PIC X(05) VALUE SPACES.
021000     05  WKS-LCAT-CUENTA        PIC ZZZ,ZZ9.
021100     05  FILLER                 PIC X(02) VALUE SPACES.
021200     05  WKS-LCAT-INGRESO       PIC ZZZ,ZZZ,ZZ9.99.
021300     05  FILLER                 PIC X(02) VALUE SPACES.
021400     05  WKS-LCAT-COSTO         PIC ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                 PIC X(02) VALUE SPACES.
021600     05  WKS-LCAT-UTILIDAD      PIC ZZZ,ZZZ,ZZ9.99.
021700     05  FILLER                 PIC X(38) VALUE SPACES.
021800 01  WKS-LINEA-TOP10.
021900     05  FILLER                 PIC X(17) VALUE SPACES.
022000     05  WKS-LT10-RANGO         PIC Z9.
022100     05  FILLER                 PIC X(02) VALUE SPACES.
022200     05  WKS-LT10-NOMBRE        PIC X(30).
022300     05  FILLER                 PIC X(03) VALUE SPACES.
022400     05  WKS-LT10-VALOR         PIC ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                 PIC X(67) VALUE SPACES.
022600 01  WKS-LINEA-FEEDBACK.
022700     05  FILLER                 PIC X(17) VALUE SPACES.
022800     05  WKS-LFB-NOMBRE         PIC X(30).
022900     05  FILLER                 PIC X(03) VALUE SPACES.
023000     05  WKS-LFB-MATRICULAS     PIC ZZ,ZZ9.
023100     05  FILLER                 PIC X(03) VALUE SPACES.
023200     05  WKS-LFB-PROMEDIO       PIC 9.99.
023300     05  FILLER                 PIC X(76) VALUE SPACES.
023400 01  WKS-LINEA-TENDENCIA.
023500     05  FILLER                 PIC X(17) VALUE SPACES.
023600     05  WKS-LTR-MES            PIC 9999"-"99.
023700     05  FILLER                 PIC X(03) VALUE SPACES.
023800     05  WKS-LTR-MATRICULAS     PIC ZZ,ZZ9.
023900     05  FILLER                 PIC X(03) VALUE SPACES.
024000     05  WKS-LTR-INGRESO        PIC ZZZ,ZZZ,ZZ9.99.
024100     05  FILLER                 PIC X(03) VALUE SPACES.
024200     05  WKS-LTR-PARTICIPANTES  PIC ZZ,ZZ9.
024300     05  FILLER                 PIC X(62) VALUE SPACES.
024400 PROCEDURE                               DIVISION.
024500 0000-PRINCIPAL                          SECTION.
024600     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD.
024700     OPEN INPUT  PROGRAMS
024800     OPEN EXTEND RPTFILE.
024900     PERFORM 0200-LEER-PROGRAMAS
025000        UNTIL FIN-PROGRAMAS.
025100     CLOSE PROGRAMS.
025200     OPEN INPUT ENROLLMENTS.
025300     PERFORM 0310-LEER-MATRICULA.
025400     PERFORM 0300-PROCESAR-MATRICULA
025500        UNTIL FIN-MATRICULAS.
025600     CLOSE ENROLLMENTS.
025700     PERFORM 0320-RANQUEAR-TOP10-PROGRAMA
025800        VARYING WKS-PRG-IDX FROM 1 BY 1
025900        UNTIL WKS-PRG-IDX > WKS-TAB-PRG-LEN.
026000     PERFORM 0500-IMPRIME-ANALISIS-PROGRAMA.
026100     CLOSE RPTFILE.
026200     STOP RUN.
026300 0000-PRINCIPAL-E.  EXIT.
026400*-----------------------------------------------------------------*
026500*   CARGA LA TABLA DE PROGRAMAS CLASIFICANDO DURACION Y PRECIO.    *
026600*-----------------------------------------------------------------*
026700 0200-LEER-PROGRAMAS                     SECTION.
026800     READ PROGRAMS
026900        AT END
027000           SET FIN-PROGRAMAS TO TRUE
027100        NOT AT END
027200           ADD 1 TO WKS-TAB-PRG-LEN
027300           MOVE PROGRAM-ID       TO WKS-TP-ID (WKS-TAB-PRG-LEN)
027400           MOVE PROGRAM-NAME     TO WKS-TP-NOMBRE (WKS-TAB-PRG-LEN)
027500           MOVE PROGRAM-CATEGORY TO WKS-TP-CATEGORIA (WKS-TAB-PRG-LEN)
027600           MOVE PROG-DELIVERY-MODE TO WKS-TP-MODALIDAD (WKS-TAB-PRG-LEN)
027700           PERFORM 0220-CLASIFICA-DURACION                         CT0309
027800              THRU 0270-ACUM-BANDA-PRECIO-E                        CT0309
027900     END-READ.
028000 0200-LEER-PROGRAMAS-E.  EXIT.
028100*-----------------------------------------------------------------*
028200*   BANDAS DE DURACION: <=8 1 DIA, <=16 2 DIAS, <=24 3 DIAS,        *
028300*   <=40 1 SEMANA, RESTO MAS DE 1 SEMANA.                           *
028400*-----------------------------------------------------------------*
028500 0220-CLASIFICA-DURACION                 SECTION.
028600     EVALUATE TRUE
028700        WHEN PROG-DURATION-HOURS <= 8
028800           MOVE "1 Day or Less   " TO WKS-TP-BANDA-DURACION
028900                                       (WKS-TAB-PRG-LEN)
029000        WHEN PROG-DURATION-HOURS <= 16
029100           MOVE "2 Days          " TO WKS-TP-BANDA-DURACION
029200                                       (WKS-TAB-PRG-LEN)
029300        WHEN PROG-DURATION-HOURS <= 24
029400           MOVE "3 Days          " TO WKS-TP-BANDA-DURACION
029500                                       (WKS-TAB-PRG-LEN)
029600        WHEN PROG-DURATION-HOURS <= 40
029700           MOVE "1 Week          " TO WKS-TP-BANDA-DURACION
029800                                       (WKS-TAB-PRG-LEN)
029900        WHEN OTHER
030000           MOVE "More than 1 Week " TO WKS-TP-BANDA-DURACION
030100                                        (WKS-TAB-PRG-LEN)
030200     END-EVALUATE.
030300 0220-CLASIFICA-DURACION-E.  EXIT.
030400*-----------------------------------------------------------------*
030500*   BANDAS DE PRECIO: <500, <1000, <1500, <2000, RESTO 2000+.       *
030600*-----------------------------------------------------------------*
030700 0230-CLASIFICA-PRECIO                   SECTION.
030800     EVALUATE TRUE
030900        WHEN BASE-PRICE < 500
031000           MOVE "Under $500  " TO WKS-TP-BANDA-PRECIO
031100                                   (WKS-TAB-PRG-LEN)
031200        WHEN BASE-PRICE < 1000
031300           MOVE "$500-$999   " TO WKS-TP-BANDA-PRECIO
031400                                   (WKS-TAB-PRG-LEN)
031500        WHEN BASE-PRICE < 1500
031600           MOVE "$1000-$1499 " TO WKS-TP-BANDA-PRECIO
031700                                   (WKS-TAB-PRG-LEN)
031800        WHEN BASE-PRICE < 2000
031900           MOVE "$1500-$1999 " TO WKS-TP-BANDA-PRECIO
032000                                   (WKS-TAB-PRG-LEN)
032100        WHEN OTHER
032200           MOVE "$2000+      " TO WKS-TP-BANDA-PRECIO
032300                                   (WKS-TAB-PRG-LEN)
032400     END-EVALUATE.
032500 0230-CLASIFICA-PRECIO-E.  EXIT.
032600*-----------------------------------------------------------------*
032700 0240-ACUM-CATEGORIA                     SECTION.
032800     SET WKS-I TO 1.
032900     SEARCH WKS-TC-ENT VARYING WKS-I
033000        AT END
033100           ADD 1 TO WKS-TAB-CATEGORIA-LEN
033200           MOVE PROGRAM-CATEGORY
033300                TO WKS-TC-NOMBRE (WKS-TAB-CATEGORIA-LEN)
033400           MOVE 1 TO WKS-TC-CUENTA (WKS-TAB-CATEGORIA-LEN)
033500        WHEN WKS-TC-NOMBRE (WKS-I) = PROGRAM-CATEGORY
033600           ADD 1 TO WKS-TC-CUENTA (WKS-I)
033700     END-SEARCH.
033800 0240-ACUM-CATEGORIA-E.  EXIT.
033900*-----------------------------------------------------------------*
034000 0250-ACUM-MODALIDAD                     SECTION.
034100     SET WKS-I TO 1.
034200     SEARCH WKS-TM-ENT VARYING WKS-I
034300        AT END
034400           ADD 1 TO WKS-TAB-MODALIDAD-LEN
034500           MOVE PROG-DELIVERY-MODE
034600                TO WKS-TM-NOMBRE (WKS-TAB-MODALIDAD-LEN)
034700           MOVE 1 TO WKS-TM-CUENTA (WKS-TAB-MODALIDAD-LEN)
034800        WHEN WKS-TM-NOMBRE (WKS-I) = PROG-DELIVERY-MODE
034900           ADD 1 TO WKS-TM-CUENTA (WKS-I)
035000     END-SEARCH.
035100 0250-ACUM-MODALIDAD-E.  EXIT.
035200*-----------------------------------------------------------------*
035300 0260-ACUM-BANDA-DURACION                SECTION.
035400     SET WKS-I TO 1.
035500     SEARCH WKS-TBD-ENT VARYING WKS-I
035600        AT END
035700           ADD 1 TO WKS-TAB-BANDA-DUR-LEN
035800           MOVE WKS-TP-BANDA-DURACION (WKS-TAB-PRG-LEN)
035900                TO WKS-TBD-NOMBRE (WKS-TAB-BANDA-DUR-LEN)
036000           MOVE 1 TO WKS-TBD-CUENTA (WKS-TAB-BANDA-DUR-LEN)
036100        WHEN WKS-TBD-NOMBRE (WKS-I) =
036200                 WKS-TP-BANDA-DURACION (WKS-TAB-PRG-LEN)
036300           ADD 1 TO WKS-TBD-CUENTA (WKS-I)
036400     END-SEARCH.
036500 0260-ACUM-BANDA-DURACION-E.  EXIT.
036600*-----------------------------------------------------------------*
036700 0270-ACUM-BANDA-PRECIO                  SECTION.
036800     SET WKS-I TO 1.
036900     SEARCH WKS-TBP-ENT VARYING WKS-I
037000        AT END
037100           ADD 1 TO WKS-TAB-BANDA-PRE-LEN
037200           MOVE WKS-TP-BANDA-PRECIO (WKS-TAB-PRG-LEN)
037300                TO WKS-TBP-NOMBRE (WKS-TAB-BANDA-PRE-LEN)
037400           MOVE 1 TO WKS-TBP-CUENTA (WKS-TAB-BANDA-PRE-LEN)
037500        WHEN WKS-TBP-NOMBRE (WKS-I) =
037600                 WKS-TP-BANDA-PRECIO (WKS-TAB-PRG-LEN)
037700           ADD 1 TO WKS-TBP-CUENTA (WKS-I)
037800     END-SEARCH.
037900 0270-ACUM-BANDA-PRECIO-E.  EXIT.
038000*-----------------------------------------------------------------*
038100 0310-LEER-MATRICULA                     SECTION.
038200     READ ENROLLMENTS
038300        AT END
038400           SET FIN-MATRICULAS TO TRUE                             CT0309
038500           GO TO 0310-LEER-MATRICULA-E                            CT0309
038600     END-READ.
038700 0310-LEER-MATRICULA-E.  EXIT.
038800*-----------------------------------------------------------------*
038900*   ACUMULA POR PROGRAMA, CATEGORIA Y TENDENCIA MENSUAL.           *
039000*-----------------------------------------------------------------*
039100 0300-PROCESAR-MATRICULA                 SECTION.
039200     SET WKS-PRG-IDX TO 1.
039300     SEARCH ALL WKS-TP
039400        AT END
039500           CONTINUE
039600        WHEN WKS-TP-ID (WKS-PRG-IDX) = ENR-PROGRAM-ID
039700           ADD 1 TO WKS-TP-MATRICULAS (WKS-PRG-IDX)
039800           ADD ENR-REVENUE TO WKS-TP-INGRESO (WKS-PRG-IDX)
039900           ADD NUM-PARTICIPANTS TO WKS-TP-PARTICIPANTES (WKS-PRG-IDX)
040000           IF FEEDBACK-SCORE > 0
040100              ADD FEEDBACK-SCORE
040200                  TO WKS-TP-SUMA-FEEDBACK (WKS-PRG-IDX)
040300              ADD 1 TO WKS-TP-CTR-FEEDBACK (WKS-PRG-IDX)
040400           END-IF
040500           PERFORM 0330-CALC-COSTO-UTILIDAD-PRG
040600           PERFORM 0340-ACUM-CATEGORIA-MATRICULA
040700           PERFORM 0341-ACUM-MODALIDAD-MATRICULA
040800     END-SEARCH.
040900     PERFORM 0350-ACUM-TENDENCIA.
041000     PERFORM 0310-LEER-MATRICULA.
041100 0300-PROCESAR-MATRICULA-E.  EXIT.
041200*-----------------------------------------------------------------*
041300 0330-CALC-COSTO-UTILIDAD-PRG            SECTION.
041400     ADD TRAINER-COST LOGISTICS-COST VENUE-COST UTILITIES-COST
041500         MATERIALS-COST TO WKS-TP-TOTAL-COSTO (WKS-PRG-IDX).
041600     COMPUTE WKS-TP-UTILIDAD (WKS-PRG-IDX) =
041700             WKS-TP-INGRESO (WKS-PRG-IDX) -
041800             WKS-TP-TOTAL-COSTO (WKS-PRG-IDX).
041900 0330-CALC-COSTO-UTILIDAD-PRG-E.  EXIT.
042000*-----------------------------------------------------------------*
042100 0340-ACUM-CATEGORIA-MATRICULA           SECTION.
042200     SET WKS-I TO 1.
042300     SEARCH WKS-TC-ENT VARYING WKS-I
042400        AT END
042500           CONTINUE
042600        WHEN WKS-TC-NOMBRE (WKS-I) = WKS-TP-CATEGORIA (WKS-PRG-IDX)
042700           ADD ENR-REVENUE TO WKS-TC-INGRESO (WKS-I)
042800           ADD TRAINER-COST LOGISTICS-COST VENUE-COST UTILITIES-COST
042900               MATERIALS-COST TO WKS-TC-COSTO (WKS-I)
043000           ADD NUM-PARTICIPANTS TO WKS-TC-PARTICIPANTES (WKS-I)  CT0308
043100           IF FEEDBACK-SCORE > 0                                 CT0308
043200              ADD FEEDBACK-SCORE                                 CT0308
043300                  TO WKS-TC-SUMA-FEEDBACK (WKS-I)                CT0308
043400              ADD 1 TO WKS-TC-CTR-FEEDBACK (WKS-I)               CT0308
043500           END-IF                                                CT0308
043600     END-SEARCH.
043700 0340-ACUM-CATEGORIA-MATRICULA-E.  EXIT.
043800*-----------------------------------------------------------------*
043900*   CR-61204: ACUMULA INGRESO Y COSTO POR MODALIDAD DE ENTREGA,   *
044000*   IGUAL QUE 0340 LO HACE PARA CATEGORIA.                        *
044100*-----------------------------------------------------------------*
044200 0341-ACUM-MODALIDAD-MATRICULA           SECTION.
044300     SET WKS-I TO 1.
044400     SEARCH WKS-TM-ENT VARYING WKS-I
044500        AT END
044600           CONTINUE
044700        WHEN WKS-TM-NOMBRE (WKS-I) = WKS-TP-MODALIDAD (WKS-PRG-IDX)
044800           ADD ENR-REVENUE TO WKS-TM-INGRESO (WKS-I)
044900           ADD TRAINER-COST LOGISTICS-COST VENUE-COST UTILITIES-COST
045000               MATERIALS-COST TO WKS-TM-COSTO (WKS-I)
045100           ADD NUM-PARTICIPANTS TO WKS-TM-PARTICIPANTES (WKS-I)  CT0308
045200           IF FEEDBACK-SCORE > 0                                 CT0308
045300              ADD FEEDBACK-SCORE                                 CT0308
045400                  TO WKS-TM-SUMA-FEEDBACK (WKS-I)                CT0308
045500              ADD 1 TO WKS-TM-CTR-FEEDBACK (WKS-I)               CT0308
045600           END-IF                                                CT0308
045700     END-SEARCH.
045800 0341-ACUM-MODALIDAD-MATRICULA-E.  EXIT.
045900*-----------------------------------------------------------------*
046000 0350-ACUM-TENDENCIA                     SECTION.
046100     COMPUTE WKS-AAAAMM-TRABAJO =
046200             ENR-START-YYYY * 100 + ENR-START-MM.
046300     SET WKS-I TO 1.
046400     SEARCH WKS-TRD-ENT VARYING WKS-I
046500        AT END
046600           ADD 1 TO WKS-TAB-TREND-LEN
046700           MOVE WKS-AAAAMM-TRABAJO TO WKS-TRD-AAAAMM (WKS-TAB-TREND-LEN)
046800           MOVE 1 TO WKS-TRD-MATRICULAS (WKS-TAB-TREND-LEN)
046900           MOVE ENR-REVENUE TO WKS-TRD-INGRESO (WKS-TAB-TREND-LEN)
047000           MOVE NUM-PARTICIPANTS
047100                TO WKS-TRD-PARTICIPANTES (WKS-TAB-TREND-LEN)
047200           IF FEEDBACK-SCORE > 0
047300              MOVE FEEDBACK-SCORE
047400                   TO WKS-TRD-SUMA-FEEDBACK (WKS-TAB-TREND-LEN)
047500              MOVE 1 TO WKS-TRD-CTR-FEEDBACK (WKS-TAB-TREND-LEN)
047600           END-IF
047700        WHEN WKS-TRD-AAAAMM (WKS-I) = WKS-AAAAMM-TRABAJO
047800           ADD 1 TO WKS-TRD-MATRICULAS (WKS-I)
047900           ADD ENR-REVENUE TO WKS-TRD-INGRESO (WKS-I)
048000           ADD NUM-PARTICIPANTS TO WKS-TRD-PARTICIPANTES (WKS-I)
048100           IF FEEDBACK-SCORE > 0
048200              ADD FEEDBACK-SCORE TO WKS-TRD-SUMA-FEEDBACK (WKS-I)
048300              ADD 1 TO WKS-TRD-CTR-FEEDBACK (WKS-I)
048400           END-IF
048500     END-SEARCH.
048600 0350-ACUM-TENDENCIA-E.  EXIT.
048700*-----------------------------------------------------------------*
048800*   TOP 10 POR MATRICULAS Y POR INGRESO, POR INSERCION ORDENADA.  *
048900*-----------------------------------------------------------------*
049000 0320-RANQUEAR-TOP10-PROGRAMA            SECTION.
049100     IF WKS-TOP10-MAT-LEN < 10
049200        ADD 1 TO WKS-TOP10-MAT-LEN
049300        MOVE WKS-TP-NOMBRE (WKS-PRG-IDX)
049400             TO WKS-T10M-NOMBRE (WKS-TOP10-MAT-LEN)
049500        MOVE WKS-TP-MATRICULAS (WKS-PRG-IDX)
049600             TO WKS-T10M-CUENTA (WKS-TOP10-MAT-LEN)
049700        PERFORM 0321-REORDENAR-TOP10-MAT
049800     ELSE
049900        IF WKS-TP-MATRICULAS (WKS-PRG-IDX) > WKS-T10M-CUENTA (10)
050000           MOVE WKS-TP-NOMBRE (WKS-PRG-IDX) TO WKS-T10M-NOMBRE (10)
050100           MOVE WKS-TP-MATRICULAS (WKS-PRG-IDX) TO WKS-T10M-CUENTA (10)
050200           PERFORM 0321-REORDENAR-TOP10-MAT
050300        END-IF
050400     END-IF.
050500     IF WKS-TOP10-ING-LEN < 10
050600        ADD 1 TO WKS-TOP10-ING-LEN
050700        MOVE WKS-TP-NOMBRE (WKS-PRG-IDX)
050800             TO WKS-T10I-NOMBRE (WKS-TOP10-ING-LEN)
050900        MOVE WKS-TP-INGRESO (WKS-PRG-IDX)
051000             TO WKS-T10I-INGRESO (WKS-TOP10-ING-LEN)
051100        PERFORM 0322-REORDENAR-TOP10-ING
051200     ELSE
051300        IF WKS-TP-INGRESO (WKS-PRG-IDX) > WKS-T10I-INGRESO (10)
051400           MOVE WKS-TP-NOMBRE (WKS-PRG-IDX) TO WKS-T10I-NOMBRE (10)
051500           MOVE WKS-TP-INGRESO (WKS-PRG-IDX) TO WKS-T10I-INGRESO (10)
051600           PERFORM 0322-REORDENAR-TOP10-ING
051700        END-IF
051800     END-IF.
051900 0320-RANQUEAR-TOP10-PROGRAMA-E.  EXIT.
052000*-----------------------------------------------------------------*
052100 0321-REORDENAR-TOP10-MAT                SECTION.
052200     MOVE WKS-TOP10-MAT-LEN TO WKS-T10-I.
052300     PERFORM 0323-BURBUJA-TOP10-MAT
052400        UNTIL WKS-T10-I = 1.
052500 0321-REORDENAR-TOP10-MAT-E.  EXIT.
052600*-----------------------------------------------------------------*
052700 0323-BURBUJA-TOP10-MAT                  SECTION.
052800     IF WKS-T10M-CUENTA (WKS-T10-I) > WKS-T10M-CUENTA (WKS-T10-I - 1)
052900        MOVE WKS-T10M-ENT (WKS-T10-I) TO WKS-T10M-ENT (11)
053000        MOVE WKS-T10M-ENT (WKS-T10-I - 1) TO WKS-T10M-ENT (WKS-T10-I)
053100        MOVE WKS-T10M-ENT (11) TO WKS-T10M-ENT (WKS-T10-I - 1)
053200     END-IF.
053300     SUBTRACT 1 FROM WKS-T10-I.
053400 0323-BURBUJA-TOP10-MAT-E.  EXIT.
053500*-----------------------------------------------------------------*
053600 0322-REORDENAR-TOP10-ING                SECTION.
053700     MOVE WKS-TOP10-ING-LEN TO WKS-T10-I.
053800     PERFORM 0324-BURBUJA-TOP10-ING
053900        UNTIL WKS-T10-I = 1.
054000 0322-REORDENAR-TOP10-ING-E.  EXIT.
054100*-----------------------------------------------------------------*
054200 0324-BURBUJA-TOP10-ING                  SECTION.
054300     IF WKS-T10I-INGRESO (WKS-T10-I) > WKS-T10I-INGRESO (WKS-T10-I - 1)
054400        MOVE WKS-T10I-ENT (WKS-T10-I) TO WKS-T10I-ENT (11)
054500        MOVE WKS-T10I-ENT (WKS-T10-I - 1) TO WKS-T10I-ENT (WKS-T10-I)
054600        MOVE WKS-T10I-ENT (11) TO WKS-T10I-ENT (WKS-T10-I - 1)
054700     END-IF.
054800     SUBTRACT 1 FROM WKS-T10-I.
054900 0324-BURBUJA-TOP10-ING-E.  EXIT.
055000*-----------------------------------------------------------------*
055100*          R E P O R T E   4  -  A N A L I S I S   P R O G R A M A S
055200*-----------------------------------------------------------------*
055300 0500-IMPRIME-ANALISIS-PROGRAMA          SECTION.
055400     PERFORM 0510-IMPRIME-ENCABEZADO.
055500     PERFORM 0521-IMPRIME-LINEA-CATEGORIA
055600        VARYING WKS-I FROM 1 BY 1
055700        UNTIL WKS-I > WKS-TAB-CATEGORIA-LEN.
055800     PERFORM 0522-IMPRIME-LINEA-MODALIDAD
055900        VARYING WKS-I FROM 1 BY 1
056000        UNTIL WKS-I > WKS-TAB-MODALIDAD-LEN.
056100     PERFORM 0523-IMPRIME-LINEA-BANDA-DUR
056200        VARYING WKS-I FROM 1 BY 1
056300        UNTIL WKS-I > WKS-TAB-BANDA-DUR-LEN.
056400     PERFORM 0524-IMPRIME-LINEA-BANDA-PRE
056500        VARYING WKS-I FROM 1 BY 1
056600        UNTIL WKS-I > WKS-TAB-BANDA-PRE-LEN.
056700     PERFORM 0525-IMPRIME-TOP10-MATRICULA
056800        VARYING WKS-T10-I FROM 1 BY 1
056900        UNTIL WKS-T10-I > WKS-TOP10-MAT-LEN.
057000     PERFORM 0526-IMPRIME-TOP10-INGRESO
057100        VARYING WKS-T10-I FROM 1 BY 1
057200        UNTIL WKS-T10-I > WKS-TOP10-ING-LEN.
057300     PERFORM 0520-IMPRIME-FEEDBACK
057400        VARYING WKS-PRG-IDX FROM 1 BY 1
057500        UNTIL WKS-PRG-IDX > WKS-TAB-PRG-LEN.
057600     PERFORM 0530-IMPRIME-TENDENCIA
057700        VARYING WKS-TRD-IDX FROM 1 BY 1
057800        UNTIL WKS-TRD-IDX > WKS-TAB-TREND-LEN.
057900 0500-IMPRIME-ANALISIS-PROGRAMA-E.  EXIT.
058000*-----------------------------------------------------------------*
058100 0521-IMPRIME-LINEA-CATEGORIA            SECTION.
058200     MOVE WKS-TC-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
058300     MOVE WKS-TC-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
058400     MOVE WKS-TC-INGRESO (WKS-I) TO WKS-LCAT-INGRESO.
058500     MOVE WKS-TC-COSTO (WKS-I) TO WKS-LCAT-COSTO.
058600     COMPUTE WKS-LCAT-UTILIDAD =
058700             WKS-TC-INGRESO (WKS-I) - WKS-TC-COSTO (WKS-I).
058800     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
058900*    CR-63310: PARTICIPANTES Y FEEDBACK PROMEDIO DE LA CATEGORIA. CT0308
059000     IF WKS-TC-CTR-FEEDBACK (WKS-I) >= 3                         CT0308
059100        PERFORM 0527-IMPRIME-FEEDBACK-CATEGORIA                  CT0308
059200     END-IF.                                                     CT0308
059300 0521-IMPRIME-LINEA-CATEGORIA-E.  EXIT.
059400*-----------------------------------------------------------------*
059500 0522-IMPRIME-LINEA-MODALIDAD            SECTION.
059600     MOVE WKS-TM-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
059700     MOVE WKS-TM-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
059800     MOVE WKS-TM-INGRESO (WKS-I) TO WKS-LCAT-INGRESO.
059900     MOVE WKS-TM-COSTO (WKS-I) TO WKS-LCAT-COSTO.
060000     COMPUTE WKS-LCAT-UTILIDAD =
060100             WKS-TM-INGRESO (WKS-I) - WKS-TM-COSTO (WKS-I).
060200     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
060300*    CR-63310: PARTICIPANTES Y FEEDBACK PROMEDIO DE LA MODALIDAD. CT0308
060400     IF WKS-TM-CTR-FEEDBACK (WKS-I) >= 3                         CT0308
060500        PERFORM 0528-IMPRIME-FEEDBACK-MODALIDAD                  CT0308
060600     END-IF.                                                     CT0308
060700 0522-IMPRIME-LINEA-MODALIDAD-E.  EXIT.
060800*-----------------------------------------------------------------*
060900 0527-IMPRIME-FEEDBACK-CATEGORIA          SECTION.                CT0308
061000     COMPUTE WKS-PROMEDIO-FEEDBACK ROUNDED =                     CT0308
061100             WKS-TC-SUMA-FEEDBACK (WKS-I) /                      CT0308
061200             WKS-TC-CTR-FEEDBACK (WKS-I).                        CT0308
061300     MOVE WKS-TC-NOMBRE (WKS-I) TO WKS-LFB-NOMBRE.                CT0308
061400     MOVE WKS-TC-PARTICIPANTES (WKS-I) TO WKS-LFB-MATRICULAS.     CT0308
061500     MOVE WKS-PROMEDIO-FEEDBACK TO WKS-LFB-PROMEDIO.              CT0308
061600     WRITE RPT-LINE FROM WKS-LINEA-FEEDBACK.                      CT0308
061700 0527-IMPRIME-FEEDBACK-CATEGORIA-E.  EXIT.                        CT0308
061800*-----------------------------------------------------------------*CT0308
061900 0528-IMPRIME-FEEDBACK-MODALIDAD          SECTION.                CT0308
062000     COMPUTE WKS-PROMEDIO-FEEDBACK ROUNDED =                     CT0308
062100             WKS-TM-SUMA-FEEDBACK (WKS-I) /                      CT0308
062200             WKS-TM-CTR-FEEDBACK (WKS-I).                        CT0308
062300     MOVE WKS-TM-NOMBRE (WKS-I) TO WKS-LFB-NOMBRE.                CT0308
062400     MOVE WKS-TM-PARTICIPANTES (WKS-I) TO WKS-LFB-MATRICULAS.     CT0308
062500     MOVE WKS-PROMEDIO-FEEDBACK TO WKS-LFB-PROMEDIO.              CT0308
062600     WRITE RPT-LINE FROM WKS-LINEA-FEEDBACK.                      CT0308
062700 0528-IMPRIME-FEEDBACK-MODALIDAD-E.  EXIT.                        CT0308
062800*-----------------------------------------------------------------*
062900 0523-IMPRIME-LINEA-BANDA-DUR            SECTION.
063000     MOVE WKS-TBD-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
063100     MOVE WKS-TBD-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
063200     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
063300 0523-IMPRIME-LINEA-BANDA-DUR-E.  EXIT.
063400*-----------------------------------------------------------------*
063500 0524-IMPRIME-LINEA-BANDA-PRE            SECTION.
063600     MOVE WKS-TBP-NOMBRE (WKS-I) TO WKS-LCAT-NOMBRE.
063700     MOVE WKS-TBP-CUENTA (WKS-I) TO WKS-LCAT-CUENTA.
063800     WRITE RPT-LINE FROM WKS-LINEA-CATEGORIA.
063900 0524-IMPRIME-LINEA-BANDA-PRE-E.  EXIT.
064000*-----------------------------------------------------------------*
064100 0525-IMPRIME-TOP10-MATRICULA            SECTION.
064200     MOVE WKS-T10-I TO WKS-LT10-RANGO.
064300     MOVE WKS-T10M-NOMBRE (WKS-T10-I) TO WKS-LT10-NOMBRE.
064400     MOVE WKS-T10M-CUENTA (WKS-T10-I) TO WKS-LT10-VALOR.
064500     WRITE RPT-LINE FROM WKS-LINEA-TOP10.
064600 0525-IMPRIME-TOP10-MATRICULA-E.  EXIT.
064700*-----------------------------------------------------------------*
064800 0526-IMPRIME-TOP10-INGRESO              SECTION.
064900     MOVE WKS-T10-I TO WKS-LT10-RANGO.
065000     MOVE WKS-T10I-NOMBRE (WKS-T10-I) TO WKS-LT10-NOMBRE.
065100     MOVE WKS-T10I-INGRESO (WKS-T10-I) TO WKS-LT10-VALOR.
065200     WRITE RPT-LINE FROM WKS-LINEA-TOP10.
065300 0526-IMPRIME-TOP10-INGRESO-E.  EXIT.
065400*-----------------------------------------------------------------*
065500 0510-IMPRIME-ENCABEZADO                 SECTION.
065600     ADD 1 TO WKS-PAGINA-CTR.
065700     MOVE WKS-PAGINA-CTR TO WKS-TIT-PAGINA.
065800     WRITE RPT-LINE FROM WKS-TITULO-1 AFTER ADVANCING PAGE.
065900     WRITE RPT-LINE FROM WKS-TITULO-2 AFTER ADVANCING 1.
066000     MOVE SPACES TO RPT-LINE.
066100     WRITE RPT-LINE AFTER ADVANCING 1.
066200 0510-IMPRIME-ENCABEZADO-E.  EXIT.
066300*-----------------------------------------------------------------*
066400*   RANKING DE FEEDBACK, SOLO PROGRAMAS CON >= 3 MATRICULAS.       *
066500*-----------------------------------------------------------------*
066600 0520-IMPRIME-FEEDBACK                   SECTION.
066700     IF WKS-TP-CTR-FEEDBACK (WKS-PRG-IDX) >= 3
066800        COMPUTE WKS-PROMEDIO-FEEDBACK ROUNDED =
066900                WKS-TP-SUMA-FEEDBACK (WKS-PRG-IDX) /
067000                WKS-TP-CTR-FEEDBACK (WKS-PRG-IDX)
067100        MOVE WKS-TP-NOMBRE (WKS-PRG-IDX) TO WKS-LFB-NOMBRE
067200        MOVE WKS-TP-MATRICULAS (WKS-PRG-IDX) TO WKS-LFB-MATRICULAS
067300        MOVE WKS-PROMEDIO-FEEDBACK TO WKS-LFB-PROMEDIO
067400        WRITE RPT-LINE FROM WKS-LINEA-FEEDBACK
067500     END-IF.
067600 0520-IMPRIME-FEEDBACK-E.  EXIT.
067700*-----------------------------------------------------------------*
067800 0530-IMPRIME-TENDENCIA                  SECTION.
067900     MOVE WKS-TRD-AAAAMM (WKS-TRD-IDX) TO WKS-LTR-MES.
068000     MOVE WKS-TRD-MATRICULAS (WKS-TRD-IDX) TO WKS-LTR-MATRICULAS.
068100     MOVE WKS-TRD-INGRESO (WKS-TRD-IDX) TO WKS-LTR-INGRESO.
068200     MOVE WKS-TRD-PARTICIPANTES (WKS-TRD-IDX) TO WKS-LTR-PARTICIPANTES.
068300     WRITE RPT-LINE FROM WKS-LINEA-TENDENCIA.
068400 0530-IMPRIME-TENDENCIA-E.  EXIT.
