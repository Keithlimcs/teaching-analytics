000100      ******************************************************************
000200      *    BOOK........: CLIENT01                                     *
000300      *    APLICACION..: CAPACITACION (CT)                            *
000400      *    DESCRIPCION.: LAYOUT DEL MAESTRO DE CLIENTES (CLIENTS).     *
000500      *                  UN REGISTRO POR CLIENTE, LLAVE CLIENT-ID      *
000600      *                  ASCENDENTE. LRECL = 198.                      *
000700      *-----------------------------------------------------------------
000800      *    HISTORIA DE CAMBIOS
000900      *    31/03/1988 EDR  CREACION DEL BOOK PARA MAESTRO CTCLI01   CT0001
001000      *    14/11/1991 EDR  SE AGREGA CONTACT-PHONE Y CONTACT-EMAIL  CT0002
001100      *    02/02/1998 JMRZ AJUSTE DE SIGLO EN FECHAS DE ENGANCHE    CT0014
001200      *    19/07/2004 LROD SE AGREGA CLIENT-REGION PARA REPORTEO    CT0031
001300      *    09/03/2011 EDR  REDEFINES DE FECHAS PARA CONTROL BREAKS  CT0047
001400      ******************************************************************
001500       01  CLIENT-REC.
001600           05  CLIENT-ID                  PIC 9(06).
001700           05  CLIENT-NAME                PIC X(30).
001800           05  CLIENT-INDUSTRY             PIC X(20).
001900           05  CLIENT-SIZE                 PIC X(10).
002000               88  CLIENT-ES-SMALL               VALUE "Small     ".
002100               88  CLIENT-ES-MEDIUM              VALUE "Medium    ".
002200               88  CLIENT-ES-LARGE               VALUE "Large     ".
002300               88  CLIENT-ES-ENTERPRISE          VALUE "Enterprise".
002400           05  CLIENT-REGION               PIC X(15).
002500           05  CONTACT-PERSON              PIC X(25).
002600           05  CONTACT-EMAIL               PIC X(40).
002700           05  CONTACT-PHONE               PIC X(20).
002800           05  FIRST-ENGAGE-DATE           PIC X(10).
002900           05  FIRST-ENGAGE-DATE-R REDEFINES FIRST-ENGAGE-DATE.
003000               10  FIRST-ENGAGE-YYYY       PIC 9(04).
003100               10  FILLER                  PIC X(01).
003200               10  FIRST-ENGAGE-MM         PIC 9(02).
003300               10  FILLER                  PIC X(01).
003400               10  FIRST-ENGAGE-DD         PIC 9(02).
003500           05  LAST-ENGAGE-DATE            PIC X(10).
003600           05  LAST-ENGAGE-DATE-R  REDEFINES LAST-ENGAGE-DATE.
003700               10  LAST-ENGAGE-YYYY        PIC 9(04).
003800               10  FILLER                  PIC X(01).
003900               10  LAST-ENGAGE-MM          PIC 9(02).
004000               10  FILLER                  PIC X(01).
004100               10  LAST-ENGAGE-DD          PIC 9(02).
004200           05  TOTAL-SPEND                 PIC S9(09)V99.
004300           05  FILLER                      PIC X(01).

